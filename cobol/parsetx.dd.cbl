000100*****************************************************************
000200*                                                               *
000300*   PARSETX  --  PARSED TRANSACTION (OUTPUT OF STMTPARSE /      *
000400*                  OFXNORM, INPUT TO TXIMPORT)                  *
000500*                                                               *
000600*   Replaces the old MB-REC billing-statement output record.    *
000700*   One occurrence per statement row that parsed cleanly.  Rows *
000800*   that fail to parse are counted but never reach this file.   *
000900*                                                               *
001000*****************************************************************
001100*  CHANGED:
001200*  10/14/25 ej  - .01 New copybook for the budget ledger
001300*                     conversion, replaces MB-REC.
001400*  10/29/25 rtc - .02 Added PT-FINGERPRINT for duplicate
001500*                     detection (req BL-118).
001600*  11/18/25 rtc - .03 PT-STATUS indicator added so TXIMPORT can
001700*                     flag duplicates without a second pass.
001800*****************************************************************
001900 01  PT-PARSED-TX-REC.
002000     05  PT-ROW-INDEX                PIC 9(05).
002100*        1-based row number in the source statement file - used
002200*        only for the accepted-duplicates override list and the
002300*        error report.
002400     05  PT-POSTED-DATE              PIC 9(08).
002500*        YYYYMMDD, already normalized regardless of the bank's
002600*        original date punctuation.
002700     05  PT-POSTED-DATE-R REDEFINES PT-POSTED-DATE.
002800         10  PT-POSTED-YYYY          PIC 9(04).
002900         10  PT-POSTED-MM            PIC 9(02).
003000         10  PT-POSTED-DD            PIC 9(02).
003100     05  PT-AMOUNT-CENTS             PIC S9(11)     COMP-3.
003200*        signed cents.  negative = outflow, positive = inflow.
003300     05  PT-PAYEE-RAW                PIC X(60).
003400     05  PT-MEMO                     PIC X(60).
003500     05  PT-FINGERPRINT              PIC X(32).
003600*        canonical dup-detection key - see STMTPARSE 230-BUILD-
003700*        FINGERPRINT and OFXNORM 230-BUILD-FINGERPRINT.  Stored
003800*        as the key text itself, not a hash (hashing buys us
003900*        nothing a flat-file equality test doesn't already do).
004000     05  PT-STATUS                   PIC X(01).
004100         88  PT-STATUS-NEW           VALUE 'N'.
004200         88  PT-STATUS-DUPLICATE     VALUE 'D'.
004300         88  PT-STATUS-ERROR         VALUE 'E'.
004400     05  FILLER                      PIC X(09).
