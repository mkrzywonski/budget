000100*****************************************************************
000200*                                                               *
000300*   STMTPARSE  --  PARSE RAW BANK STATEMENT ROWS INTO PARSED    *
000400*                  TRANSACTIONS (PARSEOUT)                      *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  STMTPARSE.
000900 AUTHOR.      ej.
001000 INSTALLATION.  DATA PROCESSING.
001100 DATE-WRITTEN.  11/02/87.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400*****************************************************************
001500*  CHANGED:
001600*  11/02/87 jpw - .01 Original release, as SETMB2000 - billing
001700*                     statement extract for client mail run.
001800*  04/14/89 rgs - .02 Added split debit/credit column support
001900*                     for lockbox remittance files.
002000*  09/30/91 jpw - .03 Date auto-detect order revised per audit
002100*                     finding 91-114 (ambiguous MM/DD vs DD/MM).
002200*  02/19/93 klm - .04 Parenthesized-negative amount punctuation
002300*                     added for two new client feeds.
002400*  03/11/96 rgs - .05 Remembered-format optimization - once a
002500*                     feed's date format is known, try it first.
002600*  01/15/99 klm - .06 Y2K REMEDIATION - two-digit year window
002700*                     standardized to 2000-2099, all date
002800*                     formats.  See also TXI1700.CBL .04.
002900*  08/02/01 rgs - .07 Error row counter added to run totals -
003000*                     collections was losing bad rows silently.
003100*  05/20/04 jpw - .08 Retired as a billing job (MBCNTR2503
003200*                     servicing book sold); source kept for the
003300*                     date/amount parsing logic only.
003400*  10/14/25 ej  - .09 Repurposed as STMTPARSE for the personal
003500*                     budget ledger conversion (req BL-110).
003600*                     IN1-FILE/OUT-FILE became STMTIN/PARSEOUT;
003700*                     MB1100/MB-REC record shapes replaced by
003800*                     STMTROW/PARSETX.  Parsing paragraphs kept,
003900*                     rewritten against the new copybooks.
004000*  10/29/25 rtc - .10 Added 230-BUILD-FINGERPRINT (req BL-118).
004100*  11/18/25 rtc - .11 Blank-row skip made silent - collections
004200*                     had been flooding the error report with
004300*                     blank trailer rows off the download files.
004400*  12/09/25 rtc - .12 Parenthesized-negative test now requires
004500*                     the matching trailing ')' (req BL-120) - a
004600*                     lone leading '(' no longer flips the sign.
004700*  12/11/25 rtc - .13 Reworded the WS-FMT-TABLE banner comment -
004800*                     no logic change.
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CONSOLE IS CRT.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700* /users/public/stmtin.dat
005800     SELECT STMTIN-FILE  ASSIGN TO DYNAMIC STMTIN-PATH
005900            ORGANIZATION RECORD SEQUENTIAL.
006000* /users/public/out/parseout.dat
006100     SELECT PARSEOUT-FILE ASSIGN TO DYNAMIC PARSEOUT-PATH
006200            ORGANIZATION RECORD SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  STMTIN-FILE
006900     RECORD CONTAINS 188 CHARACTERS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS SR-STATEMENT-ROW.
007200 COPY "STMTROW.DD.CBL".
007300*
007400 FD  PARSEOUT-FILE
007500     RECORD CONTAINS 181 CHARACTERS
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS PT-PARSED-TX-REC.
007800 COPY "PARSETX.DD.CBL".
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200*   standalone scalars - scan subscript and the bad-row counter
008300*   don't belong to any group, so they stay at the 77 level
008400*   rather than crowd into VARIABLES (shop habit, see STMTROW.DD).
008500*
008600 77  WS-FMT-NDX              PIC S9(04) COMP VALUE 0.
008700 77  WS-ERROR-CTR            PIC 9(07) COMP-3 VALUE 0.
008800*
008900 01  VARIABLES.
009000     05  STMTIN-PATH.
009100         10  FILLER              PIC X(14)
009200             VALUE '/users/public/'.
009300         10  WS-STMTIN-NAME      PIC X(64).
009400     05  PARSEOUT-PATH.
009500         10  FILLER              PIC X(14)
009600             VALUE '/users/public/'.
009700         10  WS-PARSEOUT-NAME    PIC X(64).
009800     05  WS-COMMAND-LINE         PIC X(100).
009900     05  WS-AMOUNT-MODE          PIC X(01).
010000         88  WS-MODE-SINGLE      VALUE 'S'.
010100         88  WS-MODE-SPLIT       VALUE 'D'.
010200     05  WS-NEGATE-SW            PIC X(01).
010300         88  WS-NEGATE-YES       VALUE 'Y'.
010400     05  WS-CONFIG-FMT           PIC 9(02) VALUE 0.
010500     05  WS-REMEMBERED-FMT       PIC 9(02) VALUE 0.
010600     05  EOF-SW                  PIC 9(01) VALUE 0.
010700         88  STMTIN-EOF          VALUE 1.
010800     05  WS-BLANK-SW             PIC X(01).
010900         88  WS-ROW-IS-BLANK     VALUE 'Y'.
011000     05  WS-DATE-ERROR-SW        PIC X(01).
011100         88  WS-DATE-IS-BAD      VALUE 'Y'.
011200     05  WS-AMOUNT-ERROR-SW      PIC X(01).
011300         88  WS-AMOUNT-IS-BAD    VALUE 'Y'.
011400     05  WS-READ-CTR             PIC 9(07) COMP-3 VALUE 0.
011500     05  WS-PARSE-CTR            PIC 9(07) COMP-3 VALUE 0.
011600     05  WS-DATE-OK-SW           PIC X(01).
011700         88  WS-DATE-OK          VALUE 'Y'.
011800     05  FILLER                  PIC X(04).
011900*
012000*   date auto-detect table - slash/month-first, dash/month-first,
012100*   dash/year-first, slash/year-first, slash/day-first, two-digit
012200*   year slash, two-digit year dash - tried in this fixed order.
012300*
012400 01  WS-FMT-TABLE.
012500     05  FILLER PIC X(06) VALUE '/M4'.
012600     05  FILLER PIC X(06) VALUE '-M4'.
012700     05  FILLER PIC X(06) VALUE '-Y4'.
012800     05  FILLER PIC X(06) VALUE '/Y4'.
012900     05  FILLER PIC X(06) VALUE '/D4'.
013000     05  FILLER PIC X(06) VALUE '/M2'.
013100     05  FILLER PIC X(06) VALUE '-D4'.
013200 01  WS-FMT-TABLE-R REDEFINES WS-FMT-TABLE.
013300     05  WS-FMT-ENTRY OCCURS 7 TIMES INDEXED BY WS-FMT-NDX2.
013400         10  FT-SEPARATOR        PIC X(01).
013500         10  FT-ORDER            PIC X(01).
013600         10  FT-YEAR-LEN         PIC 9(01).
013700         10  FILLER              PIC X(03).
013800*
013900 01  WS-DATE-WORK.
014000     05  WS-DATE-TEXT-WK         PIC X(12).
014100     05  WS-TRY-SEP              PIC X(01).
014200     05  WS-PART-1               PIC X(04).
014300     05  WS-PART-2               PIC X(04).
014400     05  WS-PART-3               PIC X(04).
014500     05  WS-PART-TALLY           PIC S9(04) COMP.
014600     05  WS-YEAR-N               PIC 9(04).
014700     05  WS-MONTH-N              PIC 9(02).
014800     05  WS-DAY-N                PIC 9(02).
014900     05  FILLER                  PIC X(04).
015000*
015100 01  WS-AMOUNT-WORK.
015200     05  WS-AMT-TEXT             PIC X(16).
015300     05  WS-AMT-TEXT-R REDEFINES WS-AMT-TEXT.
015400         10  WS-AMT-CHAR         PIC X(01) OCCURS 16 TIMES.
015500     05  WS-AMT-CLEAN            PIC X(16).
015600     05  WS-AMT-CLEAN-LEN        PIC S9(04) COMP VALUE 0.
015700     05  WS-AMT-SIGN-SW          PIC X(01) VALUE '+'.
015800     05  WS-AMT-PAREN-SW         PIC X(01) VALUE 'N'.
015900         88  WS-AMT-HAS-PARENS   VALUE 'Y'.
016000     05  WS-AMT-WHOLE            PIC 9(11).
016100     05  WS-AMT-FRAC             PIC 9(02).
016200     05  WS-AMT-SUB              PIC S9(04) COMP VALUE 0.
016300     05  WS-AMT-LAST-SUB         PIC S9(04) COMP VALUE 0.
016400*        trailing non-blank position (.12), for the close-paren
016500*        test - a lone leading '(' with no matching ')' is not
016600*        parenthesized-negative.
016700     05  WS-DEBIT-CENTS          PIC S9(11) COMP-3 VALUE 0.
016800     05  WS-CREDIT-CENTS         PIC S9(11) COMP-3 VALUE 0.
016900     05  FILLER                  PIC X(04).
017000*
017100 01  WS-FINGERPRINT-WORK.
017200     05  WS-FP-DATE-ISO          PIC X(10).
017300     05  WS-FP-CENTS-EDIT        PIC -(10)9.
017400     05  WS-FP-CENTS-START       PIC S9(04) COMP VALUE 1.
017500     05  WS-FP-CENTS-TEXT        PIC X(12).
017600     05  WS-FP-PAYEE-LOWER       PIC X(60).
017700     05  FILLER                  PIC X(04).
017800*
017900 PROCEDURE DIVISION.
018000*
018100 A010-MAIN-LINE.
018200     DISPLAY SPACES UPON CRT.
018300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
018400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
018500         INTO WS-STMTIN-NAME WS-PARSEOUT-NAME WS-AMOUNT-MODE
018600              WS-NEGATE-SW.
018700     DISPLAY '* * * * * B E G I N   S T M T P A R S E . C B L'
018800         UPON CRT AT 1401.
018900     IF WS-STMTIN-NAME = SPACES OR WS-PARSEOUT-NAME = SPACES
019000         DISPLAY '!!!! ENTER STATEMENT FILE AND PARSE-OUT FILE'
019100             UPON CRT AT 2301
019200         STOP RUN.
019300     OPEN INPUT STMTIN-FILE.
019400     OPEN OUTPUT PARSEOUT-FILE.
019500     PERFORM 100-READ-STMTIN THRU 100-EXIT.
019600     PERFORM 200-PARSE-ROW THRU 200-EXIT UNTIL STMTIN-EOF.
019700     PERFORM END-RTN.
019800*
019900 100-READ-STMTIN.
020000     READ STMTIN-FILE AT END MOVE 1 TO EOF-SW.
020100     IF NOT STMTIN-EOF
020200         ADD 1 TO WS-READ-CTR.
020300 100-EXIT.
020400     EXIT.
020500*
020600*   200-PARSE-ROW - one statement row, end to end.  blank rows
020700*   are dropped silently (.11); date/amount failures are counted
020800*   as errors and produce no PARSEOUT record.
020900*
021000 200-PARSE-ROW.
021100     MOVE 'N' TO WS-BLANK-SW.
021200     IF SR-DATE-TEXT = SPACES AND SR-AMOUNT-TEXT = SPACES
021300             AND SR-DEBIT-TEXT = SPACES
021400             AND SR-CREDIT-TEXT = SPACES
021500             AND SR-PAYEE-TEXT = SPACES
021600         MOVE 'Y' TO WS-BLANK-SW.
021700     IF WS-ROW-IS-BLANK
021800         PERFORM 100-READ-STMTIN THRU 100-EXIT
021900         GO TO 200-EXIT.
022000     MOVE SPACES TO PT-PARSED-TX-REC.
022100     MOVE WS-READ-CTR TO PT-ROW-INDEX.
022200     MOVE 'N' TO WS-DATE-ERROR-SW.
022300     PERFORM 210-PARSE-DATE THRU 210-EXIT.
022400     IF WS-DATE-IS-BAD
022500         ADD 1 TO WS-ERROR-CTR
022600         DISPLAY 'BAD DATE ROW ' PT-ROW-INDEX UPON CRT AT 1801
022700         PERFORM 100-READ-STMTIN THRU 100-EXIT
022800         GO TO 200-EXIT.
022900     MOVE 'N' TO WS-AMOUNT-ERROR-SW.
023000     PERFORM 220-PARSE-AMOUNT THRU 220-EXIT.
023100     IF WS-AMOUNT-IS-BAD
023200         ADD 1 TO WS-ERROR-CTR
023300         DISPLAY 'BAD AMOUNT ROW ' PT-ROW-INDEX UPON CRT AT 1901
023400         PERFORM 100-READ-STMTIN THRU 100-EXIT
023500         GO TO 200-EXIT.
023600     MOVE SR-PAYEE-TEXT TO PT-PAYEE-RAW.
023700     MOVE SR-MEMO-TEXT  TO PT-MEMO.
023800     PERFORM 230-BUILD-FINGERPRINT THRU 230-EXIT.
023900     MOVE 'N' TO PT-STATUS.
024000     PERFORM 900-WRITE-PARSEOUT THRU 900-EXIT.
024100     ADD 1 TO WS-PARSE-CTR.
024200     PERFORM 100-READ-STMTIN THRU 100-EXIT.
024300 200-EXIT.
024400     EXIT.
024500*
024600*   210-PARSE-DATE - configured format first, then whatever
024700*   format last succeeded, then the fixed try-list (.03/.05).
024800*
024900 210-PARSE-DATE.
025000     MOVE SR-DATE-TEXT TO WS-DATE-TEXT-WK.
025100     MOVE 'N' TO WS-DATE-OK-SW.
025200     IF WS-CONFIG-FMT NOT = ZERO
025300         MOVE WS-CONFIG-FMT TO WS-FMT-NDX
025400         PERFORM 215-TRY-FORMAT THRU 215-EXIT.
025500     IF NOT WS-DATE-OK AND WS-REMEMBERED-FMT NOT = ZERO
025600         MOVE WS-REMEMBERED-FMT TO WS-FMT-NDX
025700         PERFORM 215-TRY-FORMAT THRU 215-EXIT.
025800     IF NOT WS-DATE-OK
025900         PERFORM 215-TRY-FORMAT THRU 215-EXIT
026000             VARYING WS-FMT-NDX FROM 1 BY 1
026100             UNTIL WS-FMT-NDX > 7 OR WS-DATE-OK.
026200     IF WS-DATE-OK
026300         MOVE WS-FMT-NDX TO WS-REMEMBERED-FMT
026400         COMPUTE PT-POSTED-DATE =
026500                 WS-YEAR-N * 10000 + WS-MONTH-N * 100 + WS-DAY-N
026600     ELSE
026700         MOVE 'Y' TO WS-DATE-ERROR-SW.
026800 210-EXIT.
026900     EXIT.
027000*
027100*   215-TRY-FORMAT - test one table entry against the raw text;
027200*   sets WS-DATE-OK-SW and WS-YEAR-N/WS-MONTH-N/WS-DAY-N on
027300*   success.  a separator mismatch or a non-numeric part fails
027400*   the attempt without raising the error switch - the caller
027500*   just moves on to the next candidate format.
027600*
027700 215-TRY-FORMAT.
027800     MOVE SPACES TO WS-PART-1 WS-PART-2 WS-PART-3.
027900     MOVE 0      TO WS-PART-TALLY.
028000     MOVE FT-SEPARATOR (WS-FMT-NDX) TO WS-TRY-SEP.
028100     UNSTRING WS-DATE-TEXT-WK DELIMITED BY WS-TRY-SEP
028200         INTO WS-PART-1 WS-PART-2 WS-PART-3
028300         TALLYING IN WS-PART-TALLY.
028400     IF WS-PART-TALLY NOT = 3
028500         GO TO 215-EXIT.
028600     IF WS-PART-1 NOT NUMERIC OR WS-PART-2 NOT NUMERIC
028700             OR WS-PART-3 NOT NUMERIC
028800         GO TO 215-EXIT.
028900     IF FT-ORDER (WS-FMT-NDX) = 'M'
029000         MOVE WS-PART-1 TO WS-MONTH-N
029100         MOVE WS-PART-2 TO WS-DAY-N
029200         PERFORM 216-APPLY-YEAR THRU 216-EXIT
029300     ELSE
029400     IF FT-ORDER (WS-FMT-NDX) = 'D'
029500         MOVE WS-PART-1 TO WS-DAY-N
029600         MOVE WS-PART-2 TO WS-MONTH-N
029700         PERFORM 216-APPLY-YEAR THRU 216-EXIT
029800     ELSE
029900         MOVE WS-PART-1 TO WS-YEAR-N
030000         MOVE WS-PART-2 TO WS-MONTH-N
030100         MOVE WS-PART-3 TO WS-DAY-N.
030200     IF WS-MONTH-N < 1 OR WS-MONTH-N > 12
030300         GO TO 215-EXIT.
030400     IF WS-DAY-N < 1 OR WS-DAY-N > 31
030500         GO TO 215-EXIT.
030600     MOVE 'Y' TO WS-DATE-OK-SW.
030700 215-EXIT.
030800     EXIT.
030900*
031000*   216-APPLY-YEAR - moves WS-PART-3 into WS-YEAR-N, expanding a
031100*   2-digit year to the 2000-2099 window (.06, Y2K remediation).
031200*
031300 216-APPLY-YEAR.
031400     IF FT-YEAR-LEN (WS-FMT-NDX) = 2
031500         MOVE WS-PART-3 (3:2) TO WS-YEAR-N (3:2)
031600         MOVE '20' TO WS-YEAR-N (1:2)
031700     ELSE
031800         MOVE WS-PART-3 TO WS-YEAR-N.
031900 216-EXIT.
032000     EXIT.
032100*
032200*   221-STEP-BACK - one backward step for the 222-CLEAN-AND-
032300*   CONVERT trailing non-blank scan (.12).
032400*
032500 221-STEP-BACK.
032600     SUBTRACT 1 FROM WS-AMT-LAST-SUB.
032700 221-EXIT.
032800     EXIT.
032900*
033000*   220-PARSE-AMOUNT - single-column (with optional sign
033100*   negation) or split debit/credit, per WS-AMOUNT-MODE from the
033200*   command line (.02/.04).
033300*
033400 220-PARSE-AMOUNT.
033500     IF WS-MODE-SPLIT
033600         GO TO 224-PARSE-SPLIT.
033700     MOVE SR-AMOUNT-TEXT TO WS-AMT-TEXT.
033800     PERFORM 222-CLEAN-AND-CONVERT THRU 222-EXIT.
033900     IF WS-AMOUNT-IS-BAD
034000         GO TO 220-EXIT.
034100     COMPUTE PT-AMOUNT-CENTS ROUNDED =
034200             WS-AMT-WHOLE * 100 + WS-AMT-FRAC.
034300     IF WS-AMT-SIGN-SW = '-'
034400         COMPUTE PT-AMOUNT-CENTS = PT-AMOUNT-CENTS * -1.
034500     IF WS-NEGATE-YES
034600         COMPUTE PT-AMOUNT-CENTS = PT-AMOUNT-CENTS * -1.
034700     GO TO 220-EXIT.
034800*
034900 224-PARSE-SPLIT.
035000     MOVE SR-DEBIT-TEXT TO WS-AMT-TEXT.
035100     PERFORM 222-CLEAN-AND-CONVERT THRU 222-EXIT.
035200     IF WS-AMOUNT-IS-BAD
035300         GO TO 220-EXIT.
035400     COMPUTE WS-DEBIT-CENTS ROUNDED =
035500             WS-AMT-WHOLE * 100 + WS-AMT-FRAC.
035600     IF WS-AMT-SIGN-SW = '-'
035700         COMPUTE WS-DEBIT-CENTS = WS-DEBIT-CENTS * -1.
035800     MOVE SR-CREDIT-TEXT TO WS-AMT-TEXT.
035900     PERFORM 222-CLEAN-AND-CONVERT THRU 222-EXIT.
036000     IF WS-AMOUNT-IS-BAD
036100         GO TO 220-EXIT.
036200     COMPUTE WS-CREDIT-CENTS ROUNDED =
036300             WS-AMT-WHOLE * 100 + WS-AMT-FRAC.
036400     IF WS-AMT-SIGN-SW = '-'
036500         COMPUTE WS-CREDIT-CENTS = WS-CREDIT-CENTS * -1.
036600     COMPUTE PT-AMOUNT-CENTS = WS-CREDIT-CENTS - WS-DEBIT-CENTS.
036700 220-EXIT.
036800     EXIT.
036900*
037000*   222-CLEAN-AND-CONVERT - strip everything but digits/./,/-
037100*   and parens, apply comma removal and parenthesized-negative
037200*   detection, then convert the remaining decimal text to a
037300*   whole/fraction pair.  an empty result converts to 0 cents,
037400*   NOT an error (blank debit/credit column in split mode).
037500*
037600 222-CLEAN-AND-CONVERT.
037700     MOVE 'N' TO WS-AMOUNT-ERROR-SW.
037800     MOVE SPACES TO WS-AMT-CLEAN.
037900     MOVE '+' TO WS-AMT-SIGN-SW.
038000     MOVE 'N' TO WS-AMT-PAREN-SW.
038100     MOVE 0 TO WS-AMT-CLEAN-LEN.
038200     MOVE 16 TO WS-AMT-LAST-SUB.
038300     PERFORM 221-STEP-BACK THRU 221-EXIT
038400         UNTIL WS-AMT-LAST-SUB < 1
038500         OR WS-AMT-CHAR (WS-AMT-LAST-SUB) NOT = SPACE.
038600     IF WS-AMT-TEXT (1:1) = '('
038700        AND WS-AMT-LAST-SUB > 1
038800        AND WS-AMT-CHAR (WS-AMT-LAST-SUB) = ')'
038900         MOVE 'Y' TO WS-AMT-PAREN-SW.
039000     PERFORM 223-STRIP-CHAR THRU 223-EXIT
039100         VARYING WS-AMT-SUB FROM 1 BY 1
039200         UNTIL WS-AMT-SUB > 16.
039300     IF WS-AMT-HAS-PARENS
039400         MOVE '-' TO WS-AMT-SIGN-SW.
039500     IF WS-AMT-CLEAN = SPACES
039600         MOVE 0 TO WS-AMT-WHOLE WS-AMT-FRAC
039700         GO TO 222-EXIT.
039800     IF WS-AMT-CLEAN (1:1) = '-'
039900         MOVE '-' TO WS-AMT-SIGN-SW
040000         MOVE WS-AMT-CLEAN (2:15) TO WS-AMT-CLEAN.
040100     UNSTRING WS-AMT-CLEAN DELIMITED BY '.'
040200         INTO WS-AMT-WHOLE WS-AMT-FRAC.
040300     IF WS-AMT-WHOLE NOT NUMERIC
040400         MOVE 'Y' TO WS-AMOUNT-ERROR-SW.
040500 222-EXIT.
040600     EXIT.
040700*
040800*   223-STRIP-CHAR - copies one character of WS-AMT-TEXT into
040900*   WS-AMT-CLEAN when it is a digit, '.' or ',' (commas simply
041000*   dropped, not copied) - everything else (currency signs,
041100*   parens, spaces) is discarded.
041200*
041300 223-STRIP-CHAR.
041400     IF WS-AMT-CHAR (WS-AMT-SUB) IS NUMERIC
041500         ADD 1 TO WS-AMT-CLEAN-LEN
041600         MOVE WS-AMT-CHAR (WS-AMT-SUB)
041700             TO WS-AMT-CLEAN (WS-AMT-CLEAN-LEN:1)
041800     ELSE
041900     IF WS-AMT-CHAR (WS-AMT-SUB) = '.'
042000         ADD 1 TO WS-AMT-CLEAN-LEN
042100         MOVE '.' TO WS-AMT-CLEAN (WS-AMT-CLEAN-LEN:1)
042200     ELSE
042300     IF WS-AMT-CHAR (WS-AMT-SUB) = '-'
042400             AND WS-AMT-CLEAN-LEN = 0
042500         ADD 1 TO WS-AMT-CLEAN-LEN
042600         MOVE '-' TO WS-AMT-CLEAN (WS-AMT-CLEAN-LEN:1).
042700 223-EXIT.
042800     EXIT.
042900*
043000*   230-BUILD-FINGERPRINT - canonical key = ISO date + '|' +
043100*   signed cents (no leading zeros) + '|' + lower-cased trimmed
043200*   payee.  stored as the key text itself, not hashed (.10).
043300*
043400 230-BUILD-FINGERPRINT.
043500     STRING PT-POSTED-YYYY '-' PT-POSTED-MM '-' PT-POSTED-DD
043600         DELIMITED BY SIZE INTO WS-FP-DATE-ISO.
043700     MOVE PT-AMOUNT-CENTS TO WS-FP-CENTS-EDIT.
043800     PERFORM 231-SCAN-CENTS THRU 231-EXIT
043900         VARYING WS-FP-CENTS-START FROM 1 BY 1
044000         UNTIL WS-FP-CENTS-START > 11
044100            OR WS-FP-CENTS-EDIT (WS-FP-CENTS-START:1) NOT = SPACE.
044200     MOVE SPACES TO WS-FP-CENTS-TEXT.
044300     MOVE WS-FP-CENTS-EDIT (WS-FP-CENTS-START:12 - WS-FP-CENTS-START)
044400         TO WS-FP-CENTS-TEXT.
044500     MOVE PT-PAYEE-RAW TO WS-FP-PAYEE-LOWER.
044600     INSPECT WS-FP-PAYEE-LOWER
044700         CONVERTING
044800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044900         TO
045000         'abcdefghijklmnopqrstuvwxyz'.
045100     STRING WS-FP-DATE-ISO DELIMITED BY SPACE '|'
045200            WS-FP-CENTS-TEXT DELIMITED BY SPACE '|'
045300            WS-FP-PAYEE-LOWER DELIMITED BY SIZE
045400         INTO PT-FINGERPRINT.
045500 230-EXIT.
045600     EXIT.
045700*
045800*   231-SCAN-CENTS - steps WS-FP-CENTS-START past the leading
045900*   spaces of the edited-numeric field; body does no work, the
046000*   PERFORM ... VARYING governing condition does the scanning.
046100*
046200 231-SCAN-CENTS.
046300     CONTINUE.
046400 231-EXIT.
046500     EXIT.
046600*
046700 900-WRITE-PARSEOUT.
046800     WRITE PT-PARSED-TX-REC.
046900 900-EXIT.
047000     EXIT.
047100*
047200 END-RTN.
047300     DISPLAY 'STMTPARSE TOTALS' UPON CRT AT 0915.
047400     DISPLAY 'ROWS READ   = ' WS-READ-CTR  UPON CRT AT 1015.
047500     DISPLAY 'ROWS PARSED = ' WS-PARSE-CTR UPON CRT AT 1115.
047600     DISPLAY 'ROWS ERROR  = ' WS-ERROR-CTR UPON CRT AT 1215.
047700     CLOSE STMTIN-FILE.
047800     CLOSE PARSEOUT-FILE.
047900     STOP RUN.
