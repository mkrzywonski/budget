000100*****************************************************************
000200*                                                               *
000300*   BUDGFILE  --  BUDGET ITEM (MONTHLY TARGET PER CATEGORY)     *
000400*                                                               *
000500*   New master - none of the MBCNTR2503 copybooks had anything  *
000600*   this small and plain, so it is built fresh, in the same     *
000700*   small-master style as CATFILE alongside it.  One row per    *
000800*   (budget, category) pair.  Read whole into a table by        *
000900*   BUDGCOMP; written by BUDGCOMP in auto-populate mode.         *
001000*                                                               *
001100*****************************************************************
001200*  CHANGED:
001300*  10/18/25 ej  - .01 New master for the budget-vs-actual
001400*                     conversion work (req BL-104).
001500*****************************************************************
001600 01  BI-BUDGET-ITEM-REC.
001700     05  BI-BUDGET-ID                PIC 9(09).
001800     05  BI-CATEGORY-ID              PIC 9(09).
001900     05  BI-AMOUNT-CENTS             PIC S9(11)     COMP-3.
002000*        monthly target.  positive = income target, negative =
002100*        expense target.  sign is preserved by the auto-populate
002200*        average in BUDGCOMP 200-AUTO-POPULATE.
002300     05  FILLER                      PIC X(04).
