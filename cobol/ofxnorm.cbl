000100*****************************************************************
000200*                                                               *
000300*   OFXNORM  --  NORMALIZE BANK-DOWNLOAD (OFX) ROWS INTO        *
000400*                PARSED TRANSACTIONS (PARSEOUT)                 *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  OFXNORM.
000900 AUTHOR.      rgs.
001000 INSTALLATION.  DATA PROCESSING.
001100 DATE-WRITTEN.  06/14/88.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400*****************************************************************
001500*  CHANGED:
001600*  06/14/88 rgs - .01 Original release, as CNPTI000 - lockbox
001700*                     client/control record normalizer for the
001800*                     overnight cash-application run.
001900*  02/02/90 jpw - .02 Added external-control-number passthrough
002000*                     so cash app could trace a wire back to the
002100*                     originating bank file.
002200*  07/19/94 klm - .03 Memo/description fallback added when the
002300*                     remitter field came back blank.
002400*  01/15/99 klm - .04 Y2K REMEDIATION - control-record date field
002500*                     widened and window-checked the same as
002600*                     STMTPARSE.CBL .06.
002700*  11/08/02 rgs - .05 CNPTI000 retired with the lockbox contract;
002800*                     kept on the shelf for the dedup-key logic.
002900*  10/26/25 ej  - .06 Repurposed as OFXNORM for the personal
003000*                     budget ledger conversion (req BL-111).
003100*                     CNP-TI-REC replaced by OFXROW; output is
003200*                     the same PARSETX shape STMTPARSE writes.
003300*  11/06/25 rtc - .07 OT-EXTERNAL-ID widened to 20 on the input
003400*                     side (see OFXROW.DD.CBL .02) - fingerprint
003500*                     building here changed to match.
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CONSOLE IS CRT.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400* /users/public/ofxin.dat
004500     SELECT OFXIN-FILE    ASSIGN TO DYNAMIC OFXIN-PATH
004600            ORGANIZATION RECORD SEQUENTIAL.
004700* /users/public/out/parseout.dat
004800     SELECT PARSEOUT-FILE ASSIGN TO DYNAMIC PARSEOUT-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500 FD  OFXIN-FILE
005600     RECORD CONTAINS 161 CHARACTERS
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS OT-OFX-ROW.
005900 COPY "OFXROW.DD.CBL".
006000*
006100 FD  PARSEOUT-FILE
006200     RECORD CONTAINS 181 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS PT-PARSED-TX-REC.
006500 COPY "PARSETX.DD.CBL".
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900*   standalone row counters - shop habit, see STMTPARSE.CBL.
007000*
007100 77  WS-READ-CTR             PIC 9(07) COMP-3 VALUE 0.
007200 77  WS-PARSE-CTR            PIC 9(07) COMP-3 VALUE 0.
007300*
007400 01  VARIABLES.
007500     05  OFXIN-PATH.
007600         10  FILLER              PIC X(14)
007700             VALUE '/users/public/'.
007800         10  WS-OFXIN-NAME       PIC X(64).
007900     05  PARSEOUT-PATH.
008000         10  FILLER              PIC X(14)
008100             VALUE '/users/public/'.
008200         10  WS-PARSEOUT-NAME    PIC X(64).
008300     05  WS-COMMAND-LINE         PIC X(100).
008400     05  EOF-SW                  PIC 9(01) VALUE 0.
008500         88  OFXIN-EOF           VALUE 1.
008600     05  FILLER                  PIC X(04).
008700*
008800 01  WS-FINGERPRINT-WORK.
008900     05  WS-FP-DATE-ISO          PIC X(10).
009000     05  WS-FP-CENTS-EDIT        PIC -(10)9.
009100     05  WS-FP-CENTS-EDIT-R REDEFINES WS-FP-CENTS-EDIT
009200                                 PIC X(11).
009300     05  WS-FP-CENTS-START       PIC S9(04) COMP VALUE 1.
009400     05  WS-FP-CENTS-TEXT        PIC X(12).
009500     05  WS-FP-EXTID-WK          PIC X(20).
009600     05  WS-FP-EXTID-WK-R REDEFINES WS-FP-EXTID-WK.
009700         10  WS-FP-EXTID-CHAR    PIC X(01) OCCURS 20 TIMES.
009800     05  FILLER                  PIC X(04).
009900*
010000 PROCEDURE DIVISION.
010100*
010200 A010-MAIN-LINE.
010300     DISPLAY SPACES UPON CRT.
010400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
010500     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
010600         INTO WS-OFXIN-NAME WS-PARSEOUT-NAME.
010700     DISPLAY '* * * * * B E G I N   O F X N O R M . C B L'
010800         UPON CRT AT 1401.
010900     IF WS-OFXIN-NAME = SPACES OR WS-PARSEOUT-NAME = SPACES
011000         DISPLAY '!!!! ENTER OFX INPUT FILE AND PARSE-OUT FILE'
011100             UPON CRT AT 2301
011200         STOP RUN.
011300     OPEN INPUT OFXIN-FILE.
011400     OPEN OUTPUT PARSEOUT-FILE.
011500     PERFORM 100-READ-OFXIN THRU 100-EXIT.
011600     PERFORM 200-NORMALIZE-ROW THRU 200-EXIT UNTIL OFXIN-EOF.
011700     PERFORM END-RTN.
011800*
011900 100-READ-OFXIN.
012000     READ OFXIN-FILE AT END MOVE 1 TO EOF-SW.
012100     IF NOT OFXIN-EOF
012200         ADD 1 TO WS-READ-CTR.
012300 100-EXIT.
012400     EXIT.
012500*
012600*   200-NORMALIZE-ROW - OT-OFX-ROW is already one transaction
012700*   per row (the OFX/SGML tokenizing happened upstream of this
012800*   job - not this shop's problem, see OFXROW.DD.CBL banner).
012900*   payee falls back to memo; memo is dropped when it duplicates
013000*   the payee (.06).
013100*
013200 200-NORMALIZE-ROW.
013300     MOVE SPACES TO PT-PARSED-TX-REC.
013400     MOVE WS-READ-CTR TO PT-ROW-INDEX.
013500     MOVE OT-POSTED-DATE   TO PT-POSTED-DATE.
013600     MOVE OT-AMOUNT-CENTS  TO PT-AMOUNT-CENTS.
013700     IF OT-PAYEE-RAW = SPACES
013800         MOVE OT-MEMO-RAW  TO PT-PAYEE-RAW
013900         MOVE SPACES       TO PT-MEMO
014000     ELSE
014100         MOVE OT-PAYEE-RAW TO PT-PAYEE-RAW
014200         IF OT-MEMO-RAW = OT-PAYEE-RAW
014300             MOVE SPACES   TO PT-MEMO
014400         ELSE
014500             MOVE OT-MEMO-RAW TO PT-MEMO.
014600     PERFORM 230-BUILD-FINGERPRINT THRU 230-EXIT.
014700     MOVE 'N' TO PT-STATUS.
014800     WRITE PT-PARSED-TX-REC.
014900     ADD 1 TO WS-PARSE-CTR.
015000     PERFORM 100-READ-OFXIN THRU 100-EXIT.
015100 200-EXIT.
015200     EXIT.
015300*
015400*   230-BUILD-FINGERPRINT - bank-download fingerprint key is
015500*   external id + '|' + ISO date + '|' + cents (.07) - NOT the
015600*   date/cents/payee key STMTPARSE uses, since the bank-assigned
015700*   id is a stronger dedup key than a parsed payee string.
015800*
015900 230-BUILD-FINGERPRINT.
016000     MOVE OT-EXTERNAL-ID TO WS-FP-EXTID-WK.
016100     STRING PT-POSTED-YYYY '-' PT-POSTED-MM '-' PT-POSTED-DD
016200         DELIMITED BY SIZE INTO WS-FP-DATE-ISO.
016300     MOVE PT-AMOUNT-CENTS TO WS-FP-CENTS-EDIT.
016400     PERFORM 231-SCAN-CENTS THRU 231-EXIT
016500         VARYING WS-FP-CENTS-START FROM 1 BY 1
016600         UNTIL WS-FP-CENTS-START > 11
016700            OR WS-FP-CENTS-EDIT-R (WS-FP-CENTS-START:1) NOT = SPACE.
016800     MOVE SPACES TO WS-FP-CENTS-TEXT.
016900     MOVE WS-FP-CENTS-EDIT-R (WS-FP-CENTS-START:12 - WS-FP-CENTS-START)
017000         TO WS-FP-CENTS-TEXT.
017100     STRING WS-FP-EXTID-WK DELIMITED BY SPACE '|'
017200            WS-FP-DATE-ISO DELIMITED BY SPACE '|'
017300            WS-FP-CENTS-TEXT DELIMITED BY SPACE
017400         INTO PT-FINGERPRINT.
017500 230-EXIT.
017600     EXIT.
017700*
017800 231-SCAN-CENTS.
017900     CONTINUE.
018000 231-EXIT.
018100     EXIT.
018200*
018300 END-RTN.
018400     DISPLAY 'OFXNORM TOTALS' UPON CRT AT 0915.
018500     DISPLAY 'ROWS READ   = ' WS-READ-CTR  UPON CRT AT 1015.
018600     DISPLAY 'ROWS PARSED = ' WS-PARSE-CTR UPON CRT AT 1115.
018700     CLOSE OFXIN-FILE.
018800     CLOSE PARSEOUT-FILE.
018900     STOP RUN.
