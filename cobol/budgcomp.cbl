000100*****************************************************************
000200*                                                               *
000300*   BUDGCOMP  --  BUDGET AUTO-POPULATE AND BUDGET VS ACTUAL     *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  BUDGCOMP.
000800 AUTHOR.      jpw.
000900 INSTALLATION.  DATA PROCESSING.
001000 DATE-WRITTEN.  02/08/85.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGED:
001500*  02/08/85 jpw - .01 Original release, as RECON750 - monthly
001600*                     disbursement reconciliation, actual versus
001700*                     scheduled escrow disbursement by loan.
001800*  06/19/87 ej  - .02 Parent/child escrow-line roll-up added for
001900*                     combined tax-and-insurance lines.
002000*  03/11/91 rgs - .03 Auto-populate mode added - servicing wanted
002100*                     next year's disbursement schedule seeded
002200*                     from this year's actuals, not keyed by hand.
002300*  01/15/99 klm - .04 Y2K REMEDIATION - four-digit year windows
002400*                     throughout, month-cursor arithmetic range
002500*                     checked against the 1900/2000 rollover.
002600*  09/24/01 rgs - .05 RECON750 retired with the escrow-outsource
002700*                     contract; kept on the shelf for the
002800*                     month-cursor and roll-up logic.
002900*  11/21/25 ej  - .06 Repurposed as BUDGCOMP for the personal
003000*                     budget ledger conversion (req BL-107).
003100*                     Loan/escrow fields replaced by category
003200*                     budget-vs-actual fields; RECON750 output
003300*                     record replaced by BVALINE.
003400*  11/22/25 rtc - .07 Income/expense classification and favorable-
003500*                     difference sign rules added (req BL-108).
003600*  12/02/25 rtc - .08 Month-total accumulators split income/
003700*                     expense after the report review meeting
003800*                     asked for both halves on the footer line.
003900*  12/09/25 rtc - .09 Noted WS-ACCOUNT-ID as the one-account-per-
004000*                     run scope for a budget's accounts (req
004100*                     BL-119) - no logic change, comment only.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CONSOLE IS CRT
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100* /users/public/catfile.dat
005200     SELECT CATFILE-FILE ASSIGN TO DYNAMIC CATFILE-PATH
005300            ORGANIZATION RECORD SEQUENTIAL.
005400* /users/public/tranfile.dat
005500     SELECT TRANFILE-FILE ASSIGN TO DYNAMIC TRANFILE-PATH
005600            ORGANIZATION RECORD SEQUENTIAL.
005700* /users/public/budgfile.dat  (input in compare mode, output in
005800*   auto-populate mode)
005900     SELECT BUDGFILE-FILE ASSIGN TO DYNAMIC BUDGFILE-PATH
006000            ORGANIZATION RECORD SEQUENTIAL.
006100* /users/public/out/bvaout.dat
006200     SELECT BVAOUT-FILE  ASSIGN TO DYNAMIC BVAOUT-PATH
006300            ORGANIZATION RECORD SEQUENTIAL.
006400* /users/public/out/bvarpt.lis
006500     SELECT RPTOUT-FILE  ASSIGN TO DYNAMIC RPTOUT-PATH
006600            ORGANIZATION LINE SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  CATFILE-FILE
007300     RECORD CONTAINS 53 CHARACTERS
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS CT-CATEGORY-REC.
007600 COPY "CATFILE.DD.CBL".
007700*
007800 FD  TRANFILE-FILE
007900     RECORD CONTAINS 223 CHARACTERS
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS TX-TRANSACTION-REC.
008200 COPY "TRANFILE.DD.CBL".
008300*
008400 FD  BUDGFILE-FILE
008500     RECORD CONTAINS 28 CHARACTERS
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS BI-BUDGET-ITEM-REC.
008800 COPY "BUDGFILE.DD.CBL".
008900*
009000 FD  BVAOUT-FILE
009100     RECORD CONTAINS 70 CHARACTERS
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS BV-BVA-LINE.
009400 COPY "BVALINE.DD.CBL".
009500*
009600 FD  RPTOUT-FILE
009700     RECORD CONTAINS 132 CHARACTERS
009800     LABEL RECORDS ARE STANDARD
009900     DATA RECORD IS RO-PRINT-LINE.
010000 01  RO-PRINT-LINE               PIC X(132).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400*   standalone table subscripts - shop habit, see STMTPARSE.CBL.
010500*
010600 77  WS-SUB                  PIC S9(04) COMP VALUE 0.
010700 77  WS-SUB2                 PIC S9(04) COMP VALUE 0.
010800*
010900 01  VARIABLES.
011000     05  CATFILE-PATH.
011100         10  FILLER              PIC X(14)
011200             VALUE '/users/public/'.
011300         10  WS-CATFILE-NAME     PIC X(64).
011400     05  TRANFILE-PATH.
011500         10  FILLER              PIC X(14)
011600             VALUE '/users/public/'.
011700         10  WS-TRANFILE-NAME    PIC X(64).
011800     05  BUDGFILE-PATH.
011900         10  FILLER              PIC X(14)
012000             VALUE '/users/public/'.
012100         10  WS-BUDGFILE-NAME    PIC X(64).
012200     05  BVAOUT-PATH.
012300         10  FILLER              PIC X(14)
012400             VALUE '/users/public/'.
012500         10  WS-BVAOUT-NAME      PIC X(64).
012600     05  RPTOUT-PATH.
012700         10  FILLER              PIC X(14)
012800             VALUE '/users/public/'.
012900         10  WS-RPTOUT-NAME      PIC X(64).
013000     05  WS-COMMAND-LINE         PIC X(150).
013100     05  WS-MODE                 PIC X(01).
013200         88  WS-MODE-AUTO-POPULATE  VALUE 'A'.
013300         88  WS-MODE-COMPARE        VALUE 'C'.
013400     05  WS-BUDGET-ID            PIC 9(09).
013500     05  WS-ACCOUNT-ID           PIC 9(09).
013600     05  WS-START-DATE           PIC 9(08).
013700     05  WS-START-DATE-R REDEFINES WS-START-DATE.
013800         10  WS-START-YYYY       PIC 9(04).
013900         10  WS-START-MM         PIC 9(02).
014000         10  WS-START-DD         PIC 9(02).
014100     05  WS-END-DATE             PIC 9(08).
014200     05  WS-END-DATE-R REDEFINES WS-END-DATE.
014300         10  WS-END-YYYY         PIC 9(04).
014400         10  WS-END-MM           PIC 9(02).
014500         10  WS-END-DD           PIC 9(02).
014600     05  WS-MONTHS-IN-RANGE      PIC S9(05) COMP VALUE 0.
014700     05  WS-CUR-YYYY             PIC 9(04).
014800     05  WS-CUR-MM               PIC 9(02).
014900     05  CATFILE-EOF-SW          PIC 9(01) VALUE 0.
015000         88  CATFILE-EOF         VALUE 1.
015100     05  TRANFILE-EOF-SW         PIC 9(01) VALUE 0.
015200         88  TRANFILE-EOF        VALUE 1.
015300     05  BUDGFILE-EOF-SW         PIC 9(01) VALUE 0.
015400         88  BUDGFILE-EOF        VALUE 1.
015500     05  WS-CAT-COUNT            PIC S9(04) COMP VALUE 0.
015600     05  WS-BVA-COUNT            PIC S9(04) COMP VALUE 0.
015700     05  WS-FOUND-SW             PIC X(01).
015800         88  WS-FOUND            VALUE 'Y'.
015900     05  WS-FIND-CAT-ID          PIC 9(09).
016000     05  WS-LINE-CTR             PIC S9(05) COMP VALUE 0.
016100     05  FILLER                  PIC X(04).
016200*
016300*   WS-CAT-TABLE - whole CATFILE held in memory, plus a derived
016400*   parent-budget flag (.03 roll-up test, kept from RECON750's
016500*   combined tax-and-insurance logic).
016600*
016700 01  WS-CAT-TABLE.
016800     05  WS-CAT-ENTRY OCCURS 300 TIMES INDEXED BY WS-CAT-NDX.
016900         10  WS-CT-ID            PIC 9(09).
017000         10  WS-CT-NAME          PIC X(30).
017100         10  WS-CT-PARENT-ID     PIC 9(09).
017200         10  WS-CT-PARENT-BUDGET-SW PIC X(01).
017300             88  WS-CT-IS-PARENT-BUDGET VALUE 'Y'.
017400         10  WS-CT-BUDGET-CENTS  PIC S9(11) COMP-3 VALUE 0.
017500         10  WS-CT-ACTUAL-CENTS  PIC S9(11) COMP-3 VALUE 0.
017600         10  WS-CT-AUTO-TOTAL-CENTS PIC S9(11) COMP-3 VALUE 0.
017700     05  FILLER                  PIC X(04).
017800*
017900*   WS-BVA-TABLE - one month's worth of comparison lines, built
018000*   and sorted before it is written and printed (.07/.08).
018100*
018200 01  WS-BVA-TABLE.
018300     05  WS-BVA-ENTRY OCCURS 300 TIMES INDEXED BY WS-BVA-NDX.
018400         10  WS-BVA-CAT-ID       PIC 9(09).
018500         10  WS-BVA-CAT-NAME     PIC X(30).
018600         10  WS-BVA-BUDGET-CENTS PIC S9(11) COMP-3.
018700         10  WS-BVA-ACTUAL-CENTS PIC S9(11) COMP-3.
018800         10  WS-BVA-DIFF-CENTS   PIC S9(11) COMP-3.
018900         10  WS-BVA-INCOME-SW    PIC X(01).
019000             88  WS-BVA-IS-INCOME  VALUE 'Y'.
019100     05  FILLER                  PIC X(04).
019200*
019300 01  WS-BVA-SCRATCH.
019400     05  WS-SC-CAT-ID            PIC 9(09).
019500     05  WS-SC-CAT-NAME          PIC X(30).
019600     05  WS-SC-BUDGET-CENTS      PIC S9(11) COMP-3.
019700     05  WS-SC-ACTUAL-CENTS      PIC S9(11) COMP-3.
019800     05  WS-SC-DIFF-CENTS        PIC S9(11) COMP-3.
019900     05  WS-SC-INCOME-SW         PIC X(01).
020000     05  FILLER                  PIC X(04).
020100*
020200 01  WS-MONTH-TOTALS.
020300     05  WS-MT-BUDGET-INCOME     PIC S9(11) COMP-3 VALUE 0.
020400     05  WS-MT-ACTUAL-INCOME     PIC S9(11) COMP-3 VALUE 0.
020500     05  WS-MT-BUDGET-EXPENSE    PIC S9(11) COMP-3 VALUE 0.
020600     05  WS-MT-ACTUAL-EXPENSE    PIC S9(11) COMP-3 VALUE 0.
020700     05  FILLER                  PIC X(04).
020800*
020900 01  WS-PRINT-WORK.
021000     05  WS-AMT-EDIT             PIC ZZZ,ZZZ,ZZZ.99-.
021100     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT PIC X(14).
021200     05  FILLER                  PIC X(04).
021300*
021400 01  WS-RPT-HEADER.
021500     05  FILLER                  PIC X(10) VALUE SPACES.
021600     05  FILLER                  PIC X(20) VALUE
021700         'BUDGET VS ACTUAL '.
021800     05  WS-H-YEAR               PIC 9(04).
021900     05  FILLER                  PIC X(01) VALUE '-'.
022000     05  WS-H-MONTH               PIC 9(02).
022100     05  FILLER                  PIC X(95) VALUE SPACES.
022200*
022300 01  WS-RPT-DETAIL.
022400     05  WS-D-TYPE               PIC X(08).
022500     05  FILLER                  PIC X(02) VALUE SPACES.
022600     05  WS-D-NAME               PIC X(30).
022700     05  WS-D-BUDGET             PIC X(14).
022800     05  FILLER                  PIC X(02) VALUE SPACES.
022900     05  WS-D-ACTUAL             PIC X(14).
023000     05  FILLER                  PIC X(02) VALUE SPACES.
023100     05  WS-D-DIFF               PIC X(14).
023200     05  FILLER                  PIC X(46) VALUE SPACES.
023300*
023400 01  WS-RPT-FOOTER.
023500     05  FILLER                  PIC X(10) VALUE SPACES.
023600     05  FILLER                  PIC X(22) VALUE
023700         'MONTH TOTALS INC/EXP '.
023800     05  WS-F-BI                 PIC X(14).
023900     05  FILLER                  PIC X(01) VALUE SPACE.
024000     05  WS-F-AI                 PIC X(14).
024100     05  FILLER                  PIC X(01) VALUE SPACE.
024200     05  WS-F-BE                 PIC X(14).
024300     05  FILLER                  PIC X(01) VALUE SPACE.
024400     05  WS-F-AE                 PIC X(14).
024500     05  FILLER                  PIC X(53) VALUE SPACES.
024600*
024700 PROCEDURE DIVISION.
024800*
024900 A010-MAIN-LINE.
025000     DISPLAY SPACES UPON CRT.
025100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
025200     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
025300         INTO WS-MODE WS-CATFILE-NAME WS-TRANFILE-NAME
025400              WS-BUDGFILE-NAME WS-BVAOUT-NAME WS-RPTOUT-NAME.
025500     DISPLAY '* * * * * B E G I N   B U D G C O M P . C B L'
025600         UPON CRT AT 1401.
025700     IF WS-CATFILE-NAME = SPACES OR WS-TRANFILE-NAME = SPACES
025800         DISPLAY '!!!! ENTER MODE, CATFILE, TRANFILE, BUDGFILE'
025900             UPON CRT AT 2301
026000         STOP RUN.
026100     ACCEPT WS-BUDGET-ID  FROM COMMAND-LINE.
026200     ACCEPT WS-ACCOUNT-ID FROM COMMAND-LINE.
026300     ACCEPT WS-START-DATE FROM COMMAND-LINE.
026400     ACCEPT WS-END-DATE   FROM COMMAND-LINE.
026500     PERFORM 100-LOAD-CATEGORY-TABLE THRU 100-EXIT.
026600     IF WS-MODE-AUTO-POPULATE
026700         PERFORM 200-AUTO-POPULATE THRU 200-EXIT
026800     ELSE
026900         PERFORM 300-COMPARE THRU 300-EXIT.
027000     PERFORM END-RTN.
027100*
027200*   100-LOAD-CATEGORY-TABLE - whole CATFILE, file order kept so
027300*   a parent category's children are easy to test for below.
027400*
027500 100-LOAD-CATEGORY-TABLE.
027600     MOVE 0 TO WS-CAT-COUNT.
027700     OPEN INPUT CATFILE-FILE.
027800     PERFORM 101-READ-CATEGORY THRU 101-EXIT.
027900     PERFORM 102-STORE-CATEGORY THRU 102-EXIT
028000         UNTIL CATFILE-EOF.
028100     CLOSE CATFILE-FILE.
028200     PERFORM 103-MARK-PARENT-BUDGETS THRU 103-EXIT
028300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CAT-COUNT.
028400 100-EXIT.
028500     EXIT.
028600*
028700 101-READ-CATEGORY.
028800     READ CATFILE-FILE AT END MOVE 1 TO CATFILE-EOF-SW.
028900 101-EXIT.
029000     EXIT.
029100*
029200 102-STORE-CATEGORY.
029300     IF WS-CAT-COUNT < 300
029400         ADD 1 TO WS-CAT-COUNT
029500         MOVE CT-ID TO WS-CT-ID (WS-CAT-COUNT)
029600         MOVE CT-NAME TO WS-CT-NAME (WS-CAT-COUNT)
029700         MOVE CT-PARENT-ID TO WS-CT-PARENT-ID (WS-CAT-COUNT)
029800         MOVE 'N' TO WS-CT-PARENT-BUDGET-SW (WS-CAT-COUNT)
029900         MOVE 0 TO WS-CT-BUDGET-CENTS (WS-CAT-COUNT)
030000         MOVE 0 TO WS-CT-ACTUAL-CENTS (WS-CAT-COUNT)
030100         MOVE 0 TO WS-CT-AUTO-TOTAL-CENTS (WS-CAT-COUNT).
030200     PERFORM 101-READ-CATEGORY THRU 101-EXIT.
030300 102-EXIT.
030400     EXIT.
030500*
030600*   103-MARK-PARENT-BUDGETS - a category is a "parent budget"
030700*   when it has no parent of its own and at least one other
030800*   category names it as a parent.
030900*
031000 103-MARK-PARENT-BUDGETS.
031100     IF WS-CT-PARENT-ID (WS-SUB) = 0
031200         PERFORM 104-TEST-HAS-CHILD THRU 104-EXIT
031300             VARYING WS-SUB2 FROM 1 BY 1
031400             UNTIL WS-SUB2 > WS-CAT-COUNT.
031500 103-EXIT.
031600     EXIT.
031700*
031800 104-TEST-HAS-CHILD.
031900     IF WS-CT-PARENT-ID (WS-SUB2) = WS-CT-ID (WS-SUB)
032000         MOVE 'Y' TO WS-CT-PARENT-BUDGET-SW (WS-SUB).
032100 104-EXIT.
032200     EXIT.
032300*
032400*   200-AUTO-POPULATE - sum actual/transfer amounts per category
032500*   over the window, divide by months-in-range, round half away
032600*   from zero; one BUDGET-ITEM row per category with traffic,
032700*   uncategorized excluded.
032800*
032900 200-AUTO-POPULATE.
033000     PERFORM 220-COMPUTE-MONTHS THRU 220-EXIT.
033100     OPEN INPUT TRANFILE-FILE.
033200     PERFORM 210-READ-TRAN THRU 210-EXIT.
033300     PERFORM 211-ACCUM-AUTO THRU 211-EXIT UNTIL TRANFILE-EOF.
033400     CLOSE TRANFILE-FILE.
033500     OPEN OUTPUT BUDGFILE-FILE.
033600     PERFORM 230-WRITE-BUDGET-ITEMS THRU 230-EXIT
033700         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CAT-COUNT.
033800     CLOSE BUDGFILE-FILE.
033900 200-EXIT.
034000     EXIT.
034100*
034200 210-READ-TRAN.
034300     READ TRANFILE-FILE AT END MOVE 1 TO TRANFILE-EOF-SW.
034400 210-EXIT.
034500     EXIT.
034600*
034700*   211-ACCUM-AUTO - WS-ACCOUNT-ID is accepted as one account per
034800*   run (.09, BL-119); a budget's accounts are all summed the same
034900*   way one run at a time, same as MB1650 took one loan at a time.
035000*
035100 211-ACCUM-AUTO.
035200     IF TX-ACCOUNT-ID = WS-ACCOUNT-ID
035300        AND (TX-TYPE-ACTUAL OR TX-TYPE-TRANSFER)
035400        AND TX-POSTED-DATE NOT < WS-START-DATE
035500        AND TX-POSTED-DATE NOT > WS-END-DATE
035600        AND TX-CATEGORY-ID NOT = 0
035700         MOVE TX-CATEGORY-ID TO WS-FIND-CAT-ID
035800         PERFORM 212-FIND-CATEGORY THRU 212-EXIT
035900         IF WS-FOUND
036000             ADD TX-AMOUNT-CENTS
036100                 TO WS-CT-AUTO-TOTAL-CENTS (WS-SUB).
036200     PERFORM 210-READ-TRAN THRU 210-EXIT.
036300 211-EXIT.
036400     EXIT.
036500*
036600*   212-FIND-CATEGORY - straight linear scan.  CATFILE is a
036700*   household-scale master, not worth a SEARCH ALL key-sort.
036800*
036900 212-FIND-CATEGORY.
037000     MOVE 'N' TO WS-FOUND-SW.
037100     MOVE 0 TO WS-SUB.
037200     PERFORM 213-TEST-CATEGORY THRU 213-EXIT
037300         VARYING WS-SUB FROM 1 BY 1
037400         UNTIL WS-SUB > WS-CAT-COUNT OR WS-FOUND.
037500 212-EXIT.
037600     EXIT.
037700*
037800 213-TEST-CATEGORY.
037900     IF WS-CT-ID (WS-SUB) = WS-FIND-CAT-ID
038000         MOVE 'Y' TO WS-FOUND-SW.
038100 213-EXIT.
038200     EXIT.
038300*
038400*   220-COMPUTE-MONTHS - months in [start,end], minimum 1 (.03).
038500*
038600 220-COMPUTE-MONTHS.
038700     COMPUTE WS-MONTHS-IN-RANGE =
038800         (WS-END-YYYY * 12 + WS-END-MM)
038900       - (WS-START-YYYY * 12 + WS-START-MM) + 1.
039000     IF WS-MONTHS-IN-RANGE < 1
039100         MOVE 1 TO WS-MONTHS-IN-RANGE.
039200 220-EXIT.
039300     EXIT.
039400*
039500 230-WRITE-BUDGET-ITEMS.
039600     IF WS-CT-ID (WS-SUB) NOT = 0
039700        AND WS-CT-AUTO-TOTAL-CENTS (WS-SUB) NOT = 0
039800         MOVE SPACES TO BI-BUDGET-ITEM-REC
039900         MOVE WS-BUDGET-ID TO BI-BUDGET-ID
040000         MOVE WS-CT-ID (WS-SUB) TO BI-CATEGORY-ID
040100         COMPUTE BI-AMOUNT-CENTS ROUNDED =
040200             WS-CT-AUTO-TOTAL-CENTS (WS-SUB)
040300                 / WS-MONTHS-IN-RANGE
040400         WRITE BI-BUDGET-ITEM-REC.
040500 230-EXIT.
040600     EXIT.
040700*
040800*   300-COMPARE - one calendar month at a time, a fresh set of
040900*   BVA lines built, sorted and printed/written per month, same
041000*   as RECON750 stepped loan-by-loan before the .06 conversion.
041100*
041200 300-COMPARE.
041300     PERFORM 110-LOAD-BUDGET-TABLE THRU 110-EXIT.
041400     OPEN OUTPUT BVAOUT-FILE.
041500     OPEN OUTPUT RPTOUT-FILE.
041600     MOVE WS-START-YYYY TO WS-CUR-YYYY.
041700     MOVE WS-START-MM   TO WS-CUR-MM.
041800     PERFORM 310-COMPARE-MONTH THRU 310-EXIT
041900         UNTIL WS-CUR-YYYY > WS-END-YYYY
042000            OR (WS-CUR-YYYY = WS-END-YYYY
042100                AND WS-CUR-MM > WS-END-MM).
042200     CLOSE BVAOUT-FILE.
042300     CLOSE RPTOUT-FILE.
042400 300-EXIT.
042500     EXIT.
042600*
042700*   110-LOAD-BUDGET-TABLE - posts each BUDGET-ITEM amount onto
042800*   its category's table slot; categories with no budget row
042900*   keep WS-CT-BUDGET-CENTS zero (.07 missing-budget rule).
043000*
043100 110-LOAD-BUDGET-TABLE.
043200     OPEN INPUT BUDGFILE-FILE.
043300     PERFORM 111-READ-BUDGET-ITEM THRU 111-EXIT.
043400     PERFORM 112-POST-BUDGET-ITEM THRU 112-EXIT
043500         UNTIL BUDGFILE-EOF.
043600     CLOSE BUDGFILE-FILE.
043700 110-EXIT.
043800     EXIT.
043900*
044000 111-READ-BUDGET-ITEM.
044100     READ BUDGFILE-FILE AT END MOVE 1 TO BUDGFILE-EOF-SW.
044200 111-EXIT.
044300     EXIT.
044400*
044500 112-POST-BUDGET-ITEM.
044600     IF BI-BUDGET-ID = WS-BUDGET-ID
044700         MOVE BI-CATEGORY-ID TO WS-FIND-CAT-ID
044800         PERFORM 212-FIND-CATEGORY THRU 212-EXIT
044900         IF WS-FOUND
045000             ADD BI-AMOUNT-CENTS
045100                 TO WS-CT-BUDGET-CENTS (WS-SUB).
045200     PERFORM 111-READ-BUDGET-ITEM THRU 111-EXIT.
045300 112-EXIT.
045400     EXIT.
045500*
045600 310-COMPARE-MONTH.
045700     PERFORM 311-CLEAR-ACTUALS THRU 311-EXIT
045800         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CAT-COUNT.
045900     MOVE 0 TO WS-MT-BUDGET-INCOME WS-MT-ACTUAL-INCOME
046000               WS-MT-BUDGET-EXPENSE WS-MT-ACTUAL-EXPENSE
046100               WS-BVA-COUNT.
046200     OPEN INPUT TRANFILE-FILE.
046300     MOVE 0 TO TRANFILE-EOF-SW.
046400     PERFORM 210-READ-TRAN THRU 210-EXIT.
046500     PERFORM 312-ACCUM-ACTUALS THRU 312-EXIT
046600         UNTIL TRANFILE-EOF.
046700     CLOSE TRANFILE-FILE.
046800     PERFORM 320-BUILD-LINES THRU 320-EXIT
046900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CAT-COUNT.
047000     PERFORM 330-SORT-LINES THRU 330-EXIT.
047100     PERFORM 340-WRITE-AND-PRINT THRU 340-EXIT.
047200     ADD 1 TO WS-CUR-MM.
047300     IF WS-CUR-MM > 12
047400         MOVE 1 TO WS-CUR-MM
047500         ADD 1 TO WS-CUR-YYYY.
047600 310-EXIT.
047700     EXIT.
047800*
047900 311-CLEAR-ACTUALS.
048000     MOVE 0 TO WS-CT-ACTUAL-CENTS (WS-SUB).
048100 311-EXIT.
048200     EXIT.
048300*
048400*   312-ACCUM-ACTUALS - a child of a parent-budget category
048500*   posts to the parent's slot instead of its own (.02/.06).
048600*
048700 312-ACCUM-ACTUALS.
048800     IF TX-ACCOUNT-ID = WS-ACCOUNT-ID
048900        AND (TX-TYPE-ACTUAL OR TX-TYPE-TRANSFER)
049000        AND TX-POSTED-YYYY = WS-CUR-YYYY
049100        AND TX-POSTED-MM = WS-CUR-MM
049200        AND TX-CATEGORY-ID NOT = 0
049300         MOVE TX-CATEGORY-ID TO WS-FIND-CAT-ID
049400         PERFORM 212-FIND-CATEGORY THRU 212-EXIT
049500         IF WS-FOUND
049600             MOVE WS-SUB TO WS-SUB2
049700             MOVE WS-CT-PARENT-ID (WS-SUB2) TO WS-FIND-CAT-ID
049800             PERFORM 212-FIND-CATEGORY THRU 212-EXIT
049900             IF WS-FOUND AND WS-CT-IS-PARENT-BUDGET (WS-SUB)
050000                 ADD TX-AMOUNT-CENTS
050100                     TO WS-CT-ACTUAL-CENTS (WS-SUB)
050200             ELSE
050300                 ADD TX-AMOUNT-CENTS
050400                     TO WS-CT-ACTUAL-CENTS (WS-SUB2).
050500     PERFORM 210-READ-TRAN THRU 210-EXIT.
050600 312-EXIT.
050700     EXIT.
050800*
050900*   320-BUILD-LINES - one line per category with a nonzero
051000*   budget or actual this month (.07 union rule).
051100*
051200 320-BUILD-LINES.
051300     IF WS-CT-ID (WS-SUB) NOT = 0
051400        AND (WS-CT-BUDGET-CENTS (WS-SUB) NOT = 0
051500          OR WS-CT-ACTUAL-CENTS (WS-SUB) NOT = 0)
051600        AND WS-BVA-COUNT < 300
051700         ADD 1 TO WS-BVA-COUNT
051800         MOVE WS-CT-ID (WS-SUB) TO WS-BVA-CAT-ID (WS-BVA-COUNT)
051900         MOVE WS-CT-NAME (WS-SUB)
052000             TO WS-BVA-CAT-NAME (WS-BVA-COUNT)
052100         MOVE WS-CT-BUDGET-CENTS (WS-SUB)
052200             TO WS-BVA-BUDGET-CENTS (WS-BVA-COUNT)
052300         MOVE WS-CT-ACTUAL-CENTS (WS-SUB)
052400             TO WS-BVA-ACTUAL-CENTS (WS-BVA-COUNT)
052500         PERFORM 321-CLASSIFY-LINE THRU 321-EXIT.
052600 320-EXIT.
052700     EXIT.
052800*
052900 321-CLASSIFY-LINE.
053000     IF WS-CT-BUDGET-CENTS (WS-SUB) NOT = 0
053100         IF WS-CT-BUDGET-CENTS (WS-SUB) > 0
053200             MOVE 'Y' TO WS-BVA-INCOME-SW (WS-BVA-COUNT)
053300         ELSE
053400             MOVE 'N' TO WS-BVA-INCOME-SW (WS-BVA-COUNT)
053500     ELSE
053600         IF WS-CT-ACTUAL-CENTS (WS-SUB) > 0
053700             MOVE 'Y' TO WS-BVA-INCOME-SW (WS-BVA-COUNT)
053800         ELSE
053900             MOVE 'N' TO WS-BVA-INCOME-SW (WS-BVA-COUNT).
054000     IF WS-BVA-IS-INCOME (WS-BVA-COUNT)
054100         COMPUTE WS-BVA-DIFF-CENTS (WS-BVA-COUNT) =
054200             WS-CT-ACTUAL-CENTS (WS-SUB)
054300           - WS-CT-BUDGET-CENTS (WS-SUB)
054400         ADD WS-CT-BUDGET-CENTS (WS-SUB) TO WS-MT-BUDGET-INCOME
054500         ADD WS-CT-ACTUAL-CENTS (WS-SUB) TO WS-MT-ACTUAL-INCOME
054600     ELSE
054700         COMPUTE WS-BVA-DIFF-CENTS (WS-BVA-COUNT) =
054800             WS-CT-BUDGET-CENTS (WS-SUB)
054900           - WS-CT-ACTUAL-CENTS (WS-SUB)
055000         ADD WS-CT-BUDGET-CENTS (WS-SUB) TO WS-MT-BUDGET-EXPENSE
055100         ADD WS-CT-ACTUAL-CENTS (WS-SUB) TO WS-MT-ACTUAL-EXPENSE.
055200 321-EXIT.
055300     EXIT.
055400*
055500*   330-SORT-LINES - a plain exchange sort, WS-BVA-COUNT never
055600*   runs past the low hundreds so a SORT verb buys nothing here.
055700*   income lines first, then category name ascending (.07).
055800*
055900 330-SORT-LINES.
056000     PERFORM 331-SORT-PASS THRU 331-EXIT
056100         VARYING WS-SUB FROM 1 BY 1
056200         UNTIL WS-SUB > WS-BVA-COUNT.
056300 330-EXIT.
056400     EXIT.
056500*
056600 331-SORT-PASS.
056700     PERFORM 332-SORT-COMPARE THRU 332-EXIT
056800         VARYING WS-SUB2 FROM 1 BY 1
056900         UNTIL WS-SUB2 > WS-BVA-COUNT - WS-SUB.
057000 331-EXIT.
057100     EXIT.
057200*
057300 332-SORT-COMPARE.
057400     MOVE 'N' TO WS-FOUND-SW.
057500     IF WS-BVA-INCOME-SW (WS-SUB2) = 'N'
057600        AND WS-BVA-INCOME-SW (WS-SUB2 + 1) = 'Y'
057700         MOVE 'Y' TO WS-FOUND-SW
057800     ELSE
057900     IF WS-BVA-INCOME-SW (WS-SUB2) = WS-BVA-INCOME-SW (WS-SUB2 + 1)
058000        AND WS-BVA-CAT-NAME (WS-SUB2)
058100          > WS-BVA-CAT-NAME (WS-SUB2 + 1)
058200         MOVE 'Y' TO WS-FOUND-SW.
058300     IF WS-FOUND
058400         PERFORM 333-SWAP-ENTRIES THRU 333-EXIT.
058500 332-EXIT.
058600     EXIT.
058700*
058800 333-SWAP-ENTRIES.
058900     MOVE WS-BVA-ENTRY (WS-SUB2)     TO WS-BVA-SCRATCH.
059000     MOVE WS-BVA-ENTRY (WS-SUB2 + 1) TO WS-BVA-ENTRY (WS-SUB2).
059100     MOVE WS-BVA-SCRATCH              TO WS-BVA-ENTRY (WS-SUB2 + 1).
059200 333-EXIT.
059300     EXIT.
059400*
059500 340-WRITE-AND-PRINT.
059600     MOVE SPACES TO WS-RPT-HEADER.
059700     MOVE WS-CUR-YYYY TO WS-H-YEAR.
059800     MOVE WS-CUR-MM   TO WS-H-MONTH.
059900     WRITE RO-PRINT-LINE FROM WS-RPT-HEADER
060000         AFTER ADVANCING C01.
060100     PERFORM 341-WRITE-ONE-LINE THRU 341-EXIT
060200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-BVA-COUNT.
060300     MOVE SPACES TO WS-RPT-FOOTER.
060400     MOVE WS-MT-BUDGET-INCOME  TO WS-AMT-EDIT.
060500     MOVE WS-AMT-EDIT-R TO WS-F-BI.
060600     MOVE WS-MT-ACTUAL-INCOME  TO WS-AMT-EDIT.
060700     MOVE WS-AMT-EDIT-R TO WS-F-AI.
060800     MOVE WS-MT-BUDGET-EXPENSE TO WS-AMT-EDIT.
060900     MOVE WS-AMT-EDIT-R TO WS-F-BE.
061000     MOVE WS-MT-ACTUAL-EXPENSE TO WS-AMT-EDIT.
061100     MOVE WS-AMT-EDIT-R TO WS-F-AE.
061200     WRITE RO-PRINT-LINE FROM WS-RPT-FOOTER
061300         AFTER ADVANCING 2 LINES.
061400 340-EXIT.
061500     EXIT.
061600*
061700 341-WRITE-ONE-LINE.
061800     MOVE SPACES TO BV-BVA-LINE.
061900     MOVE WS-CUR-YYYY TO BV-YEAR.
062000     MOVE WS-CUR-MM TO BV-MONTH.
062100     MOVE WS-BVA-CAT-ID (WS-SUB) TO BV-CATEGORY-ID.
062200     MOVE WS-BVA-CAT-NAME (WS-SUB) TO BV-CATEGORY-NAME.
062300     MOVE WS-BVA-BUDGET-CENTS (WS-SUB) TO BV-BUDGET-CENTS.
062400     MOVE WS-BVA-ACTUAL-CENTS (WS-SUB) TO BV-ACTUAL-CENTS.
062500     MOVE WS-BVA-DIFF-CENTS (WS-SUB) TO BV-DIFF-CENTS.
062600     MOVE WS-BVA-INCOME-SW (WS-SUB) TO BV-INCOME-FLAG.
062700     WRITE BV-BVA-LINE.
062800     ADD 1 TO WS-LINE-CTR.
062900     MOVE SPACES TO WS-RPT-DETAIL.
063000     IF WS-BVA-IS-INCOME (WS-SUB)
063100         MOVE 'INCOME' TO WS-D-TYPE
063200     ELSE
063300         MOVE 'EXPENSE' TO WS-D-TYPE.
063400     MOVE WS-BVA-CAT-NAME (WS-SUB) TO WS-D-NAME.
063500     MOVE WS-BVA-BUDGET-CENTS (WS-SUB) TO WS-AMT-EDIT.
063600     MOVE WS-AMT-EDIT-R TO WS-D-BUDGET.
063700     MOVE WS-BVA-ACTUAL-CENTS (WS-SUB) TO WS-AMT-EDIT.
063800     MOVE WS-AMT-EDIT-R TO WS-D-ACTUAL.
063900     MOVE WS-BVA-DIFF-CENTS (WS-SUB) TO WS-AMT-EDIT.
064000     MOVE WS-AMT-EDIT-R TO WS-D-DIFF.
064100     WRITE RO-PRINT-LINE FROM WS-RPT-DETAIL
064200         AFTER ADVANCING 1 LINES.
064300 341-EXIT.
064400     EXIT.
064500*
064600 END-RTN.
064700     DISPLAY 'BUDGCOMP TOTALS' UPON CRT AT 0915.
064800     DISPLAY 'LINES WRITTEN= ' WS-LINE-CTR UPON CRT AT 1015.
064900     STOP RUN.
