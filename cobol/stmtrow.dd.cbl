000100*****************************************************************
000200*                                                               *
000300*   STMTROW  --  RAW BANK STATEMENT ROW, BEFORE PARSING         *
000400*                                                               *
000500*   One row as pulled off a downloaded bank statement file,     *
000600*   still in its original column-separated text shape.  Fed to *
000700*   STMTPARSE, which turns it into a PARSEOUT (PARSED-TX)       *
000800*   record.  Column widths are generous because banks ship     *
000900*   wildly inconsistent date/amount punctuation - see the       *
001000*   parsing rules in STMTPARSE for what is tolerated.           *
001100*                                                               *
001200*****************************************************************
001300*  CHANGED:
001400*  10/14/25 ej  - .01 New copybook, replaces old MB1100-REC
001500*                     billing master (job MBCNTR2503 retired).
001600*  11/03/25 ej  - .02 Widened SR-PAYEE-TEXT/SR-MEMO-TEXT to 60
001700*                     to match bank download extract width.
001800*****************************************************************
001900 01  SR-STATEMENT-ROW.
002000     05  SR-DATE-TEXT                PIC X(12).
002100*        raw date string, format auto-detected - see STMTPARSE
002200*        paragraph 210-PARSE-DATE.
002300     05  SR-AMOUNT-TEXT              PIC X(16).
002400*        single-column signed amount string, used unless the
002500*        statement splits debit/credit into separate columns.
002600     05  SR-DEBIT-TEXT               PIC X(16).
002700     05  SR-CREDIT-TEXT              PIC X(16).
002800*        split debit/credit columns - blank means zero.  Net
002900*        cents = credit - debit (a debit is an outflow).
003000     05  SR-PAYEE-TEXT               PIC X(60).
003100     05  SR-MEMO-TEXT                PIC X(60).
003200     05  FILLER                      PIC X(08).
003300*        reserved for future statement columns - not used by
003400*        any paragraph today.
