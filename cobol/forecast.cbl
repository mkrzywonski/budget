000100*****************************************************************
000200*                                                               *
000300*   FORECAST  --  GENERATE FORECAST TRANSACTIONS FROM           *
000400*                 RECURRING PAYMENT TEMPLATES                   *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  FORECAST.
000900 AUTHOR.      rgs.
001000 INSTALLATION.  DATA PROCESSING.
001100 DATE-WRITTEN.  07/02/86.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400*****************************************************************
001500*  CHANGED:
001600*  07/02/86 rgs - .01 Original release, as MB1500F - projected
001700*                     the next twelve scheduled escrow disburse-
001800*                     ments forward from the fee-balance table.
001900*  02/14/89 jpw - .02 Day-of-month clamping added after February
002000*                     projections kept landing on the 30th.
002100*  08/30/93 klm - .03 Average-of-last-N amount method added for
002200*                     variable disbursements (taxes, insurance).
002300*  01/15/99 klm - .04 Y2K REMEDIATION - four-digit year cursor
002400*                     arithmetic, leap-year test rewritten to not
002500*                     assume the century digit.
002600*  05/06/04 rgs - .05 MB1500F retired with the escrow-outsource
002700*                     contract; kept on the shelf for the
002800*                     schedule-walking and day-clamp logic.
002900*  11/23/25 ej  - .06 Repurposed as FORECAST for the personal
003000*                     budget ledger conversion (req BL-109).
003100*                     Escrow fee table replaced by RECURRING-
003200*                     TEMPLATE; disbursement suppression list
003300*                     replaced by FORECAST-DISMISSAL.
003400*  11/24/25 rtc - .07 Copy-last / average amount methods rewired
003500*                     against the transaction ledger, in place of
003600*                     MB1500F's own disbursement-history table.
003700*  12/10/25 rtc - .08 235-NORMALIZE-CURSOR now loops the year
003800*                     carry (238-ROLL-ONE-YEAR) instead of a
003900*                     single subtract - an 18- or 24-month
004000*                     template step left the month cursor over 12
004100*                     (req BL-122).
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CONSOLE IS CRT.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000* /users/public/recrfile.dat
005100     SELECT RECRFILE-FILE ASSIGN TO DYNAMIC RECRFILE-PATH
005200            ORGANIZATION RECORD SEQUENTIAL.
005300* /users/public/dismfile.dat
005400     SELECT DISMFILE-FILE ASSIGN TO DYNAMIC DISMFILE-PATH
005500            ORGANIZATION RECORD SEQUENTIAL.
005600* /users/public/tranfile.dat
005700     SELECT TRANFILE-FILE ASSIGN TO DYNAMIC TRANFILE-PATH
005800            ORGANIZATION RECORD SEQUENTIAL.
005900* /users/public/out/fcstout.dat
006000     SELECT FCSTOUT-FILE ASSIGN TO DYNAMIC FCSTOUT-PATH
006100            ORGANIZATION RECORD SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  RECRFILE-FILE
006800     RECORD CONTAINS 118 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS RT-RECURRING-REC.
007100 COPY "RECRFILE.DD.CBL".
007200*
007300 FD  DISMFILE-FILE
007400     RECORD CONTAINS 32 CHARACTERS
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS FD-DISMISSAL-REC.
007700 COPY "DISMFILE.DD.CBL".
007800*
007900 FD  TRANFILE-FILE
008000     RECORD CONTAINS 223 CHARACTERS
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS TX-TRANSACTION-REC.
008300 COPY "TRANFILE.DD.CBL".
008400*
008500 FD  FCSTOUT-FILE
008600     RECORD CONTAINS 98 CHARACTERS
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS FC-FORECAST-REC.
008900 COPY "FCSTOUT.DD.CBL".
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300*   standalone table subscripts - shop habit, see STMTPARSE.CBL.
009400*
009500 77  WS-SUB                  PIC S9(05) COMP VALUE 0.
009600 77  WS-SUB2                 PIC S9(05) COMP VALUE 0.
009700*
009800 01  VARIABLES.
009900     05  RECRFILE-PATH.
010000         10  FILLER              PIC X(14)
010100             VALUE '/users/public/'.
010200         10  WS-RECRFILE-NAME    PIC X(64).
010300     05  DISMFILE-PATH.
010400         10  FILLER              PIC X(14)
010500             VALUE '/users/public/'.
010600         10  WS-DISMFILE-NAME    PIC X(64).
010700     05  TRANFILE-PATH.
010800         10  FILLER              PIC X(14)
010900             VALUE '/users/public/'.
011000         10  WS-TRANFILE-NAME    PIC X(64).
011100     05  FCSTOUT-PATH.
011200         10  FILLER              PIC X(14)
011300             VALUE '/users/public/'.
011400         10  WS-FCSTOUT-NAME     PIC X(64).
011500     05  WS-COMMAND-LINE         PIC X(150).
011600     05  WS-ACCOUNT-ID           PIC 9(09).
011700     05  WS-WINDOW-START         PIC 9(08).
011800     05  WS-WINDOW-END           PIC 9(08).
011900     05  WS-WINDOW-END-R REDEFINES WS-WINDOW-END.
012000         10  WS-WEND-YYYY        PIC 9(04).
012100         10  WS-WEND-MM          PIC 9(02).
012200         10  WS-WEND-DD          PIC 9(02).
012300     05  WS-WEND-TOTAL-MONTHS    PIC S9(07) COMP VALUE 0.
012400     05  WS-CUR-TOTAL-MONTHS     PIC S9(07) COMP VALUE 0.
012500     05  RECRFILE-EOF-SW         PIC 9(01) VALUE 0.
012600         88  RECRFILE-EOF        VALUE 1.
012700     05  DISMFILE-EOF-SW         PIC 9(01) VALUE 0.
012800         88  DISMFILE-EOF        VALUE 1.
012900     05  TRANFILE-EOF-SW         PIC 9(01) VALUE 0.
013000         88  TRANFILE-EOF        VALUE 1.
013100     05  WS-DISM-COUNT           PIC S9(05) COMP VALUE 0.
013200     05  WS-LEDGER-COUNT         PIC S9(05) COMP VALUE 0.
013300     05  WS-FOUND-SW             PIC X(01).
013400         88  WS-FOUND            VALUE 'Y'.
013500     05  WS-TEMPLATE-CTR         PIC 9(05) COMP-3 VALUE 0.
013600     05  WS-EMIT-CTR             PIC 9(05) COMP-3 VALUE 0.
013700     05  WS-STEP-MONTHS          PIC S9(03) COMP VALUE 1.
013800     05  WS-DAYS-IN-MONTH        PIC S9(02) COMP VALUE 31.
013900     05  WS-AVG-LIMIT            PIC S9(03) COMP VALUE 3.
014000     05  WS-AVG-FOUND            PIC S9(03) COMP VALUE 0.
014100     05  WS-AVG-TOTAL-CENTS      PIC S9(11) COMP-3 VALUE 0.
014200     05  WS-COMPUTED-AMOUNT      PIC S9(11) COMP-3 VALUE 0.
014300     05  WS-REM4                 PIC S9(04) COMP VALUE 0.
014400     05  WS-REM100               PIC S9(04) COMP VALUE 0.
014500     05  WS-REM400               PIC S9(04) COMP VALUE 0.
014600     05  WS-LEAP-SW              PIC X(01).
014700         88  WS-IS-LEAP-YEAR     VALUE 'Y'.
014800     05  FILLER                  PIC X(04).
014900*
015000 01  WS-CURSOR-DATE              PIC 9(08).
015100 01  WS-CURSOR-DATE-R REDEFINES WS-CURSOR-DATE.
015200     05  WS-CUR-YYYY             PIC 9(04).
015300     05  WS-CUR-MM               PIC 9(02).
015400     05  WS-CUR-DD               PIC 9(02).
015500*
015600 01  WS-PERIOD-DATE               PIC 9(08).
015700 01  WS-PERIOD-DATE-R REDEFINES WS-PERIOD-DATE.
015800     05  WS-PER-YYYY             PIC 9(04).
015900     05  WS-PER-MM               PIC 9(02).
016000     05  WS-PER-DD               PIC 9(02).
016100*
016200*   WS-DISM-TABLE - the whole dismissal file, household scale.
016300*
016400 01  WS-DISM-TABLE.
016500     05  WS-DISM-ENTRY OCCURS 500 TIMES INDEXED BY WS-DISM-NDX.
016600         10  WS-DM-PAYEE-ID      PIC 9(09).
016700         10  WS-DM-ACCOUNT-ID    PIC 9(09).
016800         10  WS-DM-PERIOD-DATE   PIC 9(08).
016900     05  FILLER                  PIC X(04).
017000*
017100*   WS-LEDGER-TABLE - this account's actual transactions, file
017200*   order (ascending posted date, per TRANFILE's own sequence),
017300*   so the most recent match is found by scanning from the tail.
017400*
017500 01  WS-LEDGER-TABLE.
017600     05  WS-LEDGER-ENTRY OCCURS 3000 TIMES
017700                          INDEXED BY WS-LEDGER-NDX.
017800         10  WS-LG-POSTED-DATE   PIC 9(08).
017900         10  WS-LG-AMOUNT-CENTS  PIC S9(11) COMP-3.
018000         10  WS-LG-DISPLAY-NAME  PIC X(40).
018100     05  FILLER                  PIC X(04).
018200*
018300 PROCEDURE DIVISION.
018400*
018500 A010-MAIN-LINE.
018600     DISPLAY SPACES UPON CRT.
018700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
018800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
018900         INTO WS-RECRFILE-NAME WS-DISMFILE-NAME
019000              WS-TRANFILE-NAME WS-FCSTOUT-NAME.
019100     DISPLAY '* * * * * B E G I N   F O R E C A S T . C B L'
019200         UPON CRT AT 1401.
019300     IF WS-RECRFILE-NAME = SPACES
019400         DISPLAY '!!!! ENTER RECRFILE, DISMFILE, TRANFILE NAMES'
019500             UPON CRT AT 2301
019600         STOP RUN.
019700     ACCEPT WS-ACCOUNT-ID   FROM COMMAND-LINE.
019800     ACCEPT WS-WINDOW-START FROM COMMAND-LINE.
019900     ACCEPT WS-WINDOW-END   FROM COMMAND-LINE.
020000     COMPUTE WS-WEND-TOTAL-MONTHS = WS-WEND-YYYY * 12 + WS-WEND-MM.
020100     PERFORM 000-LOAD-DISMISSALS THRU 000-EXIT.
020200     PERFORM 010-LOAD-LEDGER THRU 010-EXIT.
020300     OPEN INPUT RECRFILE-FILE.
020400     OPEN OUTPUT FCSTOUT-FILE.
020500     PERFORM 100-READ-RECRFILE THRU 100-EXIT.
020600     PERFORM 200-PROCESS-TEMPLATE THRU 200-EXIT
020700         UNTIL RECRFILE-EOF.
020800     CLOSE RECRFILE-FILE.
020900     CLOSE FCSTOUT-FILE.
021000     PERFORM END-RTN.
021100*
021200 000-LOAD-DISMISSALS.
021300     MOVE 0 TO WS-DISM-COUNT.
021400     OPEN INPUT DISMFILE-FILE.
021500     PERFORM 001-READ-DISMISSAL THRU 001-EXIT.
021600     PERFORM 002-STORE-DISMISSAL THRU 002-EXIT
021700         UNTIL DISMFILE-EOF.
021800     CLOSE DISMFILE-FILE.
021900 000-EXIT.
022000     EXIT.
022100*
022200 001-READ-DISMISSAL.
022300     READ DISMFILE-FILE AT END MOVE 1 TO DISMFILE-EOF-SW.
022400 001-EXIT.
022500     EXIT.
022600*
022700 002-STORE-DISMISSAL.
022800     IF FD-ACCOUNT-ID = WS-ACCOUNT-ID AND WS-DISM-COUNT < 500
022900         ADD 1 TO WS-DISM-COUNT
023000         MOVE FD-PAYEE-ID TO WS-DM-PAYEE-ID (WS-DISM-COUNT)
023100         MOVE FD-ACCOUNT-ID TO WS-DM-ACCOUNT-ID (WS-DISM-COUNT)
023200         MOVE FD-PERIOD-DATE TO WS-DM-PERIOD-DATE (WS-DISM-COUNT).
023300     PERFORM 001-READ-DISMISSAL THRU 001-EXIT.
023400 002-EXIT.
023500     EXIT.
023600*
023700 010-LOAD-LEDGER.
023800     MOVE 0 TO WS-LEDGER-COUNT.
023900     OPEN INPUT TRANFILE-FILE.
024000     PERFORM 011-READ-TRAN THRU 011-EXIT.
024100     PERFORM 012-STORE-TRAN THRU 012-EXIT UNTIL TRANFILE-EOF.
024200     CLOSE TRANFILE-FILE.
024300 010-EXIT.
024400     EXIT.
024500*
024600 011-READ-TRAN.
024700     READ TRANFILE-FILE AT END MOVE 1 TO TRANFILE-EOF-SW.
024800 011-EXIT.
024900     EXIT.
025000*
025100 012-STORE-TRAN.
025200     IF TX-ACCOUNT-ID = WS-ACCOUNT-ID AND TX-TYPE-ACTUAL
025300        AND WS-LEDGER-COUNT < 3000
025400         ADD 1 TO WS-LEDGER-COUNT
025500         MOVE TX-POSTED-DATE TO WS-LG-POSTED-DATE (WS-LEDGER-COUNT)
025600         MOVE TX-AMOUNT-CENTS
025700             TO WS-LG-AMOUNT-CENTS (WS-LEDGER-COUNT)
025800         MOVE TX-DISPLAY-NAME
025900             TO WS-LG-DISPLAY-NAME (WS-LEDGER-COUNT).
026000     PERFORM 011-READ-TRAN THRU 011-EXIT.
026100 012-EXIT.
026200     EXIT.
026300*
026400 100-READ-RECRFILE.
026500     READ RECRFILE-FILE AT END MOVE 1 TO RECRFILE-EOF-SW.
026600 100-EXIT.
026700     EXIT.
026800*
026900*   200-PROCESS-TEMPLATE - templates with no payee or inactive
027000*   are skipped outright (.01's MB1500F had no such test - the
027100*   fee-balance table never carried an inactive row).
027200*
027300 200-PROCESS-TEMPLATE.
027400     IF RT-ACCOUNT-ID NOT = WS-ACCOUNT-ID
027500        OR RT-PAYEE-ID = 0
027600        OR RT-IS-INACTIVE
027700         GO TO 200-NEXT.
027800     ADD 1 TO WS-TEMPLATE-CTR.
027900     PERFORM 210-COMPUTE-STEP THRU 210-EXIT.
028000     PERFORM 220-COMPUTE-AMOUNT THRU 220-EXIT.
028100     IF WS-COMPUTED-AMOUNT = 0
028200         GO TO 200-NEXT.
028300     PERFORM 230-WALK-SCHEDULE THRU 230-EXIT.
028400 200-NEXT.
028500     PERFORM 100-READ-RECRFILE THRU 100-EXIT.
028600 200-EXIT.
028700     EXIT.
028800*
028900 210-COMPUTE-STEP.
029000     MOVE 1 TO WS-STEP-MONTHS.
029100     IF RT-FREQ-EVERY-N-MONTHS
029200         MOVE RT-FREQUENCY-N TO WS-STEP-MONTHS
029300     ELSE
029400     IF RT-FREQ-ANNUAL
029500         MOVE 12 TO WS-STEP-MONTHS.
029600     IF WS-STEP-MONTHS < 1
029700         MOVE 1 TO WS-STEP-MONTHS.
029800 210-EXIT.
029900     EXIT.
030000*
030100*   220-COMPUTE-AMOUNT - fixed is immediate; copy-last/average
030200*   scan the ledger table from the tail (most recent first)
030300*   for this template's payee name, falling back to the fixed
030400*   amount when the ledger has nothing to go on (.07).
030500*
030600 220-COMPUTE-AMOUNT.
030700     IF RT-METHOD-FIXED
030800         MOVE RT-FIXED-AMOUNT-CENTS TO WS-COMPUTED-AMOUNT
030900         GO TO 220-EXIT.
031000     MOVE 0 TO WS-AVG-FOUND.
031100     MOVE 0 TO WS-AVG-TOTAL-CENTS.
031200     MOVE RT-AVERAGE-COUNT TO WS-AVG-LIMIT.
031300     IF RT-METHOD-COPY-LAST
031400         MOVE 1 TO WS-AVG-LIMIT
031500     ELSE
031600     IF WS-AVG-LIMIT < 1
031700         MOVE 3 TO WS-AVG-LIMIT.
031800     PERFORM 221-SCAN-LEDGER-TAIL THRU 221-EXIT
031900         VARYING WS-SUB FROM WS-LEDGER-COUNT BY -1
032000         UNTIL WS-SUB < 1 OR WS-AVG-FOUND >= WS-AVG-LIMIT.
032100     IF WS-AVG-FOUND = 0
032200         MOVE RT-FIXED-AMOUNT-CENTS TO WS-COMPUTED-AMOUNT
032300     ELSE
032400         COMPUTE WS-COMPUTED-AMOUNT ROUNDED =
032500             WS-AVG-TOTAL-CENTS / WS-AVG-FOUND.
032600 220-EXIT.
032700     EXIT.
032800*
032900 221-SCAN-LEDGER-TAIL.
033000     IF WS-LG-DISPLAY-NAME (WS-SUB) = RT-PAYEE-NAME
033100         ADD 1 TO WS-AVG-FOUND
033200         ADD WS-LG-AMOUNT-CENTS (WS-SUB) TO WS-AVG-TOTAL-CENTS.
033300 221-EXIT.
033400     EXIT.
033500*
033600*   230-WALK-SCHEDULE - cursor starts at the template's own
033700*   start month and steps forward; day-of-month is reclamped to
033800*   the target month every stop (.02).
033900*
034000 230-WALK-SCHEDULE.
034100     MOVE RT-START-YYYY TO WS-CUR-YYYY.
034200     MOVE RT-START-MM   TO WS-CUR-MM.
034300     COMPUTE WS-CUR-TOTAL-MONTHS = WS-CUR-YYYY * 12 + WS-CUR-MM.
034400     PERFORM 231-EMIT-ONE-MONTH THRU 231-EXIT
034500         UNTIL WS-CUR-TOTAL-MONTHS > WS-WEND-TOTAL-MONTHS.
034600 230-EXIT.
034700     EXIT.
034800*
034900 231-EMIT-ONE-MONTH.
035000     PERFORM 232-DAYS-IN-MONTH THRU 232-EXIT.
035100     MOVE RT-DAY-OF-MONTH TO WS-CUR-DD.
035200     IF WS-CUR-DD > WS-DAYS-IN-MONTH
035300         MOVE WS-DAYS-IN-MONTH TO WS-CUR-DD.
035400     IF WS-CUR-DD < 1
035500         MOVE 1 TO WS-CUR-DD.
035600     MOVE WS-CUR-YYYY TO WS-PER-YYYY.
035700     MOVE WS-CUR-MM   TO WS-PER-MM.
035800     MOVE 01           TO WS-PER-DD.
035900     IF WS-CURSOR-DATE NOT < WS-WINDOW-START
036000        AND WS-CURSOR-DATE NOT > WS-WINDOW-END
036100        AND (RT-END-DATE = 0 OR WS-CURSOR-DATE NOT > RT-END-DATE)
036200         PERFORM 233-TEST-DISMISSED THRU 233-EXIT
036300         IF NOT WS-FOUND
036400             PERFORM 234-WRITE-FCSTOUT THRU 234-EXIT.
036500     ADD WS-STEP-MONTHS TO WS-CUR-MM.
036600     PERFORM 235-NORMALIZE-CURSOR THRU 235-EXIT.
036700     COMPUTE WS-CUR-TOTAL-MONTHS = WS-CUR-YYYY * 12 + WS-CUR-MM.
036800 231-EXIT.
036900     EXIT.
037000*
037100*   232-DAYS-IN-MONTH - standard calendar table, February tested
037200*   for leap years the Y2K-safe way (.04): no century shortcuts.
037300*
037400 232-DAYS-IN-MONTH.
037500     MOVE 31 TO WS-DAYS-IN-MONTH.
037600     IF WS-CUR-MM = 4 OR WS-CUR-MM = 6 OR WS-CUR-MM = 9
037700                      OR WS-CUR-MM = 11
037800         MOVE 30 TO WS-DAYS-IN-MONTH.
037900     IF WS-CUR-MM = 2
038000         PERFORM 236-TEST-LEAP-YEAR THRU 236-EXIT
038100         IF WS-IS-LEAP-YEAR
038200             MOVE 29 TO WS-DAYS-IN-MONTH
038300         ELSE
038400             MOVE 28 TO WS-DAYS-IN-MONTH.
038500 232-EXIT.
038600     EXIT.
038700*
038800 233-TEST-DISMISSED.
038900     MOVE 'N' TO WS-FOUND-SW.
039000     PERFORM 237-TEST-ONE-DISMISSAL THRU 237-EXIT
039100         VARYING WS-SUB2 FROM 1 BY 1
039200         UNTIL WS-SUB2 > WS-DISM-COUNT OR WS-FOUND.
039300 233-EXIT.
039400     EXIT.
039500*
039600 234-WRITE-FCSTOUT.
039700     MOVE SPACES TO FC-FORECAST-REC.
039800     MOVE RT-ID TO FC-TEMPLATE-ID.
039900     MOVE WS-ACCOUNT-ID TO FC-ACCOUNT-ID.
040000     MOVE WS-CURSOR-DATE TO FC-FORECAST-DATE.
040100     MOVE WS-PERIOD-DATE TO FC-PERIOD-DATE.
040200     MOVE WS-COMPUTED-AMOUNT TO FC-AMOUNT-CENTS.
040300     MOVE RT-PAYEE-NAME TO FC-PAYEE-NAME.
040400     MOVE RT-CATEGORY-ID TO FC-CATEGORY-ID.
040500     WRITE FC-FORECAST-REC.
040600     ADD 1 TO WS-EMIT-CTR.
040700 234-EXIT.
040800     EXIT.
040900*
041000*   235-NORMALIZE-CURSOR now loops the carry instead of doing it
041100*   once - RT-FREQUENCY-N allows steps over 12 months, and an
041200*   18- or 24-month template could leave WS-CUR-MM past 24 after
041300*   a single subtraction, which 232-DAYS-IN-MONTH and the output
041400*   date fields have no way to represent (req BL-122).
041500 235-NORMALIZE-CURSOR.
041600     PERFORM 238-ROLL-ONE-YEAR THRU 238-EXIT
041700         UNTIL WS-CUR-MM NOT > 12.
041800 235-EXIT.
041900     EXIT.
042000*
042100 238-ROLL-ONE-YEAR.
042200     SUBTRACT 12 FROM WS-CUR-MM.
042300     ADD 1 TO WS-CUR-YYYY.
042400 238-EXIT.
042500     EXIT.
042600*
042700 236-TEST-LEAP-YEAR.
042800     MOVE 'N' TO WS-LEAP-SW.
042900     DIVIDE WS-CUR-YYYY BY 4 GIVING WS-SUB REMAINDER WS-REM4.
043000     DIVIDE WS-CUR-YYYY BY 100 GIVING WS-SUB REMAINDER WS-REM100.
043100     DIVIDE WS-CUR-YYYY BY 400 GIVING WS-SUB REMAINDER WS-REM400.
043200     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
043300         MOVE 'Y' TO WS-LEAP-SW.
043400 236-EXIT.
043500     EXIT.
043600*
043700 237-TEST-ONE-DISMISSAL.
043800     IF WS-DM-PAYEE-ID (WS-SUB2) = RT-PAYEE-ID
043900        AND WS-DM-ACCOUNT-ID (WS-SUB2) = WS-ACCOUNT-ID
044000        AND WS-DM-PERIOD-DATE (WS-SUB2) = WS-PERIOD-DATE
044100         MOVE 'Y' TO WS-FOUND-SW.
044200 237-EXIT.
044300     EXIT.
044400*
044500 END-RTN.
044600     DISPLAY 'FORECAST TOTALS' UPON CRT AT 0915.
044700     DISPLAY 'TEMPLATES SEEN = ' WS-TEMPLATE-CTR UPON CRT AT 1015.
044800     DISPLAY 'ROWS EMITTED   = ' WS-EMIT-CTR UPON CRT AT 1115.
044900     STOP RUN.
