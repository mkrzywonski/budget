000100*****************************************************************
000200*                                                               *
000300*   DISMFILE  --  FORECAST DISMISSAL                            *
000400*                                                               *
000500*   Replaces the old CNP750-TRAN-REC transaction/history record *
000600*   - all that is kept of it is the small fixed-key shape.  One *
000700*   row per (payee, account, month) the household has told the  *
000800*   forecaster to stop suggesting.  Loaded whole into a table   *
000900*   by FORECAST and tested before an occurrence is emitted.     *
001000*                                                               *
001100*****************************************************************
001200*  CHANGED:
001300*  10/20/25 ej  - .01 New master, replaces CNP750-TRAN-REC.
001400*****************************************************************
001500 01  FD-DISMISSAL-REC.
001600     05  FD-PAYEE-ID                 PIC 9(09).
001700     05  FD-ACCOUNT-ID               PIC 9(09).
001800     05  FD-PERIOD-DATE              PIC 9(08).
001900*        first of the dismissed month, YYYYMM01.
002000     05  FILLER                      PIC X(06).
