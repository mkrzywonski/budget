000100*****************************************************************
000200*                                                               *
000300*   OFXROW  --  BANK DOWNLOAD (OFX) TRANSACTION ROW             *
000400*                                                               *
000500*   Replaces the old CNP-TI-REC client/control record.  This is *
000600*   the normalized shape OFXNORM expects as input - the actual  *
000700*   OFX/SGML tokenizing happens upstream of this job and is not *
000800*   this shop's problem; by the time a row lands in OFXIN it is *
000900*   already one transaction per row, bank-supplied external id  *
001000*   and all.                                                    *
001100*                                                               *
001200*****************************************************************
001300*  CHANGED:
001400*  10/26/25 ej  - .01 New record, replaces CNP-TI-REC.
001500*  11/06/25 rtc - .02 OT-EXTERNAL-ID widened to 20 - one bank's
001600*                     download was truncating on the old 12.
001700*****************************************************************
001800 01  OT-OFX-ROW.
001900     05  OT-EXTERNAL-ID              PIC X(20).
002000*        bank-assigned transaction id - first half of the OFX
002100*        fingerprint key, see OFXNORM 230-BUILD-FINGERPRINT.
002200     05  OT-POSTED-DATE              PIC 9(08).
002300     05  OT-AMOUNT-CENTS             PIC S9(11)     COMP-3.
002400     05  OT-PAYEE-RAW                PIC X(60).
002500     05  OT-MEMO-RAW                 PIC X(60).
002600     05  FILLER                      PIC X(07).
