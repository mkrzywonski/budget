000100*****************************************************************
000200*                                                               *
000300*   RPTSPEND  --  SPENDING REPORTS - BY CATEGORY, BY PAYEE,     *
000400*                 AND MONTHLY INCOME/EXPENSE TREND               *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  RPTSPEND.
000900 AUTHOR.      ej.
001000 INSTALLATION.  DATA PROCESSING.
001100 DATE-WRITTEN.  03/11/91.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400*****************************************************************
001500*  CHANGED:
001600*  03/11/91 ej  - .01 Original release, as MB1900 - quarterly
001700*                     delinquency-aging extract, three break
001800*                     levels (branch, loan type, collector).
001900*  09/02/93 klm - .02 Added the collector sub-total line - upper
002000*                     management wanted collector performance
002100*                     without re-running the whole report.
002200*  01/15/99 klm - .03 Y2K REMEDIATION - aging-bucket cutoff dates
002300*                     widened to four-digit years.
002400*  06/18/01 rgs - .04 MB1900 retired with the collections
002500*                     conversion; kept on the shelf for its
002600*                     three-way accumulator/sort/print shape.
002700*  12/05/25 ej  - .05 Repurposed as RPTSPEND for the personal
002800*                     budget ledger conversion (req BL-112).
002900*                     Branch/loan-type/collector breaks replaced
003000*                     by category, payee and monthly trend.
003100*  12/07/25 rtc - .06 Include-transfers switch added (req BL-113)
003200*                     - household wanted transfers countable as
003300*                     spend for envelope-budget accounts.
003400*  12/09/25 rtc - .07 Grand-total line added to the by-category
003500*                     report; optional category-id filter added
003600*                     to the command line (req BL-119).
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CONSOLE IS CRT.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600* /users/public/catfile.dat
004700     SELECT CATFILE-FILE  ASSIGN TO DYNAMIC CATFILE-PATH
004800            ORGANIZATION RECORD SEQUENTIAL.
004900* /users/public/tranfile.dat
005000     SELECT TRANFILE-FILE ASSIGN TO DYNAMIC TRANFILE-PATH
005100            ORGANIZATION RECORD SEQUENTIAL.
005200* /users/public/out/rptspend.prt
005300     SELECT RPTOUT-FILE   ASSIGN TO DYNAMIC RPTOUT-PATH
005400            ORGANIZATION LINE SEQUENTIAL.
005500*
005600 DATA DIVISION.
005700*
005800 FILE SECTION.
005900*
006000 FD  CATFILE-FILE
006100     RECORD CONTAINS 53 CHARACTERS
006200     LABEL RECORDS ARE STANDARD
006300     DATA RECORD IS CT-CATEGORY-REC.
006400 COPY "CATFILE.DD.CBL".
006500*
006600 FD  TRANFILE-FILE
006700     RECORD CONTAINS 223 CHARACTERS
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS TX-TRANSACTION-REC.
007000 COPY "TRANFILE.DD.CBL".
007100*
007200 FD  RPTOUT-FILE
007300     RECORD CONTAINS 132 CHARACTERS
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS RO-PRINT-LINE.
007600 01  RO-PRINT-LINE               PIC X(132).
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000*   standalone table subscripts - shop habit, see STMTPARSE.CBL.
008100*
008200 77  WS-SUB                  PIC S9(05) COMP VALUE 0.
008300 77  WS-SUB2                 PIC S9(05) COMP VALUE 0.
008400*
008500 01  VARIABLES.
008600     05  CATFILE-PATH.
008700         10  FILLER              PIC X(14)
008800             VALUE '/users/public/'.
008900         10  WS-CATFILE-NAME     PIC X(64).
009000     05  TRANFILE-PATH.
009100         10  FILLER              PIC X(14)
009200             VALUE '/users/public/'.
009300         10  WS-TRANFILE-NAME    PIC X(64).
009400     05  RPTOUT-PATH.
009500         10  FILLER              PIC X(14)
009600             VALUE '/users/public/'.
009700         10  WS-RPTOUT-NAME      PIC X(64).
009800     05  WS-COMMAND-LINE         PIC X(150).
009900     05  WS-ACCOUNT-ID           PIC 9(09).
010000     05  WS-START-DATE           PIC 9(08).
010100     05  WS-END-DATE             PIC 9(08).
010200     05  WS-CATEGORY-ID          PIC 9(09) VALUE 0.
010300*        optional filter (.07, BL-119) - 0 = every category.
010400     05  WS-INCL-XFER-SW         PIC X(01).
010500         88  WS-INCLUDE-TRANSFERS  VALUE 'Y'.
010600     05  WS-CATFILE-EOF-SW       PIC 9(01) VALUE 0.
010700         88  WS-CATFILE-EOF      VALUE 1.
010800     05  WS-TRANFILE-EOF-SW      PIC 9(01) VALUE 0.
010900         88  WS-TRANFILE-EOF     VALUE 1.
011000     05  WS-CAT-COUNT            PIC S9(05) COMP VALUE 0.
011100     05  WS-CA-COUNT             PIC S9(05) COMP VALUE 0.
011200     05  WS-PAYEE-COUNT          PIC S9(05) COMP VALUE 0.
011300     05  WS-TREND-COUNT          PIC S9(05) COMP VALUE 0.
011400     05  WS-FOUND-SW             PIC X(01).
011500         88  WS-FOUND            VALUE 'Y'.
011600     05  WS-READ-CTR             PIC 9(07) COMP-3 VALUE 0.
011700     05  WS-USED-CTR             PIC 9(07) COMP-3 VALUE 0.
011800     05  WS-FIND-CAT-ID          PIC 9(09).
011900     05  WS-GROUP-CAT-ID         PIC 9(09).
012000     05  WS-LINE-CTR             PIC S9(05) COMP VALUE 0.
012100     05  FILLER                  PIC X(04).
012200*
012300*   WS-LABEL-WORK - "Unknown" / "Uncategorized" fallback labels
012400*   (.05) are built here once and moved where needed.
012500*
012600 01  WS-LABEL-WORK.
012700     05  WS-UNKNOWN-PAYEE        PIC X(40) VALUE 'Unknown'.
012800     05  WS-UNCAT-NAME           PIC X(30) VALUE 'Uncategorized'.
012900     05  FILLER                  PIC X(04).
013000*
013100*   WS-CAT-TABLE - category master, whole file, for the parent-
013200*   group lookup (group key = parent id when the category has
013300*   one, else its own id).
013400*
013500 01  WS-CAT-TABLE.
013600     05  WS-CAT-ENTRY OCCURS 300 TIMES INDEXED BY WS-CAT-NDX.
013700         10  WS-CT-ID            PIC 9(09).
013800         10  WS-CT-NAME          PIC X(30).
013900         10  WS-CT-PARENT-ID     PIC 9(09).
014000     05  FILLER                  PIC X(04).
014100*
014200*   WS-CAT-ACCUM - by-category aggregation (200-ACCUM-BY-
014300*   CATEGORY).  One row per distinct group key seen.
014400*
014500 01  WS-CAT-ACCUM.
014600     05  WS-CA-ENTRY OCCURS 300 TIMES INDEXED BY WS-CA-NDX.
014700         10  WS-CA-CAT-ID        PIC 9(09).
014800         10  WS-CA-CAT-NAME      PIC X(30).
014900         10  WS-CA-INCOME-CENTS  PIC S9(11) COMP-3.
015000         10  WS-CA-EXPENSE-CENTS PIC S9(11) COMP-3.
015100         10  WS-CA-TX-COUNT      PIC S9(07) COMP-3.
015200     05  FILLER                  PIC X(04).
015300*
015400*   WS-PAYEE-ACCUM - by-payee aggregation (300-ACCUM-BY-PAYEE).
015500*
015600 01  WS-PAYEE-ACCUM.
015700     05  WS-PA-ENTRY OCCURS 500 TIMES INDEXED BY WS-PA-NDX.
015800         10  WS-PA-PAYEE-NAME    PIC X(40).
015900         10  WS-PA-INCOME-CENTS  PIC S9(11) COMP-3.
016000         10  WS-PA-EXPENSE-CENTS PIC S9(11) COMP-3.
016100         10  WS-PA-TX-COUNT      PIC S9(07) COMP-3.
016200     05  FILLER                  PIC X(04).
016300*
016400*   WS-CAT-TOTALS - grand total line footing the category report
016500*   (.07 - BL-119), accumulated alongside the detail lines in
016600*   502-PRINT-ONE-CAT rather than re-summed from the table.
016700*
016800 01  WS-CAT-TOTALS.
016900     05  WS-GT-INCOME-CENTS      PIC S9(11) COMP-3 VALUE 0.
017000     05  WS-GT-EXPENSE-CENTS     PIC S9(11) COMP-3 VALUE 0.
017100     05  WS-GT-TX-COUNT          PIC S9(07) COMP-3 VALUE 0.
017200     05  FILLER                  PIC X(04).
017300*
017400*   WS-TREND-ACCUM - monthly trend (400-ACCUM-TREND).
017500*
017600 01  WS-TREND-ACCUM.
017700     05  WS-TR-ENTRY OCCURS 240 TIMES INDEXED BY WS-TR-NDX.
017800         10  WS-TR-YEAR          PIC 9(04).
017900         10  WS-TR-MONTH         PIC 9(02).
018000         10  WS-TR-INCOME-CENTS  PIC S9(11) COMP-3.
018100         10  WS-TR-EXPENSE-CENTS PIC S9(11) COMP-3.
018200     05  FILLER                  PIC X(04).
018300*
018400 01  WS-SWAP-WORK.
018500     05  WS-SWAP-CAT-ID          PIC 9(09).
018600     05  WS-SWAP-CAT-NAME        PIC X(30).
018700     05  WS-SWAP-INCOME-CENTS    PIC S9(11) COMP-3.
018800     05  WS-SWAP-EXPENSE-CENTS   PIC S9(11) COMP-3.
018900     05  WS-SWAP-TX-COUNT        PIC S9(07) COMP-3.
019000     05  WS-SWAP-PAYEE-NAME      PIC X(40).
019100     05  FILLER                  PIC X(04).
019200*
019300 01  WS-PRINT-WORK.
019400     05  WS-AMT-EDIT             PIC ZZZ,ZZZ,ZZZ.99-.
019500     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
019600                                 PIC X(14).
019700     05  FILLER                  PIC X(04).
019800*
019900 01  WS-RPT-HEADER.
020000     05  FILLER                  PIC X(40)
020100         VALUE 'PERSONAL BUDGET LEDGER - SPENDING REPORT'.
020200     05  FILLER                  PIC X(92).
020300*
020400 01  WS-RPT-CAT-DETAIL.
020500     05  FILLER                  PIC X(04) VALUE SPACES.
020600     05  WS-CD-NAME              PIC X(30).
020700     05  FILLER                  PIC X(04) VALUE SPACES.
020800     05  WS-CD-INCOME            PIC X(14).
020900     05  FILLER                  PIC X(03) VALUE SPACES.
021000     05  WS-CD-EXPENSE           PIC X(14).
021100     05  FILLER                  PIC X(03) VALUE SPACES.
021200     05  WS-CD-COUNT             PIC ZZZ,ZZ9.
021300     05  FILLER                  PIC X(51) VALUE SPACES.
021400*
021500*   WS-RPT-CAT-TOTAL - grand-total line, same column layout as
021600*   WS-RPT-CAT-DETAIL with the name slot overwritten 'TOTAL' (.07).
021700*
021800 01  WS-RPT-CAT-TOTAL.
021900     05  FILLER                  PIC X(04) VALUE SPACES.
022000     05  WS-GTL-NAME             PIC X(30) VALUE 'TOTAL'.
022100     05  FILLER                  PIC X(04) VALUE SPACES.
022200     05  WS-GTL-INCOME           PIC X(14).
022300     05  FILLER                  PIC X(03) VALUE SPACES.
022400     05  WS-GTL-EXPENSE          PIC X(14).
022500     05  FILLER                  PIC X(03) VALUE SPACES.
022600     05  WS-GTL-COUNT            PIC ZZZ,ZZ9.
022700     05  FILLER                  PIC X(51) VALUE SPACES.
022800*
022900 01  WS-RPT-PAYEE-DETAIL.
023000     05  FILLER                  PIC X(04) VALUE SPACES.
023100     05  WS-PD-NAME              PIC X(40).
023200     05  FILLER                  PIC X(02) VALUE SPACES.
023300     05  WS-PD-EXPENSE           PIC X(14).
023400     05  FILLER                  PIC X(03) VALUE SPACES.
023500     05  WS-PD-COUNT             PIC ZZZ,ZZ9.
023600     05  FILLER                  PIC X(62) VALUE SPACES.
023700*
023800 01  WS-RPT-TREND-DETAIL.
023900     05  FILLER                  PIC X(04) VALUE SPACES.
024000     05  WS-TD-YEAR              PIC 9(04).
024100     05  FILLER                  PIC X(01) VALUE '-'.
024200     05  WS-TD-MONTH             PIC 9(02).
024300     05  FILLER                  PIC X(04) VALUE SPACES.
024400     05  WS-TD-INCOME            PIC X(14).
024500     05  FILLER                  PIC X(03) VALUE SPACES.
024600     05  WS-TD-EXPENSE           PIC X(14).
024700     05  FILLER                  PIC X(87) VALUE SPACES.
024800*
024900 PROCEDURE DIVISION.
025000*
025100 A010-MAIN-LINE.
025200     DISPLAY SPACES UPON CRT.
025300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
025400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
025500         INTO WS-CATFILE-NAME WS-TRANFILE-NAME WS-RPTOUT-NAME
025600              WS-INCL-XFER-SW.
025700     DISPLAY '* * * * * B E G I N   R P T S P E N D . C B L'
025800         UPON CRT AT 1401.
025900     IF WS-CATFILE-NAME = SPACES
026000         DISPLAY '!!!! ENTER CATFILE, TRANFILE, REPORT-OUT NAMES'
026100             UPON CRT AT 2301
026200         STOP RUN.
026300     ACCEPT WS-ACCOUNT-ID  FROM COMMAND-LINE.
026400     ACCEPT WS-START-DATE  FROM COMMAND-LINE.
026500     ACCEPT WS-END-DATE    FROM COMMAND-LINE.
026600     ACCEPT WS-CATEGORY-ID FROM COMMAND-LINE.
026700     PERFORM 100-LOAD-CATEGORY-TABLE THRU 100-EXIT.
026800     OPEN INPUT TRANFILE-FILE.
026900     OPEN OUTPUT RPTOUT-FILE.
027000     PERFORM 150-READ-TRAN THRU 150-EXIT.
027100     PERFORM 190-PROCESS-TRAN THRU 190-EXIT
027200         UNTIL WS-TRANFILE-EOF.
027300     CLOSE TRANFILE-FILE.
027400     PERFORM 500-SORT-AND-PRINT-CATEGORY THRU 500-EXIT.
027500     PERFORM 510-SORT-AND-PRINT-PAYEE THRU 510-EXIT.
027600     PERFORM 520-PRINT-TREND THRU 520-EXIT.
027700     CLOSE RPTOUT-FILE.
027800     PERFORM END-RTN.
027900*
028000 100-LOAD-CATEGORY-TABLE.
028100     MOVE 0 TO WS-CAT-COUNT.
028200     OPEN INPUT CATFILE-FILE.
028300     PERFORM 101-READ-CATEGORY THRU 101-EXIT.
028400     PERFORM 102-STORE-CATEGORY THRU 102-EXIT
028500         UNTIL WS-CATFILE-EOF.
028600     CLOSE CATFILE-FILE.
028700 100-EXIT.
028800     EXIT.
028900*
029000 101-READ-CATEGORY.
029100     READ CATFILE-FILE AT END MOVE 1 TO WS-CATFILE-EOF-SW.
029200 101-EXIT.
029300     EXIT.
029400*
029500 102-STORE-CATEGORY.
029600     IF WS-CAT-COUNT < 300
029700         ADD 1 TO WS-CAT-COUNT
029800         MOVE CT-ID TO WS-CT-ID (WS-CAT-COUNT)
029900         MOVE CT-NAME TO WS-CT-NAME (WS-CAT-COUNT)
030000         MOVE CT-PARENT-ID TO WS-CT-PARENT-ID (WS-CAT-COUNT).
030100     PERFORM 101-READ-CATEGORY THRU 101-EXIT.
030200 102-EXIT.
030300     EXIT.
030400*
030500 150-READ-TRAN.
030600     READ TRANFILE-FILE AT END MOVE 1 TO WS-TRANFILE-EOF-SW.
030700     IF NOT WS-TRANFILE-EOF
030800         ADD 1 TO WS-READ-CTR.
030900 150-EXIT.
031000     EXIT.
031100*
031200*   190-PROCESS-TRAN - the account/date/type filter test is done
031300*   once per transaction; the three accumulations below all share
031400*   the one surviving record (.05 - MB1900's three break levels
031500*   were likewise fed from a single sorted pass, not three runs).
031600*   The category-id filter (.07) is optional - WS-CATEGORY-ID of
031700*   zero passes every category through, same as the account-id
031800*   and date-range parameters always have.
031900*
032000 190-PROCESS-TRAN.
032100     IF TX-ACCOUNT-ID = WS-ACCOUNT-ID
032200        AND TX-POSTED-DATE NOT < WS-START-DATE
032300        AND TX-POSTED-DATE NOT > WS-END-DATE
032400        AND (WS-CATEGORY-ID = 0 OR TX-CATEGORY-ID = WS-CATEGORY-ID)
032500        AND (TX-TYPE-ACTUAL OR
032600             (TX-TYPE-TRANSFER AND WS-INCLUDE-TRANSFERS))
032700         ADD 1 TO WS-USED-CTR
032800         PERFORM 200-ACCUM-BY-CATEGORY THRU 200-EXIT
032900         PERFORM 300-ACCUM-BY-PAYEE THRU 300-EXIT
033000         PERFORM 400-ACCUM-TREND THRU 400-EXIT.
033100     PERFORM 150-READ-TRAN THRU 150-EXIT.
033200 190-EXIT.
033300     EXIT.
033400*
033500*   200-ACCUM-BY-CATEGORY - group key is the category's parent
033600*   id when it has one, else its own id; 0/uncategorized rolls
033700*   up under its own group same as any other top-level category.
033800*
033900 200-ACCUM-BY-CATEGORY.
034000     MOVE TX-CATEGORY-ID TO WS-GROUP-CAT-ID.
034100     IF TX-CATEGORY-ID NOT = 0
034200         MOVE TX-CATEGORY-ID TO WS-FIND-CAT-ID
034300         PERFORM 201-FIND-CATEGORY THRU 201-EXIT
034400         IF WS-FOUND AND WS-CT-PARENT-ID (WS-SUB) NOT = 0
034500             MOVE WS-CT-PARENT-ID (WS-SUB) TO WS-GROUP-CAT-ID.
034600     PERFORM 202-FIND-OR-ADD-CAT-ACCUM THRU 202-EXIT.
034700     IF TX-AMOUNT-CENTS > 0
034800         ADD TX-AMOUNT-CENTS TO WS-CA-INCOME-CENTS (WS-SUB)
034900     ELSE
035000         SUBTRACT TX-AMOUNT-CENTS
035100             FROM WS-CA-EXPENSE-CENTS (WS-SUB).
035200     ADD 1 TO WS-CA-TX-COUNT (WS-SUB).
035300 200-EXIT.
035400     EXIT.
035500*
035600 201-FIND-CATEGORY.
035700     MOVE 'N' TO WS-FOUND-SW.
035800     PERFORM 203-TEST-ONE-CAT THRU 203-EXIT
035900         VARYING WS-SUB FROM 1 BY 1
036000         UNTIL WS-SUB > WS-CAT-COUNT OR WS-FOUND.
036100 201-EXIT.
036200     EXIT.
036300*
036400 202-FIND-OR-ADD-CAT-ACCUM.
036500     MOVE 'N' TO WS-FOUND-SW.
036600     PERFORM 204-TEST-ONE-ACCUM THRU 204-EXIT
036700         VARYING WS-SUB FROM 1 BY 1
036800         UNTIL WS-SUB > WS-CA-COUNT OR WS-FOUND.
036900     IF NOT WS-FOUND AND WS-CA-COUNT < 300
037000         ADD 1 TO WS-CA-COUNT
037100         MOVE WS-CA-COUNT TO WS-SUB
037200         MOVE WS-GROUP-CAT-ID TO WS-CA-CAT-ID (WS-SUB)
037300         PERFORM 205-NAME-FOR-GROUP THRU 205-EXIT
037400         MOVE 0 TO WS-CA-INCOME-CENTS (WS-SUB)
037500         MOVE 0 TO WS-CA-EXPENSE-CENTS (WS-SUB)
037600         MOVE 0 TO WS-CA-TX-COUNT (WS-SUB).
037700 202-EXIT.
037800     EXIT.
037900*
038000 203-TEST-ONE-CAT.
038100     IF WS-CT-ID (WS-SUB) = WS-FIND-CAT-ID
038200         MOVE 'Y' TO WS-FOUND-SW.
038300 203-EXIT.
038400     EXIT.
038500*
038600*   204-TEST-ONE-ACCUM - the accumulator table (WS-CAT-ACCUM,
038700*   keyed by group id) grows independently of the category
038800*   master table (WS-CAT-TABLE, loaded whole up front) - each
038900*   has its own high-water mark, WS-CA-COUNT and WS-CAT-COUNT.
039000*
039100 204-TEST-ONE-ACCUM.
039200     IF WS-CA-CAT-ID (WS-SUB) = WS-GROUP-CAT-ID
039300         MOVE 'Y' TO WS-FOUND-SW.
039400 204-EXIT.
039500     EXIT.
039600*
039700 205-NAME-FOR-GROUP.
039800     IF WS-GROUP-CAT-ID = 0
039900         MOVE WS-UNCAT-NAME TO WS-CA-CAT-NAME (WS-SUB)
040000     ELSE
040100         MOVE WS-GROUP-CAT-ID TO WS-FIND-CAT-ID
040200         PERFORM 201-FIND-CATEGORY THRU 201-EXIT
040300         IF WS-FOUND
040400             MOVE WS-CT-NAME (WS-SUB) TO WS-CA-CAT-NAME (WS-SUB)
040500         ELSE
040600             MOVE WS-UNCAT-NAME TO WS-CA-CAT-NAME (WS-SUB).
040700 205-EXIT.
040800     EXIT.
040900*
041000*   300-ACCUM-BY-PAYEE - label falls back display name, then raw
041100*   payee text, then "Unknown" when both are blank.
041200*
041300 300-ACCUM-BY-PAYEE.
041400     IF TX-DISPLAY-NAME NOT = SPACES
041500         MOVE TX-DISPLAY-NAME TO WS-SWAP-PAYEE-NAME
041600     ELSE
041700     IF TX-PAYEE-RAW (1:40) NOT = SPACES
041800         MOVE TX-PAYEE-RAW (1:40) TO WS-SWAP-PAYEE-NAME
041900     ELSE
042000         MOVE WS-UNKNOWN-PAYEE TO WS-SWAP-PAYEE-NAME.
042100     MOVE 'N' TO WS-FOUND-SW.
042200     PERFORM 301-TEST-ONE-PAYEE THRU 301-EXIT
042300         VARYING WS-SUB FROM 1 BY 1
042400         UNTIL WS-SUB > WS-PAYEE-COUNT OR WS-FOUND.
042500     IF NOT WS-FOUND AND WS-PAYEE-COUNT < 500
042600         ADD 1 TO WS-PAYEE-COUNT
042700         MOVE WS-PAYEE-COUNT TO WS-SUB
042800         MOVE WS-SWAP-PAYEE-NAME TO WS-PA-PAYEE-NAME (WS-SUB)
042900         MOVE 0 TO WS-PA-INCOME-CENTS (WS-SUB)
043000         MOVE 0 TO WS-PA-EXPENSE-CENTS (WS-SUB)
043100         MOVE 0 TO WS-PA-TX-COUNT (WS-SUB).
043200     IF TX-AMOUNT-CENTS > 0
043300         ADD TX-AMOUNT-CENTS TO WS-PA-INCOME-CENTS (WS-SUB)
043400     ELSE
043500         SUBTRACT TX-AMOUNT-CENTS
043600             FROM WS-PA-EXPENSE-CENTS (WS-SUB).
043700     ADD 1 TO WS-PA-TX-COUNT (WS-SUB).
043800 300-EXIT.
043900     EXIT.
044000*
044100 301-TEST-ONE-PAYEE.
044200     IF WS-PA-PAYEE-NAME (WS-SUB) = WS-SWAP-PAYEE-NAME
044300         MOVE 'Y' TO WS-FOUND-SW.
044400 301-EXIT.
044500     EXIT.
044600*
044700 400-ACCUM-TREND.
044800     MOVE 'N' TO WS-FOUND-SW.
044900     PERFORM 401-TEST-ONE-TREND THRU 401-EXIT
045000         VARYING WS-SUB FROM 1 BY 1
045100         UNTIL WS-SUB > WS-TREND-COUNT OR WS-FOUND.
045200     IF NOT WS-FOUND AND WS-TREND-COUNT < 240
045300         ADD 1 TO WS-TREND-COUNT
045400         MOVE WS-TREND-COUNT TO WS-SUB
045500         MOVE TX-POSTED-YYYY TO WS-TR-YEAR (WS-SUB)
045600         MOVE TX-POSTED-MM TO WS-TR-MONTH (WS-SUB)
045700         MOVE 0 TO WS-TR-INCOME-CENTS (WS-SUB)
045800         MOVE 0 TO WS-TR-EXPENSE-CENTS (WS-SUB).
045900     IF TX-AMOUNT-CENTS > 0
046000         ADD TX-AMOUNT-CENTS TO WS-TR-INCOME-CENTS (WS-SUB)
046100     ELSE
046200         SUBTRACT TX-AMOUNT-CENTS
046300             FROM WS-TR-EXPENSE-CENTS (WS-SUB).
046400 400-EXIT.
046500     EXIT.
046600*
046700 401-TEST-ONE-TREND.
046800     IF WS-TR-YEAR (WS-SUB) = TX-POSTED-YYYY
046900        AND WS-TR-MONTH (WS-SUB) = TX-POSTED-MM
047000         MOVE 'Y' TO WS-FOUND-SW.
047100 401-EXIT.
047200     EXIT.
047300*
047400*   500-SORT-AND-PRINT-CATEGORY - expense descending (.05); an
047500*   exchange sort is plenty for a household's category count.
047600*
047700 500-SORT-AND-PRINT-CATEGORY.
047800     IF WS-CA-COUNT > 1
047900         PERFORM 501-CAT-SORT-PASS THRU 501-EXIT
048000             VARYING WS-SUB FROM 1 BY 1
048100             UNTIL WS-SUB >= WS-CA-COUNT.
048200     WRITE RO-PRINT-LINE FROM WS-RPT-HEADER
048300         AFTER ADVANCING C01.
048400     MOVE SPACES TO RO-PRINT-LINE.
048500     MOVE 'CATEGORY' TO RO-PRINT-LINE (5:8).
048600     MOVE 'INCOME' TO RO-PRINT-LINE (39:6).
048700     MOVE 'EXPENSE' TO RO-PRINT-LINE (56:7).
048800     WRITE RO-PRINT-LINE AFTER ADVANCING 2 LINES.
048900     MOVE 0 TO WS-GT-INCOME-CENTS WS-GT-EXPENSE-CENTS
049000               WS-GT-TX-COUNT.
049100     PERFORM 502-PRINT-ONE-CAT THRU 502-EXIT
049200         VARYING WS-SUB FROM 1 BY 1
049300         UNTIL WS-SUB > WS-CA-COUNT.
049400     PERFORM 504-PRINT-CAT-TOTAL THRU 504-EXIT.
049500 500-EXIT.
049600     EXIT.
049700*
049800 501-CAT-SORT-PASS.
049900     PERFORM 503-CAT-COMPARE THRU 503-EXIT
050000         VARYING WS-SUB2 FROM 1 BY 1
050100         UNTIL WS-SUB2 > WS-CA-COUNT - WS-SUB.
050200 501-EXIT.
050300     EXIT.
050400*
050500 502-PRINT-ONE-CAT.
050600     MOVE SPACES TO WS-RPT-CAT-DETAIL.
050700     MOVE WS-CA-CAT-NAME (WS-SUB) TO WS-CD-NAME.
050800     MOVE WS-CA-INCOME-CENTS (WS-SUB) TO WS-AMT-EDIT.
050900     MOVE WS-AMT-EDIT-R TO WS-CD-INCOME.
051000     MOVE WS-CA-EXPENSE-CENTS (WS-SUB) TO WS-AMT-EDIT.
051100     MOVE WS-AMT-EDIT-R TO WS-CD-EXPENSE.
051200     MOVE WS-CA-TX-COUNT (WS-SUB) TO WS-CD-COUNT.
051300     WRITE RO-PRINT-LINE FROM WS-RPT-CAT-DETAIL
051400         AFTER ADVANCING 1 LINES.
051500     ADD 1 TO WS-LINE-CTR.
051600     ADD WS-CA-INCOME-CENTS (WS-SUB) TO WS-GT-INCOME-CENTS.
051700     ADD WS-CA-EXPENSE-CENTS (WS-SUB) TO WS-GT-EXPENSE-CENTS.
051800     ADD WS-CA-TX-COUNT (WS-SUB) TO WS-GT-TX-COUNT.
051900 502-EXIT.
052000     EXIT.
052100*
052200*   504-PRINT-CAT-TOTAL - grand-total line, household totals over
052300*   every category group, same edit pattern as a detail line (.06,
052400*   BL-119).
052500*
052600 504-PRINT-CAT-TOTAL.
052700     MOVE SPACES TO WS-RPT-CAT-TOTAL.
052800     MOVE WS-GT-INCOME-CENTS TO WS-AMT-EDIT.
052900     MOVE WS-AMT-EDIT-R TO WS-GTL-INCOME.
053000     MOVE WS-GT-EXPENSE-CENTS TO WS-AMT-EDIT.
053100     MOVE WS-AMT-EDIT-R TO WS-GTL-EXPENSE.
053200     MOVE WS-GT-TX-COUNT TO WS-GTL-COUNT.
053300     WRITE RO-PRINT-LINE FROM WS-RPT-CAT-TOTAL
053400         AFTER ADVANCING 2 LINES.
053500     ADD 1 TO WS-LINE-CTR.
053600 504-EXIT.
053700     EXIT.
053800*
053900 503-CAT-COMPARE.
054000     IF WS-CA-EXPENSE-CENTS (WS-SUB2) <
054100        WS-CA-EXPENSE-CENTS (WS-SUB2 + 1)
054200         MOVE WS-CA-CAT-ID (WS-SUB2) TO WS-SWAP-CAT-ID
054300         MOVE WS-CA-CAT-NAME (WS-SUB2) TO WS-SWAP-CAT-NAME
054400         MOVE WS-CA-INCOME-CENTS (WS-SUB2) TO WS-SWAP-INCOME-CENTS
054500         MOVE WS-CA-EXPENSE-CENTS (WS-SUB2)
054600             TO WS-SWAP-EXPENSE-CENTS
054700         MOVE WS-CA-TX-COUNT (WS-SUB2) TO WS-SWAP-TX-COUNT
054800         MOVE WS-CA-CAT-ID (WS-SUB2 + 1) TO WS-CA-CAT-ID (WS-SUB2)
054900         MOVE WS-CA-CAT-NAME (WS-SUB2 + 1)
055000             TO WS-CA-CAT-NAME (WS-SUB2)
055100         MOVE WS-CA-INCOME-CENTS (WS-SUB2 + 1)
055200             TO WS-CA-INCOME-CENTS (WS-SUB2)
055300         MOVE WS-CA-EXPENSE-CENTS (WS-SUB2 + 1)
055400             TO WS-CA-EXPENSE-CENTS (WS-SUB2)
055500         MOVE WS-CA-TX-COUNT (WS-SUB2 + 1) TO WS-CA-TX-COUNT (WS-SUB2)
055600         MOVE WS-SWAP-CAT-ID TO WS-CA-CAT-ID (WS-SUB2 + 1)
055700         MOVE WS-SWAP-CAT-NAME TO WS-CA-CAT-NAME (WS-SUB2 + 1)
055800         MOVE WS-SWAP-INCOME-CENTS
055900             TO WS-CA-INCOME-CENTS (WS-SUB2 + 1)
056000         MOVE WS-SWAP-EXPENSE-CENTS
056100             TO WS-CA-EXPENSE-CENTS (WS-SUB2 + 1)
056200         MOVE WS-SWAP-TX-COUNT TO WS-CA-TX-COUNT (WS-SUB2 + 1).
056300 503-EXIT.
056400     EXIT.
056500*
056600 510-SORT-AND-PRINT-PAYEE.
056700     IF WS-PAYEE-COUNT > 1
056800         PERFORM 511-PAYEE-SORT-PASS THRU 511-EXIT
056900             VARYING WS-SUB FROM 1 BY 1
057000             UNTIL WS-SUB >= WS-PAYEE-COUNT.
057100     MOVE SPACES TO RO-PRINT-LINE.
057200     MOVE 'SPENDING BY PAYEE' TO RO-PRINT-LINE (5:17).
057300     WRITE RO-PRINT-LINE AFTER ADVANCING C01.
057400     MOVE SPACES TO RO-PRINT-LINE.
057500     MOVE 'PAYEE' TO RO-PRINT-LINE (5:5).
057600     MOVE 'EXPENSE' TO RO-PRINT-LINE (49:7).
057700     WRITE RO-PRINT-LINE AFTER ADVANCING 2 LINES.
057800     PERFORM 512-PRINT-ONE-PAYEE THRU 512-EXIT
057900         VARYING WS-SUB FROM 1 BY 1
058000         UNTIL WS-SUB > WS-PAYEE-COUNT.
058100 510-EXIT.
058200     EXIT.
058300*
058400 511-PAYEE-SORT-PASS.
058500     PERFORM 513-PAYEE-COMPARE THRU 513-EXIT
058600         VARYING WS-SUB2 FROM 1 BY 1
058700         UNTIL WS-SUB2 > WS-PAYEE-COUNT - WS-SUB.
058800 511-EXIT.
058900     EXIT.
059000*
059100 512-PRINT-ONE-PAYEE.
059200     MOVE SPACES TO WS-RPT-PAYEE-DETAIL.
059300     MOVE WS-PA-PAYEE-NAME (WS-SUB) TO WS-PD-NAME.
059400     MOVE WS-PA-EXPENSE-CENTS (WS-SUB) TO WS-AMT-EDIT.
059500     MOVE WS-AMT-EDIT-R TO WS-PD-EXPENSE.
059600     MOVE WS-PA-TX-COUNT (WS-SUB) TO WS-PD-COUNT.
059700     WRITE RO-PRINT-LINE FROM WS-RPT-PAYEE-DETAIL
059800         AFTER ADVANCING 1 LINES.
059900     ADD 1 TO WS-LINE-CTR.
060000 512-EXIT.
060100     EXIT.
060200*
060300 513-PAYEE-COMPARE.
060400     IF WS-PA-EXPENSE-CENTS (WS-SUB2) <
060500        WS-PA-EXPENSE-CENTS (WS-SUB2 + 1)
060600         MOVE WS-PA-PAYEE-NAME (WS-SUB2) TO WS-SWAP-PAYEE-NAME
060700         MOVE WS-PA-INCOME-CENTS (WS-SUB2) TO WS-SWAP-INCOME-CENTS
060800         MOVE WS-PA-EXPENSE-CENTS (WS-SUB2)
060900             TO WS-SWAP-EXPENSE-CENTS
061000         MOVE WS-PA-TX-COUNT (WS-SUB2) TO WS-SWAP-TX-COUNT
061100         MOVE WS-PA-PAYEE-NAME (WS-SUB2 + 1)
061200             TO WS-PA-PAYEE-NAME (WS-SUB2)
061300         MOVE WS-PA-INCOME-CENTS (WS-SUB2 + 1)
061400             TO WS-PA-INCOME-CENTS (WS-SUB2)
061500         MOVE WS-PA-EXPENSE-CENTS (WS-SUB2 + 1)
061600             TO WS-PA-EXPENSE-CENTS (WS-SUB2)
061700         MOVE WS-PA-TX-COUNT (WS-SUB2 + 1) TO WS-PA-TX-COUNT (WS-SUB2)
061800         MOVE WS-SWAP-PAYEE-NAME TO WS-PA-PAYEE-NAME (WS-SUB2 + 1)
061900         MOVE WS-SWAP-INCOME-CENTS
062000             TO WS-PA-INCOME-CENTS (WS-SUB2 + 1)
062100         MOVE WS-SWAP-EXPENSE-CENTS
062200             TO WS-PA-EXPENSE-CENTS (WS-SUB2 + 1)
062300         MOVE WS-SWAP-TX-COUNT TO WS-PA-TX-COUNT (WS-SUB2 + 1).
062400 513-EXIT.
062500     EXIT.
062600*
062700*   520-PRINT-TREND - chronological order; the trend table was
062800*   built in TX-POSTED-DATE file order already, so no sort pass
062900*   is needed here so long as TRANFILE stays date-ordered per
063000*   account (see TRANFILE.DD.CBL banner).
063100*
063200 520-PRINT-TREND.
063300     MOVE SPACES TO RO-PRINT-LINE.
063400     MOVE 'MONTHLY INCOME/EXPENSE TREND' TO RO-PRINT-LINE (5:28).
063500     WRITE RO-PRINT-LINE AFTER ADVANCING C01.
063600     MOVE SPACES TO RO-PRINT-LINE.
063700     MOVE 'MONTH' TO RO-PRINT-LINE (5:5).
063800     MOVE 'INCOME' TO RO-PRINT-LINE (39:6).
063900     MOVE 'EXPENSE' TO RO-PRINT-LINE (56:7).
064000     WRITE RO-PRINT-LINE AFTER ADVANCING 2 LINES.
064100     PERFORM 521-PRINT-ONE-TREND THRU 521-EXIT
064200         VARYING WS-SUB FROM 1 BY 1
064300         UNTIL WS-SUB > WS-TREND-COUNT.
064400 520-EXIT.
064500     EXIT.
064600*
064700 521-PRINT-ONE-TREND.
064800     MOVE SPACES TO WS-RPT-TREND-DETAIL.
064900     MOVE WS-TR-YEAR (WS-SUB) TO WS-TD-YEAR.
065000     MOVE WS-TR-MONTH (WS-SUB) TO WS-TD-MONTH.
065100     MOVE WS-TR-INCOME-CENTS (WS-SUB) TO WS-AMT-EDIT.
065200     MOVE WS-AMT-EDIT-R TO WS-TD-INCOME.
065300     MOVE WS-TR-EXPENSE-CENTS (WS-SUB) TO WS-AMT-EDIT.
065400     MOVE WS-AMT-EDIT-R TO WS-TD-EXPENSE.
065500     WRITE RO-PRINT-LINE FROM WS-RPT-TREND-DETAIL
065600         AFTER ADVANCING 1 LINES.
065700     ADD 1 TO WS-LINE-CTR.
065800 521-EXIT.
065900     EXIT.
066000*
066100 END-RTN.
066200     DISPLAY 'RPTSPEND TOTALS' UPON CRT AT 0915.
066300     DISPLAY 'TRANSACTIONS READ = ' WS-READ-CTR UPON CRT AT 1015.
066400     DISPLAY 'TRANSACTIONS USED = ' WS-USED-CTR UPON CRT AT 1115.
066500     DISPLAY 'REPORT LINES      = ' WS-LINE-CTR UPON CRT AT 1215.
066600     STOP RUN.
