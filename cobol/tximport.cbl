000100*****************************************************************
000200*                                                               *
000300*   TXIMPORT  --  IMPORT PARSED TRANSACTIONS INTO THE LEDGER,   *
000400*                 WITH DUPLICATE DETECTION                      *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  TXIMPORT.
000900 AUTHOR.      jpw.
001000 INSTALLATION.  DATA PROCESSING.
001100 DATE-WRITTEN.  03/20/89.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400*****************************************************************
001500*  CHANGED:
001600*  03/20/89 jpw - .01 Original release, as TXI1700 - lockbox
001700*                     remittance posting job, applied cash
001800*                     against the client master by loan number.
001900*  08/11/91 rgs - .02 Duplicate wire detection added (two banks
002000*                     were re-transmitting the same day's file).
002100*  05/02/95 klm - .03 Batch id stamped on every posted item so a
002200*                     bad day's run could be reversed as a unit.
002300*  01/15/99 klm - .04 Y2K REMEDIATION - posting date compares
002400*                     widened to 4-digit years throughout.
002500*  03/14/03 rgs - .05 TXI1700 retired with the lockbox contract;
002600*                     kept for the duplicate-fingerprint logic.
002700*  10/15/25 ej  - .06 Repurposed as TXIMPORT for the personal
002800*                     budget ledger conversion (req BL-112).
002900*                     Client master posting replaced by ledger
003000*                     import against TRANFILE; fingerprint set
003100*                     now keyed the way STMTPARSE/OFXNORM build
003200*                     it, not a wire-transfer reference number.
003300*  10/22/25 rtc - .07 Added TX-BATCH-ID stamping (req BL-101).
003400*  11/19/25 rtc - .08 PAYMATCH's single-transaction matcher
003500*                     folded in as 410-MATCH-PAYEE so an import
003600*                     run sets display name without a second
003700*                     pass over the file.
003800*  12/09/25 rtc - .09 Added ACCLIST-FILE, the accepted-duplicates
003900*                     override list - a duplicate whose row index
004000*                     is on the list now imports instead of being
004100*                     skipped (req BL-112, finding left open
004200*                     since .06).
004300*  12/10/25 rtc - .10 421-TEST-PATTERN's starts-with test now
004400*                     trims the pattern to its real length before
004500*                     comparing (425-TEST-STARTS-WITH) - the old
004600*                     40-byte padded compare only caught near-
004700*                     exact hits, not a true prefix (req BL-121).
004800*  12/11/25 rtc - .11 WS-NEXT-TX-ID now seeded from the highest
004900*                     TX-ID on file (000-LOAD-LEDGER/002-STORE-
005000*                     TRAN) instead of always starting at 1 - a
005100*                     second import run against an EXTEND-opened
005200*                     TRANFILE was reissuing TX-IDs already on
005300*                     file (req BL-112, finding left open since
005400*                     .06).
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CONSOLE IS CRT.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300* /users/public/parseout.dat
006400     SELECT PARSEIN-FILE  ASSIGN TO DYNAMIC PARSEIN-PATH
006500            ORGANIZATION RECORD SEQUENTIAL.
006600* /users/public/tranfile.dat  (extend mode - appended to)
006700     SELECT TRANFILE-FILE ASSIGN TO DYNAMIC TRANFILE-PATH
006800            ORGANIZATION RECORD SEQUENTIAL.
006900* /users/public/payefile.dat
007000     SELECT PAYEFILE-FILE ASSIGN TO DYNAMIC PAYEFILE-PATH
007100            ORGANIZATION RECORD SEQUENTIAL.
007200* /users/public/acclist.dat  (optional - blank name = empty list)
007300     SELECT ACCLIST-FILE  ASSIGN TO DYNAMIC ACCLIST-PATH
007400            ORGANIZATION RECORD SEQUENTIAL.
007500*
007600 DATA DIVISION.
007700*
007800 FILE SECTION.
007900*
008000 FD  PARSEIN-FILE
008100     RECORD CONTAINS 181 CHARACTERS
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS PT-PARSED-TX-REC.
008400 COPY "PARSETX.DD.CBL".
008500*
008600 FD  TRANFILE-FILE
008700     RECORD CONTAINS 223 CHARACTERS
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS TX-TRANSACTION-REC.
009000 COPY "TRANFILE.DD.CBL".
009100*
009200 FD  PAYEFILE-FILE
009300     RECORD CONTAINS 275 CHARACTERS
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS PY-PAYEE-REC.
009600 COPY "PAYEFILE.DD.CBL".
009700*
009800 FD  ACCLIST-FILE
009900     RECORD CONTAINS 10 CHARACTERS
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS AL-ACCEPTED-REC.
010200 COPY "ACCLIST.DD.CBL".
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600*   standalone table subscripts - shop habit, see STMTPARSE.CBL.
010700*
010800 77  WS-SUB                  PIC S9(04) COMP VALUE 0.
010900 77  WS-SUB2                 PIC S9(04) COMP VALUE 0.
011000*
011100 01  VARIABLES.
011200     05  PARSEIN-PATH.
011300         10  FILLER              PIC X(14)
011400             VALUE '/users/public/'.
011500         10  WS-PARSEIN-NAME     PIC X(64).
011600     05  TRANFILE-PATH.
011700         10  FILLER              PIC X(14)
011800             VALUE '/users/public/'.
011900         10  WS-TRANFILE-NAME    PIC X(64).
012000     05  PAYEFILE-PATH.
012100         10  FILLER              PIC X(14)
012200             VALUE '/users/public/'.
012300         10  WS-PAYEFILE-NAME    PIC X(64).
012400     05  ACCLIST-PATH.
012500         10  FILLER              PIC X(14)
012600             VALUE '/users/public/'.
012700         10  WS-ACCLIST-NAME     PIC X(64).
012800     05  WS-COMMAND-LINE         PIC X(130).
012900     05  WS-ACCOUNT-ID           PIC 9(09) VALUE 0.
013000     05  WS-SOURCE-CD            PIC X(01) VALUE 'C'.
013100     05  WS-BATCH-ID             PIC X(08) VALUE SPACES.
013200*       WS-NEXT-TX-ID starts at 0 but is seeded from the
013300*       highest TX-ID on file before the import loop runs
013400*       (.11) - see 000-LOAD-LEDGER/002-STORE-TRAN.
013500     05  WS-NEXT-TX-ID           PIC 9(09) VALUE 0.
013600     05  PARSEIN-EOF-SW          PIC 9(01) VALUE 0.
013700         88  PARSEIN-EOF         VALUE 1.
013800     05  TRANFILE-EOF-SW         PIC 9(01) VALUE 0.
013900         88  TRANFILE-EOF        VALUE 1.
014000     05  PAYEFILE-EOF-SW         PIC 9(01) VALUE 0.
014100         88  PAYEFILE-EOF        VALUE 1.
014200     05  ACCLIST-EOF-SW          PIC 9(01) VALUE 0.
014300         88  ACCLIST-EOF         VALUE 1.
014400     05  WS-IMPORT-CTR           PIC 9(07) COMP-3 VALUE 0.
014500     05  WS-SKIP-CTR             PIC 9(07) COMP-3 VALUE 0.
014600     05  WS-LEDGER-COUNT         PIC S9(04) COMP VALUE 0.
014700     05  WS-PAYEE-COUNT          PIC S9(04) COMP VALUE 0.
014800     05  WS-ACCLIST-COUNT        PIC S9(04) COMP VALUE 0.
014900     05  WS-FOUND-SW             PIC X(01).
015000         88  WS-FOUND-DUP        VALUE 'Y'.
015100     05  WS-ACCROW-SW            PIC X(01).
015200         88  WS-ACCROW-FOUND     VALUE 'Y'.
015300     05  WS-ACCEPTED-SW          PIC X(01).
015400         88  WS-ROW-ACCEPTED     VALUE 'Y'.
015500     05  WS-FP-CENTS-EDIT        PIC -(10)9.
015600     05  WS-FP-CENTS-EDIT-R REDEFINES WS-FP-CENTS-EDIT
015700                                 PIC X(11).
015800     05  WS-FP-CENTS-START       PIC S9(04) COMP VALUE 1.
015900     05  WS-FP-CENTS-TEXT        PIC X(12).
016000     05  FILLER                  PIC X(04).
016100*
016200*   in-memory ledger fingerprint table - one entry per existing
016300*   transaction in the account, loaded once at start-up (.06).
016400*   1000 occurrences is the shop's working ceiling for a single
016500*   account's history; see 000-LOAD-LEDGER.
016600*
016700 01  WS-LEDGER-TABLE.
016800     05  WS-LEDGER-ENTRY OCCURS 1000 TIMES
016900                         INDEXED BY WS-LEDGER-NDX.
017000         10  WS-LG-FINGERPRINT   PIC X(32).
017100     05  FILLER                  PIC X(04).
017200*
017300*   WS-ACCLIST-TABLE - the accepted-duplicates override list,
017400*   loaded whole (.09); 200 rows is ample for one import run's
017500*   hand-confirmed look-alikes.
017600*
017700 01  WS-ACCLIST-TABLE.
017800     05  WS-AL-ENTRY OCCURS 200 TIMES INDEXED BY WS-AL-NDX.
017900         10  WS-AL-ROW-INDEX     PIC 9(05).
018000     05  FILLER                  PIC X(04).
018100*
018200*   in-memory payee table, loaded once - same shape PAYMATCH
018300*   uses, folded in here so import does not need a second pass
018400*   to set display name (.08).
018500*
018600 01  WS-PAYEE-TABLE.
018700     05  WS-PAYEE-ENTRY OCCURS 500 TIMES
018800                        INDEXED BY WS-PAYEE-NDX.
018900         10  WS-PY-NAME          PIC X(40).
019000         10  WS-PY-PATTERN-COUNT PIC 9(02).
019100         10  WS-PY-PATTERN OCCURS 5 TIMES.
019200             15  WS-PY-MATCH-TYPE   PIC X(01).
019300             15  WS-PY-PATTERN-TEXT PIC X(40).
019400     05  FILLER                  PIC X(04).
019500*
019600 01  WS-MATCH-WORK.
019700     05  WS-RAW-UPPER            PIC X(60).
019800     05  WS-PATTERN-UPPER        PIC X(40).
019900     05  WS-RAW-LEN              PIC S9(04) COMP VALUE 0.
020000     05  WS-PATTERN-LEN          PIC S9(04) COMP VALUE 0.
020100     05  FILLER                  PIC X(04).
020200*
020300 PROCEDURE DIVISION.
020400*
020500 A010-MAIN-LINE.
020600     DISPLAY SPACES UPON CRT.
020700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
020800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
020900         INTO WS-PARSEIN-NAME WS-TRANFILE-NAME WS-PAYEFILE-NAME
021000              WS-ACCLIST-NAME
021100              WS-ACCOUNT-ID WS-SOURCE-CD WS-BATCH-ID.
021200     DISPLAY '* * * * * B E G I N   T X I M P O R T . C B L'
021300         UPON CRT AT 1401.
021400     IF WS-PARSEIN-NAME = SPACES OR WS-ACCOUNT-ID = 0
021500         DISPLAY '!!!! ENTER PARSE FILE AND ACCOUNT NUMBER'
021600             UPON CRT AT 2301
021700         STOP RUN.
021800     PERFORM 000-LOAD-LEDGER THRU 000-EXIT.
021900     PERFORM 010-LOAD-PAYEFILE THRU 010-EXIT.
022000     PERFORM 020-LOAD-ACCLIST THRU 020-EXIT.
022100     OPEN INPUT PARSEIN-FILE.
022200     OPEN EXTEND TRANFILE-FILE.
022300     PERFORM 100-READ-PARSEIN THRU 100-EXIT.
022400     PERFORM 200-IMPORT-ROW THRU 200-EXIT UNTIL PARSEIN-EOF.
022500     PERFORM END-RTN.
022600*
022700*   000-LOAD-LEDGER - read the account's existing TRANFILE once
022800*   to build the fingerprint set TXIMPORT tests new rows against
022900*   (.06).  reopened read-only, then closed before the EXTEND
023000*   open used for posting.  also walks every row in the file,
023100*   not just this account's, to seed WS-NEXT-TX-ID from the
023200*   highest TX-ID on file - TX-ID is a whole-ledger unique key,
023300*   not unique per account, and TRANFILE is opened EXTEND so
023400*   prior runs' rows are still ahead of whatever this run posts
023500*   (.11).
023600*
023700 000-LOAD-LEDGER.
023800     MOVE 0 TO WS-LEDGER-COUNT.
023900     OPEN INPUT TRANFILE-FILE.
024000     PERFORM 001-READ-TRAN THRU 001-EXIT.
024100     PERFORM 002-STORE-TRAN THRU 002-EXIT UNTIL TRANFILE-EOF.
024200     CLOSE TRANFILE-FILE.
024300 000-EXIT.
024400     EXIT.
024500*
024600 001-READ-TRAN.
024700     READ TRANFILE-FILE AT END MOVE 1 TO TRANFILE-EOF-SW.
024800 001-EXIT.
024900     EXIT.
025000*
025100 002-STORE-TRAN.
025200     IF TX-ID > WS-NEXT-TX-ID
025300         MOVE TX-ID TO WS-NEXT-TX-ID.
025400     IF TX-ACCOUNT-ID = WS-ACCOUNT-ID
025500             AND WS-LEDGER-COUNT < 1000
025600         ADD 1 TO WS-LEDGER-COUNT
025700         PERFORM 003-BUILD-LEDGER-KEY THRU 003-EXIT.
025800     PERFORM 001-READ-TRAN THRU 001-EXIT.
025900 002-EXIT.
026000     EXIT.
026100*
026200*   003-BUILD-LEDGER-KEY - same canonical key shape STMTPARSE
026300*   builds (ISO date + cents + lower-cased trimmed payee), but
026400*   built here from the already-posted TRANFILE fields.
026500*
026600 003-BUILD-LEDGER-KEY.
026700     MOVE SPACES TO WS-RAW-UPPER.
026800     MOVE TX-PAYEE-RAW TO WS-RAW-UPPER.
026900     INSPECT WS-RAW-UPPER
027000         CONVERTING
027100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027200         TO
027300         'abcdefghijklmnopqrstuvwxyz'.
027400     MOVE TX-AMOUNT-CENTS TO WS-FP-CENTS-EDIT.
027500     PERFORM 004-SCAN-CENTS THRU 004-EXIT
027600         VARYING WS-FP-CENTS-START FROM 1 BY 1
027700         UNTIL WS-FP-CENTS-START > 11
027800            OR WS-FP-CENTS-EDIT-R (WS-FP-CENTS-START:1) NOT = SPACE.
027900     MOVE SPACES TO WS-FP-CENTS-TEXT.
028000     MOVE WS-FP-CENTS-EDIT-R (WS-FP-CENTS-START:12 - WS-FP-CENTS-START)
028100         TO WS-FP-CENTS-TEXT.
028200     STRING TX-POSTED-YYYY DELIMITED BY SIZE
028300            '-'            DELIMITED BY SIZE
028400            TX-POSTED-MM   DELIMITED BY SIZE
028500            '-'            DELIMITED BY SIZE
028600            TX-POSTED-DD   DELIMITED BY SIZE
028700            '|'            DELIMITED BY SIZE
028800            WS-FP-CENTS-TEXT DELIMITED BY SPACE
028900            '|'            DELIMITED BY SIZE
029000            WS-RAW-UPPER   DELIMITED BY SIZE
029100         INTO WS-LG-FINGERPRINT (WS-LEDGER-COUNT).
029200 003-EXIT.
029300     EXIT.
029400*
029500 004-SCAN-CENTS.
029600     CONTINUE.
029700 004-EXIT.
029800     EXIT.
029900*
030000*   010-LOAD-PAYEFILE - whole-file load of the payee master, in
030100*   file order, same as PAYMATCH 210-SCAN-PAYEES (.08).
030200*
030300 010-LOAD-PAYEFILE.
030400     MOVE 0 TO WS-PAYEE-COUNT.
030500     OPEN INPUT PAYEFILE-FILE.
030600     PERFORM 011-READ-PAYEE THRU 011-EXIT.
030700     PERFORM 012-STORE-PAYEE THRU 012-EXIT UNTIL PAYEFILE-EOF.
030800     CLOSE PAYEFILE-FILE.
030900 010-EXIT.
031000     EXIT.
031100*
031200 011-READ-PAYEE.
031300     READ PAYEFILE-FILE AT END MOVE 1 TO PAYEFILE-EOF-SW.
031400 011-EXIT.
031500     EXIT.
031600*
031700 012-STORE-PAYEE.
031800     IF WS-PAYEE-COUNT < 500
031900         ADD 1 TO WS-PAYEE-COUNT
032000         MOVE PY-NAME TO WS-PY-NAME (WS-PAYEE-COUNT)
032100         MOVE PY-PATTERN-COUNT
032200             TO WS-PY-PATTERN-COUNT (WS-PAYEE-COUNT)
032300         PERFORM 013-STORE-PATTERN THRU 013-EXIT
032400             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
032500     PERFORM 011-READ-PAYEE THRU 011-EXIT.
032600 012-EXIT.
032700     EXIT.
032800*
032900 013-STORE-PATTERN.
033000     MOVE PY-MATCH-TYPE (WS-SUB)
033100         TO WS-PY-MATCH-TYPE (WS-PAYEE-COUNT, WS-SUB).
033200     MOVE PY-PATTERN-TEXT (WS-SUB)
033300         TO WS-PY-PATTERN-TEXT (WS-PAYEE-COUNT, WS-SUB).
033400 013-EXIT.
033500     EXIT.
033600*
033700*   020-LOAD-ACCLIST - optional accepted-duplicates override
033800*   list (.09); a blank file name parameter means no overrides
033900*   were supplied, and the table stays empty.
034000*
034100 020-LOAD-ACCLIST.
034200     MOVE 0 TO WS-ACCLIST-COUNT.
034300     IF WS-ACCLIST-NAME = SPACES
034400         GO TO 020-EXIT.
034500     OPEN INPUT ACCLIST-FILE.
034600     PERFORM 021-READ-ACCLIST THRU 021-EXIT.
034700     PERFORM 022-STORE-ACCLIST THRU 022-EXIT UNTIL ACCLIST-EOF.
034800     CLOSE ACCLIST-FILE.
034900 020-EXIT.
035000     EXIT.
035100*
035200 021-READ-ACCLIST.
035300     READ ACCLIST-FILE AT END MOVE 1 TO ACCLIST-EOF-SW.
035400 021-EXIT.
035500     EXIT.
035600*
035700 022-STORE-ACCLIST.
035800     IF WS-ACCLIST-COUNT < 200
035900         ADD 1 TO WS-ACCLIST-COUNT
036000         MOVE AL-ROW-INDEX TO WS-AL-ROW-INDEX (WS-ACCLIST-COUNT).
036100     PERFORM 021-READ-ACCLIST THRU 021-EXIT.
036200 022-EXIT.
036300     EXIT.
036400*
036500 100-READ-PARSEIN.
036600     READ PARSEIN-FILE AT END MOVE 1 TO PARSEIN-EOF-SW.
036700 100-EXIT.
036800     EXIT.
036900*
037000*   200-IMPORT-ROW - fingerprint test against the loaded ledger
037100*   set; a duplicate is skipped unless its row index is on the
037200*   accepted-duplicates override list (.09), in which case it
037300*   imports anyway.
037400*
037500 200-IMPORT-ROW.
037600     MOVE 'N' TO WS-FOUND-SW.
037700     PERFORM 210-CHECK-DUPLICATE THRU 210-EXIT
037800         VARYING WS-LEDGER-NDX FROM 1 BY 1
037900         UNTIL WS-LEDGER-NDX > WS-LEDGER-COUNT OR WS-FOUND-DUP.
038000     MOVE 'N' TO WS-ACCROW-SW.
038100     IF WS-FOUND-DUP
038200         PERFORM 230-TEST-ACCEPTED-ROW THRU 230-EXIT.
038300     IF WS-FOUND-DUP AND NOT WS-ACCROW-FOUND
038400         MOVE 'D' TO PT-STATUS
038500         ADD 1 TO WS-SKIP-CTR
038600         PERFORM 100-READ-PARSEIN THRU 100-EXIT
038700         GO TO 200-EXIT.
038800     PERFORM 400-COMMIT-TRANSACTION THRU 400-EXIT.
038900     MOVE 'N' TO PT-STATUS.
039000     ADD 1 TO WS-IMPORT-CTR.
039100     IF WS-LEDGER-COUNT < 1000
039200         ADD 1 TO WS-LEDGER-COUNT
039300         MOVE PT-FINGERPRINT
039400             TO WS-LG-FINGERPRINT (WS-LEDGER-COUNT).
039500     PERFORM 100-READ-PARSEIN THRU 100-EXIT.
039600 200-EXIT.
039700     EXIT.
039800*
039900 210-CHECK-DUPLICATE.
040000     IF WS-LG-FINGERPRINT (WS-LEDGER-NDX) = PT-FINGERPRINT
040100         MOVE 'Y' TO WS-FOUND-SW.
040200 210-EXIT.
040300     EXIT.
040400*
040500*   230-TEST-ACCEPTED-ROW - scans the override list loaded by
040600*   020-LOAD-ACCLIST for this row's PT-ROW-INDEX (.09).
040700*
040800 230-TEST-ACCEPTED-ROW.
040900     PERFORM 231-TEST-ONE-ACCROW THRU 231-EXIT
041000         VARYING WS-AL-NDX FROM 1 BY 1
041100         UNTIL WS-AL-NDX > WS-ACCLIST-COUNT OR WS-ACCROW-FOUND.
041200 230-EXIT.
041300     EXIT.
041400*
041500 231-TEST-ONE-ACCROW.
041600     IF WS-AL-ROW-INDEX (WS-AL-NDX) = PT-ROW-INDEX
041700         MOVE 'Y' TO WS-ACCROW-SW.
041800 231-EXIT.
041900     EXIT.
042000*
042100*   400-COMMIT-TRANSACTION - builds the new TRANFILE row and
042200*   writes it, then runs the inline payee matcher (.08).
042300*
042400 400-COMMIT-TRANSACTION.
042500     ADD 1 TO WS-NEXT-TX-ID.
042600     MOVE SPACES TO TX-TRANSACTION-REC.
042700     MOVE WS-NEXT-TX-ID      TO TX-ID.
042800     MOVE WS-ACCOUNT-ID      TO TX-ACCOUNT-ID.
042900     MOVE PT-POSTED-DATE     TO TX-POSTED-DATE.
043000     MOVE PT-AMOUNT-CENTS    TO TX-AMOUNT-CENTS.
043100     MOVE PT-PAYEE-RAW       TO TX-PAYEE-RAW.
043200     MOVE PT-MEMO            TO TX-MEMO.
043300     MOVE 0                  TO TX-CATEGORY-ID.
043400     MOVE 'A'                TO TX-TYPE.
043500     MOVE WS-SOURCE-CD       TO TX-SOURCE.
043600     MOVE WS-BATCH-ID        TO TX-BATCH-ID.
043700     PERFORM 410-MATCH-PAYEE THRU 410-EXIT.
043800     WRITE TX-TRANSACTION-REC.
043900 400-EXIT.
044000     EXIT.
044100*
044200*   410-MATCH-PAYEE - same rule as PAYMATCH 220-TEST-PATTERN:
044300*   first payee in file order, first pattern within it, case-
044400*   insensitive starts_with/contains/exact.  blank raw payee
044500*   leaves the display name cleared.
044600*
044700 410-MATCH-PAYEE.
044800     MOVE SPACES TO TX-DISPLAY-NAME.
044900     IF TX-PAYEE-RAW = SPACES
045000         GO TO 410-EXIT.
045100     MOVE SPACES TO WS-RAW-UPPER.
045200     MOVE TX-PAYEE-RAW TO WS-RAW-UPPER.
045300     INSPECT WS-RAW-UPPER
045400         CONVERTING
045500         'abcdefghijklmnopqrstuvwxyz'
045600         TO
045700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045800     MOVE 'N' TO WS-ACCEPTED-SW.
045900     PERFORM 420-SCAN-PAYEES THRU 420-EXIT
046000         VARYING WS-PAYEE-NDX FROM 1 BY 1
046100         UNTIL WS-PAYEE-NDX > WS-PAYEE-COUNT
046200            OR WS-ROW-ACCEPTED.
046300 410-EXIT.
046400     EXIT.
046500*
046600 420-SCAN-PAYEES.
046700     PERFORM 421-TEST-PATTERN THRU 421-EXIT
046800         VARYING WS-SUB FROM 1 BY 1
046900         UNTIL WS-SUB > WS-PY-PATTERN-COUNT (WS-PAYEE-NDX)
047000            OR WS-ROW-ACCEPTED.
047100 420-EXIT.
047200     EXIT.
047300*
047400 421-TEST-PATTERN.
047500     IF WS-PY-PATTERN-TEXT (WS-PAYEE-NDX, WS-SUB) = SPACES
047600         GO TO 421-EXIT.
047700     MOVE WS-PY-PATTERN-TEXT (WS-PAYEE-NDX, WS-SUB)
047800         TO WS-PATTERN-UPPER.
047900     INSPECT WS-PATTERN-UPPER
048000         CONVERTING
048100         'abcdefghijklmnopqrstuvwxyz'
048200         TO
048300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048400     MOVE 'N' TO WS-ACCEPTED-SW.
048500     IF WS-PY-MATCH-TYPE (WS-PAYEE-NDX, WS-SUB) = 'E'
048600         IF WS-RAW-UPPER = WS-PATTERN-UPPER
048700             MOVE 'Y' TO WS-ACCEPTED-SW
048800     ELSE
048900     IF WS-PY-MATCH-TYPE (WS-PAYEE-NDX, WS-SUB) = 'S'
049000         PERFORM 425-TEST-STARTS-WITH THRU 425-EXIT
049100     ELSE
049200     IF WS-PY-MATCH-TYPE (WS-PAYEE-NDX, WS-SUB) = 'C'
049300         IF WS-RAW-UPPER = WS-PATTERN-UPPER
049400             MOVE 'Y' TO WS-ACCEPTED-SW
049500         ELSE
049600             PERFORM 422-TEST-CONTAINS THRU 422-EXIT.
049700     IF WS-ROW-ACCEPTED
049800         MOVE WS-PY-NAME (WS-PAYEE-NDX) TO TX-DISPLAY-NAME.
049900 421-EXIT.
050000     EXIT.
050100*
050200*   422-TEST-CONTAINS - pattern-text-length substring scan of
050300*   the raw payee; COBOL has no library "contains" verb, so the
050400*   shop rolls its own character-window compare.
050500*
050600 422-TEST-CONTAINS.
050700     MOVE 0 TO WS-PATTERN-LEN.
050800     PERFORM 423-COUNT-PATTERN THRU 423-EXIT
050900         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 40.
051000     PERFORM 424-SCAN-WINDOW THRU 424-EXIT
051100         VARYING WS-SUB2 FROM 1 BY 1
051200         UNTIL WS-SUB2 > (61 - WS-PATTERN-LEN)
051300            OR WS-ROW-ACCEPTED.
051400 422-EXIT.
051500     EXIT.
051600*
051700 423-COUNT-PATTERN.
051800     IF WS-PATTERN-UPPER (WS-SUB2:1) NOT = SPACE
051900         MOVE WS-SUB2 TO WS-PATTERN-LEN.
052000 423-EXIT.
052100     EXIT.
052200*
052300 424-SCAN-WINDOW.
052400     IF WS-RAW-UPPER (WS-SUB2:WS-PATTERN-LEN)
052500             = WS-PATTERN-UPPER (1:WS-PATTERN-LEN)
052600         MOVE 'Y' TO WS-ACCEPTED-SW.
052700 424-EXIT.
052800     EXIT.
052900*
053000*   425-TEST-STARTS-WITH - raw payee begins with pattern text.
053100*   trims the pattern to its real length off WS-PATTERN-LEN
053200*   (set by 423-COUNT-PATTERN) before comparing, same as the
053300*   CONTAINS window compare - a space-padded 40-byte match was
053400*   flagging only near-exact hits and missing real prefixes
053500*   (req BL-121).
053600*
053700 425-TEST-STARTS-WITH.
053800     MOVE 0 TO WS-PATTERN-LEN.
053900     PERFORM 423-COUNT-PATTERN THRU 423-EXIT
054000         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 40.
054100     IF WS-PATTERN-LEN = 0
054200         GO TO 425-EXIT.
054300     IF WS-RAW-UPPER (1:WS-PATTERN-LEN)
054400             = WS-PATTERN-UPPER (1:WS-PATTERN-LEN)
054500         MOVE 'Y' TO WS-ACCEPTED-SW.
054600 425-EXIT.
054700     EXIT.
054800*
054900 END-RTN.
055000     DISPLAY 'TXIMPORT TOTALS' UPON CRT AT 0915.
055100     DISPLAY 'IMPORTED    = ' WS-IMPORT-CTR UPON CRT AT 1015.
055200     DISPLAY 'SKIPPED DUP = ' WS-SKIP-CTR   UPON CRT AT 1115.
055300     CLOSE PARSEIN-FILE.
055400     CLOSE TRANFILE-FILE.
055500     STOP RUN.
