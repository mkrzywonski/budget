000100*****************************************************************
000200*                                                               *
000300*   BALBEFOR  --  SUM LEDGER TRANSACTIONS BEFORE A CUTOFF DATE  *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  BALBEFOR.
000800 AUTHOR.      klm.
000900 INSTALLATION.  DATA PROCESSING.
001000 DATE-WRITTEN.  04/23/92.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGED:
001500*  04/23/92 klm - .01 Original release, as MB1650 - ran a cutoff
001600*                     escrow balance for a loan as of any prior
001700*                     statement date, for customer-service phone
001800*                     inquiries.
001900*  01/15/99 klm - .02 Y2K REMEDIATION - cutoff date parameter and
002000*                     comparison widened to four-digit years.
002100*  07/09/03 rgs - .03 MB1650 retired with the phone-inquiry
002200*                     terminal conversion; kept on the shelf for
002300*                     its single accumulate-before-cutoff pass.
002400*  12/08/25 jpw - .04 Repurposed as BALBEFOR for the personal
002500*                     budget ledger conversion (req BL-114) -
002600*                     escrow balance replaced by the account's
002700*                     running transaction total.
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CONSOLE IS CRT.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600* /users/public/tranfile.dat
003700     SELECT TRANFILE-FILE ASSIGN TO DYNAMIC TRANFILE-PATH
003800            ORGANIZATION RECORD SEQUENTIAL.
003900*
004000 DATA DIVISION.
004100*
004200 FILE SECTION.
004300*
004400 FD  TRANFILE-FILE
004500     RECORD CONTAINS 223 CHARACTERS
004600     LABEL RECORDS ARE STANDARD
004700     DATA RECORD IS TX-TRANSACTION-REC.
004800 COPY "TRANFILE.DD.CBL".
004900*
005000 WORKING-STORAGE SECTION.
005100*
005200*   standalone row counters - shop habit, see STMTPARSE.CBL.
005300*
005400 77  WS-READ-CTR             PIC 9(07) COMP-3 VALUE 0.
005500 77  WS-USED-CTR             PIC 9(07) COMP-3 VALUE 0.
005600*
005700 01  VARIABLES.
005800     05  TRANFILE-PATH.
005900         10  FILLER              PIC X(14)
006000             VALUE '/users/public/'.
006100         10  WS-TRANFILE-NAME    PIC X(64).
006200     05  WS-COMMAND-LINE         PIC X(100).
006300     05  WS-ACCOUNT-ID           PIC 9(09).
006400     05  WS-CUTOFF-DATE          PIC 9(08).
006500     05  TRANFILE-EOF-SW         PIC 9(01) VALUE 0.
006600         88  TRANFILE-EOF        VALUE 1.
006700     05  FILLER                  PIC X(04).
006800*
006900*   WS-BALANCE-WORK - the running total, and an edited copy for
007000*   the console DISPLAY and the one-line report record.
007100*
007200 01  WS-BALANCE-WORK.
007300     05  WS-BALANCE-CENTS        PIC S9(11) COMP-3 VALUE 0.
007400     05  WS-BALANCE-EDIT         PIC -(09)9.99.
007500     05  WS-BALANCE-EDIT-R REDEFINES WS-BALANCE-EDIT
007600                                 PIC X(13).
007700     05  FILLER                  PIC X(04).
007800*
007900 01  WS-REPORT-LINE.
008000     05  WS-RL-ACCOUNT-ID        PIC 9(09).
008100     05  FILLER                  PIC X(01) VALUE SPACE.
008200     05  WS-RL-CUTOFF-DATE       PIC 9(08).
008300     05  FILLER                  PIC X(01) VALUE SPACE.
008400     05  WS-RL-BALANCE-CENTS     PIC S9(11).
008500     05  FILLER                  PIC X(30).
008600*
008700 PROCEDURE DIVISION.
008800*
008900 A010-MAIN-LINE.
009000     DISPLAY SPACES UPON CRT.
009100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
009200     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
009300         INTO WS-TRANFILE-NAME.
009400     DISPLAY '* * * * * B E G I N   B A L B E F O R . C B L'
009500         UPON CRT AT 1401.
009600     IF WS-TRANFILE-NAME = SPACES
009700         DISPLAY '!!!! ENTER TRANFILE NAME' UPON CRT AT 2301
009800         STOP RUN.
009900     ACCEPT WS-ACCOUNT-ID  FROM COMMAND-LINE.
010000     ACCEPT WS-CUTOFF-DATE FROM COMMAND-LINE.
010100     OPEN INPUT TRANFILE-FILE.
010200     PERFORM 100-READ-TRAN THRU 100-EXIT.
010300     PERFORM 110-ACCUM-BALANCE THRU 110-EXIT UNTIL TRANFILE-EOF.
010400     CLOSE TRANFILE-FILE.
010500     PERFORM 200-BUILD-REPORT-LINE THRU 200-EXIT.
010600     PERFORM END-RTN.
010700*
010800 100-READ-TRAN.
010900     READ TRANFILE-FILE AT END MOVE 1 TO TRANFILE-EOF-SW.
011000     IF NOT TRANFILE-EOF
011100         ADD 1 TO WS-READ-CTR.
011200 100-EXIT.
011300     EXIT.
011400*
011500*   110-ACCUM-BALANCE - strictly before the cutoff (.04); a
011600*   transaction posted on the cutoff date itself is not summed,
011700*   same rule MB1650 used for a statement-date cutoff balance.
011800*
011900 110-ACCUM-BALANCE.
012000     IF TX-ACCOUNT-ID = WS-ACCOUNT-ID
012100        AND TX-POSTED-DATE < WS-CUTOFF-DATE
012200         ADD TX-AMOUNT-CENTS TO WS-BALANCE-CENTS
012300         ADD 1 TO WS-USED-CTR.
012400     PERFORM 100-READ-TRAN THRU 100-EXIT.
012500 110-EXIT.
012600     EXIT.
012700*
012800 200-BUILD-REPORT-LINE.
012900     MOVE SPACES TO WS-REPORT-LINE.
013000     MOVE WS-ACCOUNT-ID TO WS-RL-ACCOUNT-ID.
013100     MOVE WS-CUTOFF-DATE TO WS-RL-CUTOFF-DATE.
013200     MOVE WS-BALANCE-CENTS TO WS-RL-BALANCE-CENTS.
013300 200-EXIT.
013400     EXIT.
013500*
013600 END-RTN.
013700     MOVE WS-BALANCE-CENTS TO WS-BALANCE-EDIT.
013800     DISPLAY 'BALBEFOR TOTALS' UPON CRT AT 0915.
013900     DISPLAY 'TRANSACTIONS READ = ' WS-READ-CTR UPON CRT AT 1015.
014000     DISPLAY 'TRANSACTIONS USED = ' WS-USED-CTR UPON CRT AT 1115.
014100     DISPLAY 'BALANCE BEFORE CUTOFF = ' WS-BALANCE-EDIT-R
014200         UPON CRT AT 1215.
014300     STOP RUN.
