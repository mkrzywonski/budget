000100*****************************************************************
000200*                                                               *
000300*   PAYMATCH  --  RE-MATCH PAYEE PATTERNS AGAINST THE LEDGER    *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  PAYMATCH.
000800 AUTHOR.      klm.
000900 INSTALLATION.  DATA PROCESSING.
001000 DATE-WRITTEN.  09/05/90.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGED:
001500*  09/05/90 klm - .01 Original release, as PAY1800 - applied
001600*                     name/address pattern rules to unmatched
001700*                     lockbox remittances, filled in the loan
001800*                     number the cash applier could not find.
001900*  04/02/92 jpw - .02 Pattern scan order made file-order, first
002000*                     match wins - auditors wanted deterministic
002100*                     results, not whichever loan sorted highest.
002200*  11/30/96 rgs - .03 Re-run mode added - collections wanted to
002300*                     sweep the whole remittance history after a
002400*                     new pattern was added, not just new mail.
002500*  01/15/99 klm - .04 Y2K REMEDIATION - no date fields of its
002600*                     own, but reviewed and signed off per the
002700*                     shop-wide Y2K audit.
002800*  02/11/03 rgs - .05 PAY1800 retired with the lockbox contract;
002900*                     kept for the pattern-scan logic.
003000*  10/16/25 ej  - .06 Repurposed as PAYMATCH for the personal
003100*                     budget ledger conversion (req BL-113).
003200*                     Loan-number lookup replaced by the payee
003300*                     display-name rule against TRANFILE.
003400*  11/12/25 rtc - .07 PY-MATCH-TYPE made a condition-named field
003500*                     after the old literal compares kept getting
003600*                     miscoded (see PAYEFILE.DD.CBL .03).
003700*  12/10/25 rtc - .08 220-TEST-PATTERN's starts-with test now
003800*                     trims the pattern to its real length before
003900*                     comparing (233-TEST-STARTS-WITH) - the old
004000*                     40-byte padded compare only caught near-
004100*                     exact hits, not a true prefix (req BL-121).
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CONSOLE IS CRT.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000* /users/public/tranfile.dat  (updated in place)
005100     SELECT TRANFILE-FILE ASSIGN TO DYNAMIC TRANFILE-PATH
005200            ORGANIZATION RECORD SEQUENTIAL.
005300* /users/public/payefile.dat
005400     SELECT PAYEFILE-FILE ASSIGN TO DYNAMIC PAYEFILE-PATH
005500            ORGANIZATION RECORD SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  TRANFILE-FILE
006200     RECORD CONTAINS 223 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS TX-TRANSACTION-REC.
006500 COPY "TRANFILE.DD.CBL".
006600*
006700 FD  PAYEFILE-FILE
006800     RECORD CONTAINS 275 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS PY-PAYEE-REC.
007100 COPY "PAYEFILE.DD.CBL".
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500*   standalone table subscripts - shop habit, see STMTPARSE.CBL.
007600*
007700 77  WS-SUB                  PIC S9(04) COMP VALUE 0.
007800 77  WS-SUB2                 PIC S9(04) COMP VALUE 0.
007900*
008000 01  VARIABLES.
008100     05  TRANFILE-PATH.
008200         10  FILLER              PIC X(14)
008300             VALUE '/users/public/'.
008400         10  WS-TRANFILE-NAME    PIC X(64).
008500     05  PAYEFILE-PATH.
008600         10  FILLER              PIC X(14)
008700             VALUE '/users/public/'.
008800         10  WS-PAYEFILE-NAME    PIC X(64).
008900     05  WS-COMMAND-LINE         PIC X(100).
009000     05  TRANFILE-EOF-SW         PIC 9(01) VALUE 0.
009100         88  TRANFILE-EOF        VALUE 1.
009200     05  PAYEFILE-EOF-SW         PIC 9(01) VALUE 0.
009300         88  PAYEFILE-EOF        VALUE 1.
009400     05  WS-PAYEE-COUNT          PIC S9(04) COMP VALUE 0.
009500     05  WS-SCANNED-CTR          PIC 9(07) COMP-3 VALUE 0.
009600     05  WS-CHANGED-CTR          PIC 9(07) COMP-3 VALUE 0.
009700     05  WS-ACCEPTED-SW          PIC X(01).
009800         88  WS-ROW-ACCEPTED     VALUE 'Y'.
009900     05  WS-OLD-DISPLAY-NAME     PIC X(40).
010000     05  FILLER                  PIC X(04).
010100*
010200*   in-memory payee table - PAYEFILE is small (household-scale,
010300*   not a client book), 500 occurrences is ample headroom.
010400*
010500 01  WS-PAYEE-TABLE.
010600     05  WS-PAYEE-ENTRY OCCURS 500 TIMES
010700                        INDEXED BY WS-PAYEE-NDX.
010800         10  WS-PY-NAME          PIC X(40).
010900         10  WS-PY-PATTERN-COUNT PIC 9(02).
011000         10  WS-PY-PATTERN OCCURS 5 TIMES.
011100             15  WS-PY-MATCH-TYPE   PIC X(01).
011200                 88  WS-PYT-STARTS-WITH VALUE 'S'.
011300                 88  WS-PYT-CONTAINS    VALUE 'C'.
011400                 88  WS-PYT-EXACT       VALUE 'E'.
011500             15  WS-PY-PATTERN-TEXT PIC X(40).
011600     05  FILLER                  PIC X(04).
011700*
011800 01  WS-MATCH-WORK.
011900     05  WS-RAW-UPPER            PIC X(60).
012000*        character table view, same habit TXIMPORT's fingerprint
012100*        scan uses, kept here for any future character-class test.
012200     05  WS-RAW-UPPER-R REDEFINES WS-RAW-UPPER.
012300         10  WS-RAW-UPPER-CHAR   PIC X(01) OCCURS 60 TIMES.
012400     05  WS-PATTERN-UPPER        PIC X(40).
012500     05  WS-PATTERN-LEN          PIC S9(04) COMP VALUE 0.
012600     05  FILLER                  PIC X(04).
012700*
012800 PROCEDURE DIVISION.
012900*
013000 A010-MAIN-LINE.
013100     DISPLAY SPACES UPON CRT.
013200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
013400         INTO WS-TRANFILE-NAME WS-PAYEFILE-NAME.
013500     DISPLAY '* * * * * B E G I N   P A Y M A T C H . C B L'
013600         UPON CRT AT 1401.
013700     IF WS-TRANFILE-NAME = SPACES
013800         DISPLAY '!!!! ENTER TRANFILE NAME ON COMMAND LINE'
013900             UPON CRT AT 2301
014000         STOP RUN.
014100     PERFORM 010-LOAD-PAYEFILE THRU 010-EXIT.
014200     OPEN I-O TRANFILE-FILE.
014300     PERFORM 100-READ-TRAN THRU 100-EXIT.
014400     PERFORM 200-REMATCH-ALL THRU 200-EXIT UNTIL TRANFILE-EOF.
014500     PERFORM END-RTN.
014600*
014700*   010-LOAD-PAYEFILE - whole-file load, file order preserved,
014800*   so 200-REMATCH-ALL's first-match-wins rule stays correct.
014900*
015000 010-LOAD-PAYEFILE.
015100     MOVE 0 TO WS-PAYEE-COUNT.
015200     OPEN INPUT PAYEFILE-FILE.
015300     PERFORM 011-READ-PAYEE THRU 011-EXIT.
015400     PERFORM 012-STORE-PAYEE THRU 012-EXIT UNTIL PAYEFILE-EOF.
015500     CLOSE PAYEFILE-FILE.
015600 010-EXIT.
015700     EXIT.
015800*
015900 011-READ-PAYEE.
016000     READ PAYEFILE-FILE AT END MOVE 1 TO PAYEFILE-EOF-SW.
016100 011-EXIT.
016200     EXIT.
016300*
016400 012-STORE-PAYEE.
016500     IF WS-PAYEE-COUNT < 500
016600         ADD 1 TO WS-PAYEE-COUNT
016700         MOVE PY-NAME TO WS-PY-NAME (WS-PAYEE-COUNT)
016800         MOVE PY-PATTERN-COUNT
016900             TO WS-PY-PATTERN-COUNT (WS-PAYEE-COUNT)
017000         PERFORM 013-STORE-PATTERN THRU 013-EXIT
017100             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
017200     PERFORM 011-READ-PAYEE THRU 011-EXIT.
017300 012-EXIT.
017400     EXIT.
017500*
017600 013-STORE-PATTERN.
017700     MOVE PY-MATCH-TYPE (WS-SUB)
017800         TO WS-PY-MATCH-TYPE (WS-PAYEE-COUNT, WS-SUB).
017900     MOVE PY-PATTERN-TEXT (WS-SUB)
018000         TO WS-PY-PATTERN-TEXT (WS-PAYEE-COUNT, WS-SUB).
018100 013-EXIT.
018200     EXIT.
018300*
018400 100-READ-TRAN.
018500     READ TRANFILE-FILE AT END MOVE 1 TO TRANFILE-EOF-SW.
018600 100-EXIT.
018700     EXIT.
018800*
018900*   200-REMATCH-ALL - one pass over the whole ledger.  a blank
019000*   raw payee clears the display name; counts as a change only
019100*   when the display name was not already blank.
019200*
019300 200-REMATCH-ALL.
019400     IF TX-PAYEE-RAW = SPACES
019500         MOVE TX-DISPLAY-NAME TO WS-OLD-DISPLAY-NAME
019600         MOVE SPACES TO TX-DISPLAY-NAME
019700         IF WS-OLD-DISPLAY-NAME NOT = SPACES
019800             ADD 1 TO WS-CHANGED-CTR
019900         GO TO 210-RESTORE.
020000     ADD 1 TO WS-SCANNED-CTR.
020100     MOVE TX-DISPLAY-NAME TO WS-OLD-DISPLAY-NAME.
020200     PERFORM 210-SCAN-PAYEES THRU 210-EXIT.
020300     IF TX-DISPLAY-NAME NOT = WS-OLD-DISPLAY-NAME
020400         ADD 1 TO WS-CHANGED-CTR.
020500 210-RESTORE.
020600     REWRITE TX-TRANSACTION-REC.
020700     PERFORM 100-READ-TRAN THRU 100-EXIT.
020800 200-EXIT.
020900     EXIT.
021000*
021100*   210-SCAN-PAYEES - payees in file order, patterns within a
021200*   payee in order; first match sets display name and stops.
021300*   no match clears it.
021400*
021500 210-SCAN-PAYEES.
021600     MOVE SPACES TO TX-DISPLAY-NAME.
021700     MOVE SPACES TO WS-RAW-UPPER.
021800     MOVE TX-PAYEE-RAW TO WS-RAW-UPPER.
021900     INSPECT WS-RAW-UPPER
022000         CONVERTING
022100         'abcdefghijklmnopqrstuvwxyz'
022200         TO
022300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022400     MOVE 'N' TO WS-ACCEPTED-SW.
022500     PERFORM 211-SCAN-ONE-PAYEE THRU 211-EXIT
022600         VARYING WS-PAYEE-NDX FROM 1 BY 1
022700         UNTIL WS-PAYEE-NDX > WS-PAYEE-COUNT
022800            OR WS-ROW-ACCEPTED.
022900 210-EXIT.
023000     EXIT.
023100*
023200 211-SCAN-ONE-PAYEE.
023300     PERFORM 220-TEST-PATTERN THRU 220-EXIT
023400         VARYING WS-SUB FROM 1 BY 1
023500         UNTIL WS-SUB > WS-PY-PATTERN-COUNT (WS-PAYEE-NDX)
023600            OR WS-ROW-ACCEPTED.
023700 211-EXIT.
023800     EXIT.
023900*
024000 220-TEST-PATTERN.
024100     IF WS-PY-PATTERN-TEXT (WS-PAYEE-NDX, WS-SUB) = SPACES
024200         GO TO 220-EXIT.
024300     MOVE WS-PY-PATTERN-TEXT (WS-PAYEE-NDX, WS-SUB)
024400         TO WS-PATTERN-UPPER.
024500     INSPECT WS-PATTERN-UPPER
024600         CONVERTING
024700         'abcdefghijklmnopqrstuvwxyz'
024800         TO
024900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025000     IF WS-PYT-EXACT (WS-PAYEE-NDX, WS-SUB)
025100         IF WS-RAW-UPPER = WS-PATTERN-UPPER
025200             MOVE 'Y' TO WS-ACCEPTED-SW
025300     ELSE
025400     IF WS-PYT-STARTS-WITH (WS-PAYEE-NDX, WS-SUB)
025500         PERFORM 233-TEST-STARTS-WITH THRU 233-EXIT
025600     ELSE
025700     IF WS-PYT-CONTAINS (WS-PAYEE-NDX, WS-SUB)
025800         PERFORM 230-TEST-CONTAINS THRU 230-EXIT.
025900     IF WS-ROW-ACCEPTED
026000         MOVE WS-PY-NAME (WS-PAYEE-NDX) TO TX-DISPLAY-NAME.
026100 220-EXIT.
026200     EXIT.
026300*
026400*   230-TEST-CONTAINS - exact match or character-window scan
026500*   for a substring hit, same rule as TXIMPORT 422-TEST-CONTAINS.
026600*
026700 230-TEST-CONTAINS.
026800     IF WS-RAW-UPPER = WS-PATTERN-UPPER
026900         MOVE 'Y' TO WS-ACCEPTED-SW
027000         GO TO 230-EXIT.
027100     MOVE 0 TO WS-PATTERN-LEN.
027200     PERFORM 231-COUNT-PATTERN THRU 231-EXIT
027300         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 40.
027400     IF WS-PATTERN-LEN = 0
027500         GO TO 230-EXIT.
027600     PERFORM 232-SCAN-WINDOW THRU 232-EXIT
027700         VARYING WS-SUB2 FROM 1 BY 1
027800         UNTIL WS-SUB2 > (61 - WS-PATTERN-LEN)
027900            OR WS-ROW-ACCEPTED.
028000 230-EXIT.
028100     EXIT.
028200*
028300 231-COUNT-PATTERN.
028400     IF WS-PATTERN-UPPER (WS-SUB2:1) NOT = SPACE
028500         MOVE WS-SUB2 TO WS-PATTERN-LEN.
028600 231-EXIT.
028700     EXIT.
028800*
028900 232-SCAN-WINDOW.
029000     IF WS-RAW-UPPER (WS-SUB2:WS-PATTERN-LEN)
029100             = WS-PATTERN-UPPER (1:WS-PATTERN-LEN)
029200         MOVE 'Y' TO WS-ACCEPTED-SW.
029300 232-EXIT.
029400     EXIT.
029500*
029600*   233-TEST-STARTS-WITH - raw payee begins with pattern text.
029700*   trims the pattern to its real length off WS-PATTERN-LEN
029800*   (set by 231-COUNT-PATTERN) before comparing, same as the
029900*   CONTAINS window compare - a space-padded 40-byte match was
030000*   flagging only near-exact hits and missing real prefixes
030100*   (req BL-121).
030200*
030300 233-TEST-STARTS-WITH.
030400     MOVE 0 TO WS-PATTERN-LEN.
030500     PERFORM 231-COUNT-PATTERN THRU 231-EXIT
030600         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 40.
030700     IF WS-PATTERN-LEN = 0
030800         GO TO 233-EXIT.
030900     IF WS-RAW-UPPER (1:WS-PATTERN-LEN)
031000             = WS-PATTERN-UPPER (1:WS-PATTERN-LEN)
031100         MOVE 'Y' TO WS-ACCEPTED-SW.
031200 233-EXIT.
031300     EXIT.
031400*
031500 END-RTN.
031600     DISPLAY 'PAYMATCH TOTALS' UPON CRT AT 0915.
031700     DISPLAY 'ROWS SCANNED = ' WS-SCANNED-CTR UPON CRT AT 1015.
031800     DISPLAY 'NAMES CHANGED= ' WS-CHANGED-CTR UPON CRT AT 1115.
031900     CLOSE TRANFILE-FILE.
032000     STOP RUN.
