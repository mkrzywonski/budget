000100*****************************************************************
000200*                                                               *
000300*   CATFILE  --  CATEGORY MASTER                                *
000400*                                                               *
000500*   Replaces the old LPSXCFPB bankruptcy/attorney record - that *
000600*   record's flat code-plus-name shape is about all that        *
000700*   survived the conversion.  Loaded whole into the in-memory   *
000800*   category table (CT-TABLE) by every program that needs       *
000900*   parent roll-up or a category name for a report line.        *
001000*                                                               *
001100*****************************************************************
001200*  CHANGED:
001300*  10/17/25 ej  - .01 New master, replaces LPSXCFPB-RECORD.
001400*  11/14/25 rtc - .02 CT-PARENT-ID documented as 0 = top level,
001500*                     after BUDGCOMP's roll-up logic needed the
001600*                     rule spelled out here instead of just in
001700*                     the program comments.
001800*****************************************************************
001900 01  CT-CATEGORY-REC.
002000     05  CT-ID                       PIC 9(09).
002100     05  CT-NAME                     PIC X(30).
002200     05  CT-PARENT-ID                PIC 9(09).
002300*        0 = top level (no parent).  a category with at least
002400*        one child and CT-PARENT-ID = 0 is a "parent budget"
002500*        category for BUDGCOMP roll-up purposes.
002600     05  FILLER                      PIC X(05).
