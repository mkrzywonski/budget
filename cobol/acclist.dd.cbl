000100*****************************************************************
000200*                                                               *
000300*   ACCLIST  --  TXIMPORT ACCEPTED-DUPLICATE OVERRIDE LIST      *
000400*                                                               *
000500*   One row per PARSED-TX row index the caller has cleared to   *
000600*   import even though its fingerprint matches an existing      *
000700*   ledger transaction - the household re-entered a payment by  *
000800*   hand and confirmed the look-alike row is not the same one.  *
000900*   Optional file; TXIMPORT treats a blank file name as an      *
001000*   empty list, same as RECON750 once treated a blank override  *
001100*   card deck.                                                  *
001200*                                                               *
001300*****************************************************************
001400*  CHANGED:
001500*  12/09/25 rtc - .01 New master, for TXIMPORT's accepted-
001600*                     duplicates override (req BL-112).
001700*****************************************************************
001800 01  AL-ACCEPTED-REC.
001900     05  AL-ROW-INDEX                PIC 9(05).
002000*        matches PT-ROW-INDEX on the PARSED-TX row being
002100*        overridden.
002200     05  FILLER                      PIC X(05).
