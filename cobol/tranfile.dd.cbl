000100*****************************************************************
000200*                                                               *
000300*   TRANFILE  --  TRANSACTION LEDGER MASTER RECORD              *
000400*                                                               *
000500*   Replaces the old MB1100/MB-loan-servicing client record     *
000600*   (client no, loan no, escrow balances, ARM schedule, etc).   *
000700*   This is now the household ledger: one row per posted or     *
000800*   forecast transaction, actual or otherwise.  File is kept in *
000900*   TX-ACCOUNT-ID / TX-POSTED-DATE sequence.  Written by        *
001000*   TXIMPORT and FORECAST, read by PAYMATCH, BUDGCOMP, FORECAST,*
001100*   RPTSPEND and BALBEFOR.                                      *
001200*                                                               *
001300*****************************************************************
001400*  CHANGED:
001500*  10/15/25 ej  - .01 New master, replaces MB1100-REC.  Carried
001600*                     over the old record's date-redefines and
001700*                     FILLER-pad habits, nothing else.
001800*  10/22/25 rtc - .02 Added TX-BATCH-ID (req BL-101, import
001900*                     needs to be able to reverse a whole run).
002000*  11/05/25 rtc - .03 TX-TYPE/TX-SOURCE made condition-named
002100*                     fields - too many literal compares in
002200*                     BUDGCOMP otherwise.
002300*  01/09/26 ej  - .04 TX-DISPLAY-NAME widened from 30 to 40 to
002400*                     match PAYEE master name width.
002500*****************************************************************
002600 01  TX-TRANSACTION-REC.
002700     05  TX-ID                       PIC 9(09).
002800*        unique ledger id, assigned at import/forecast time.
002900     05  TX-ACCOUNT-ID               PIC 9(09).
003000*        owning account - primary sequence field, high order.
003100     05  TX-POSTED-DATE              PIC 9(08).
003200*        YYYYMMDD - secondary sequence field.
003300     05  TX-POSTED-DATE-R REDEFINES TX-POSTED-DATE.
003400         10  TX-POSTED-YYYY          PIC 9(04).
003500         10  TX-POSTED-MM            PIC 9(02).
003600         10  TX-POSTED-DD            PIC 9(02).
003700     05  TX-AMOUNT-CENTS             PIC S9(11)     COMP-3.
003800*        signed cents.  negative = outflow/expense, positive =
003900*        inflow/income.  never rounded again once posted.
004000     05  TX-PAYEE-RAW                PIC X(60).
004100*        exactly as it came off the bank row or OFX download.
004200     05  TX-DISPLAY-NAME             PIC X(40).
004300*        canonical payee name from PAYMATCH - spaces if no
004400*        pattern has ever matched this row.
004500     05  TX-MEMO                     PIC X(60).
004600     05  TX-CATEGORY-ID              PIC 9(09).
004700*        0 = uncategorized.
004800     05  TX-TYPE                     PIC X(01).
004900         88  TX-TYPE-ACTUAL          VALUE 'A'.
005000         88  TX-TYPE-FORECAST        VALUE 'F'.
005100         88  TX-TYPE-TRANSFER        VALUE 'T'.
005200         88  TX-TYPE-BAL-ADJUST      VALUE 'B'.
005300     05  TX-SOURCE                   PIC X(01).
005400         88  TX-SOURCE-MANUAL        VALUE 'M'.
005500         88  TX-SOURCE-CSV-IMPORT    VALUE 'C'.
005600         88  TX-SOURCE-BANK-DOWNLOAD VALUE 'Q'.
005700         88  TX-SOURCE-SYSTEM        VALUE 'S'.
005800     05  TX-BATCH-ID                 PIC X(08).
005900*        import batch id, spaces if the row was not brought in
006000*        by a TXIMPORT run (manual entries, forecasts, etc).
006100     05  TX-BATCH-ID-R REDEFINES TX-BATCH-ID.
006200         10  TX-BATCH-SOURCE-CD      PIC X(01).
006300         10  TX-BATCH-SEQ            PIC 9(07).
006400     05  FILLER                      PIC X(12).
