000100*****************************************************************
000200*                                                               *
000300*   BVALINE  --  BUDGET VS ACTUAL OUTPUT LINE                   *
000400*                                                               *
000500*   Replaces the old CNP750-RECON-REC reconciliation record -   *
000600*   its three-way disbursement/description/amount grouping is   *
000700*   exactly the shape a budget/actual/difference line needs, so *
000800*   the OCCURS 3 table collapsed to three named amount fields.  *
000900*   One row per (year, month, category); written by BUDGCOMP    *
001000*   comparison mode and printed on the Budget vs Actual report. *
001100*                                                               *
001200*****************************************************************
001300*  CHANGED:
001400*  10/23/25 ej  - .01 New record, replaces CNP750-RECON-REC.
001500*  11/15/25 rtc - .02 BV-INCOME-FLAG made a condition-named
001600*                     field after the report print logic kept
001700*                     re-deriving it from the sign of the
001800*                     budget amount instead of trusting BUDGCOMP.
001900*****************************************************************
002000 01  BV-BVA-LINE.
002100     05  BV-YEAR                     PIC 9(04).
002200     05  BV-MONTH                    PIC 9(02).
002300     05  BV-CATEGORY-ID              PIC 9(09).
002400     05  BV-CATEGORY-NAME            PIC X(30).
002500     05  BV-BUDGET-CENTS             PIC S9(11)     COMP-3.
002600     05  BV-ACTUAL-CENTS             PIC S9(11)     COMP-3.
002700     05  BV-DIFF-CENTS               PIC S9(11)     COMP-3.
002800*        favorable = positive.  income lines: actual - budget.
002900*        expense lines: budget - actual.
003000     05  BV-INCOME-FLAG              PIC X(01).
003100         88  BV-IS-INCOME-LINE       VALUE 'Y'.
003200         88  BV-IS-EXPENSE-LINE      VALUE 'N'.
003300     05  FILLER                      PIC X(06).
