000100*****************************************************************
000200*                                                               *
000300*   PAYEFILE  --  PAYEE MASTER, WITH MATCH PATTERN TABLE        *
000400*                                                               *
000500*   Replaces the old LPSUCFPB delinquency/history record (its   *
000600*   13-occurrence and 12-occurrence tables gave us the pattern  *
000700*   for PY-PATTERN below).  One row per payee the household has *
000800*   taught the system about; PAYMATCH and TXIMPORT's inline     *
000900*   matcher both scan this file in file order - first matching  *
001000*   pattern, in the first matching payee, wins.                 *
001100*                                                               *
001200*****************************************************************
001300*  CHANGED:
001400*  10/16/25 ej  - .01 New master, replaces LPSUCFPB-RECORD.
001500*  10/24/25 rtc - .02 Pattern table capped at 5 occurrences per
001600*                     payee - matches the UI's limit, no sense
001700*                     carrying more here than the screen allows.
001800*  11/12/25 rtc - .03 PY-MATCH-TYPE made a condition-named field
001900*                     after PAYMATCH kept mis-typing the codes.
002000*****************************************************************
002100 01  PY-PAYEE-REC.
002200     05  PY-ID                       PIC 9(09).
002300     05  PY-NAME                     PIC X(40).
002400*        canonical display name - this is what TX-DISPLAY-NAME
002500*        gets set to when one of the patterns below matches.
002600     05  PY-DEFAULT-CATEGORY-ID      PIC 9(09).
002700*        0 = none.  not applied automatically by PAYMATCH today -
002800*        reserved for the category auto-fill enhancement.
002900     05  PY-PATTERN-COUNT            PIC 9(02).
003000*        number of PY-PATTERN occurrences actually in use,
003100*        0 thru 5.  entries beyond this count are not scanned.
003200     05  PY-PATTERN OCCURS 5 TIMES
003300                     INDEXED BY PY-PATTERN-NDX.
003400         10  PY-MATCH-TYPE           PIC X(01).
003500             88  PY-MATCH-STARTS-WITH  VALUE 'S'.
003600             88  PY-MATCH-CONTAINS     VALUE 'C'.
003700             88  PY-MATCH-EXACT        VALUE 'E'.
003800         10  PY-PATTERN-TEXT         PIC X(40).
003900*            compared case-insensitive against the raw payee -
004000*            see PAYMATCH 220-TEST-PATTERN.  an empty pattern
004100*            text never matches, regardless of PY-MATCH-TYPE.
004200     05  FILLER                      PIC X(10).
