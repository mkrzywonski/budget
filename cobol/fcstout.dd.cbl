000100*****************************************************************
000200*                                                               *
000300*   FCSTOUT  --  FORECAST TRANSACTION (OUTPUT OF FORECAST)      *
000400*                                                               *
000500*   Replaces the old W-REC disbursement/fee-activity record -   *
000600*   its OCCURS 15 fee-activity table is gone, FORECAST emits    *
000700*   one fixed record per scheduled occurrence instead of one    *
000800*   record per loan with an activity table inside it.           *
000900*                                                               *
001000*****************************************************************
001100*  CHANGED:
001200*  10/21/25 ej  - .01 New record, replaces W-REC.
001300*  11/02/25 rtc - .02 Added FC-PERIOD-DATE separate from
001400*                     FC-FORECAST-DATE - dismissal lookups key
001500*                     on the period, not the clamped day.
001600*****************************************************************
001700 01  FC-FORECAST-REC.
001800     05  FC-TEMPLATE-ID              PIC 9(09).
001900     05  FC-ACCOUNT-ID               PIC 9(09).
002000     05  FC-FORECAST-DATE            PIC 9(08).
002100*        scheduled date, day-of-month already clamped to the
002200*        target month's last day.
002300     05  FC-FORECAST-DATE-R REDEFINES FC-FORECAST-DATE.
002400         10  FC-FORECAST-YYYY        PIC 9(04).
002500         10  FC-FORECAST-MM          PIC 9(02).
002600         10  FC-FORECAST-DD          PIC 9(02).
002700     05  FC-PERIOD-DATE              PIC 9(08).
002800*        first of the period month, YYYYMM01 - matches the key
002900*        FORECAST-DISMISSAL is tested against.
003000     05  FC-AMOUNT-CENTS             PIC S9(11)     COMP-3.
003100     05  FC-PAYEE-NAME               PIC X(40).
003200     05  FC-CATEGORY-ID              PIC 9(09).
003300     05  FILLER                      PIC X(09).
