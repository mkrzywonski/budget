000100*****************************************************************
000200*                                                               *
000300*   RECRFILE  --  RECURRING PAYMENT TEMPLATE                    *
000400*                                                               *
000500*   Replaces the old LPSFCFPB fee-balance record (its 36-       *
000600*   occurrence monthly table is gone - a recurring template     *
000700*   schedules forward instead of accumulating backward, so the  *
000800*   table collapsed to the single schedule/amount rule below).  *
000900*   Read whole into a table by FORECAST, one pass per account.  *
001000*                                                               *
001100*****************************************************************
001200*  CHANGED:
001300*  10/19/25 ej  - .01 New master, replaces LPSFCFPB-RECORD.
001400*  10/30/25 rtc - .02 Added RT-AVERAGE-COUNT (req BL-109) -
001500*                     FORECAST needed to know how many history
001600*                     rows to average, not just that it should.
001700*  11/20/25 rtc - .03 RT-FREQUENCY/RT-AMOUNT-METHOD/RT-ACTIVE-
001800*                     FLAG made condition-named fields.
001900*****************************************************************
002000 01  RT-RECURRING-REC.
002100     05  RT-ID                       PIC 9(09).
002200     05  RT-ACCOUNT-ID               PIC 9(09).
002300     05  RT-PAYEE-ID                 PIC 9(09).
002400*        0 = skip this template (no payee to watch history for).
002500     05  RT-PAYEE-NAME               PIC X(40).
002600*        denormalized from PAYEE so FORECAST can search the
002700*        ledger by display name without a PAYEFILE lookup.
002800     05  RT-CATEGORY-ID              PIC 9(09).
002900*        0 = none.
003000     05  RT-AMOUNT-METHOD            PIC X(01).
003100         88  RT-METHOD-FIXED         VALUE 'F'.
003200         88  RT-METHOD-COPY-LAST     VALUE 'L'.
003300         88  RT-METHOD-AVERAGE       VALUE 'A'.
003400     05  RT-FIXED-AMOUNT-CENTS       PIC S9(11)     COMP-3.
003500*        used directly when RT-METHOD-FIXED; used as the
003600*        fallback amount for copy-last/average when the ledger
003700*        has no matching history yet.
003800     05  RT-AVERAGE-COUNT            PIC 9(02).
003900*        N for the averaging method - defaults to 3 when zero.
004000     05  RT-FREQUENCY                PIC X(01).
004100         88  RT-FREQ-MONTHLY         VALUE 'M'.
004200         88  RT-FREQ-EVERY-N-MONTHS  VALUE 'N'.
004300         88  RT-FREQ-ANNUAL          VALUE 'A'.
004400     05  RT-FREQUENCY-N              PIC 9(02).
004500*        months per step, only meaningful for RT-FREQ-EVERY-
004600*        N-MONTHS.
004700     05  RT-DAY-OF-MONTH             PIC 9(02).
004800*        1 thru 31 - clamped to the target month's last day by
004900*        FORECAST 230-WALK-SCHEDULE.
005000     05  RT-START-DATE               PIC 9(08).
005100     05  RT-START-DATE-R REDEFINES RT-START-DATE.
005200         10  RT-START-YYYY           PIC 9(04).
005300         10  RT-START-MM             PIC 9(02).
005400         10  RT-START-DD             PIC 9(02).
005500     05  RT-END-DATE                 PIC 9(08).
005600*        0 = no end date.
005700     05  RT-END-DATE-R REDEFINES RT-END-DATE.
005800         10  RT-END-YYYY             PIC 9(04).
005900         10  RT-END-MM               PIC 9(02).
006000         10  RT-END-DD               PIC 9(02).
006100     05  RT-ACTIVE-FLAG              PIC X(01).
006200         88  RT-IS-ACTIVE            VALUE 'Y'.
006300         88  RT-IS-INACTIVE          VALUE 'N'.
006400     05  FILLER                      PIC X(11).
